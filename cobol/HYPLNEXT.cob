000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYPLNEXT.
000120 AUTHOR.      R L KELLER.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 04/1989.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  SECOND STEP OF THE HEC-RAS COMPLIANCE FILEPASS.  READS THE    *
000210*  MODEL PLAN FILE (KEYWORD=VALUE TEXT) AND EXTRACTS PLAN TYPE,  *
000220*  FLOW REGIME, TOLERANCES, FRICTION METHOD AND ENCROACHMENT     *
000230*  (FLOODWAY) SETTINGS ONTO A ONE-RECORD EXTRACT.  DERIVES THE   *
000240*  FLOODWAY FLAG AND TARGET SURCHARGE FOR THE RULES ENGINE STEP  *
000250*  (HYRULEVL).                                                   *
000260*                                                                *
000270*J    JCL..                                                      *
000280*                                                                *
000290* //HYPLNEXT EXEC PGM=HYPLNEXT                                   *
000300* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000310* //SYSOUT   DD SYSOUT=*                                         *
000320* //PLANIN   DD DISP=SHR,DSN=HYCOMP.MODEL.PLAN                   *
000330* //PLANXTR  DD DSN=HYCOMP.MODEL.PLANXTR,                        *
000340* //            DISP=(,CATLG,CATLG),                             *
000350* //            UNIT=SYSDA,SPACE=(TRK,(1,1),RLSE),                *
000360* //            DCB=(RECFM=FB,LRECL=299,BLKSIZE=0)                *
000370* //SYSIPT   DD DUMMY                                            *
000380* //*                                                            *
000390*                                                                *
000400*P    ENTRY PARAMETERS..                                         *
000410*     NONE.                                                      *
000420*                                                                *
000430*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000440*     I/O ERROR ON FILES                                         *
000450*                                                                *
000460*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000470*                                                                *
000480*     HYNUMCNV ---- ASCII DECIMAL TOKEN TO DISPLAY CONVERSION    *
000490*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000500*                                                                *
000510*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000520*     NONE.                                                      *
000530*                                                                *
000540******************************************************************
000550*                       CHANGE LOG                               *
000560******************************************************************
000570* 89-04-02  RSK   ORIGINAL PROGRAM                            RQ4471
000580* 90-07-11  RSK   ADDED ENCROACH VAL 1-4 TABLE FOR TARGET      RQ4610
000590*                 SURCHARGE / OPTIMIZED METHODS
000600* 94-05-19  RSK   TOLERANCES DEFAULTED TO 0.010 WHEN ABSENT    RQ5033
000610* 98-01-20  DJH   ADDED PL-IS-FLOODWAY / PL-TARGET-SURCHARGE   RQ5601
000620*                 DERIVATION (Y2K CLEANUP PASS)
000630* 00-03-08  DJH   ENCROACH METHOD 5 (OPTIMIZED) NOW ALSO SETS  RQ5749
000640*                 THE FLOODWAY FLAG, MATCHING FEMA GUIDANCE
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT PLAN-FILE ASSIGN TO PLANIN
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-PLANIN-STATUS.
000750
000760     SELECT PLAN-EXTRACT-FILE ASSIGN TO PLANXTR
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS IS WS-PLANXTR-STATUS.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  PLAN-FILE
000830     RECORDING MODE IS F.
000840 01  PLAN-FILE-LINE                  PIC X(256).
000850
000860 FD  PLAN-EXTRACT-FILE
000870     RECORDING MODE IS F
000880     BLOCK CONTAINS 0 RECORDS.
000890 01  PLAN-EXTRACT-FILE-REC           PIC X(299).
000900
000910 WORKING-STORAGE SECTION.
000920 01  FILLER PIC X(32)
000930     VALUE 'HYPLNEXT WORKING STORAGE BEGINS'.
000940******************************************************************
000950*                    RECORD AREAS                                *
000960******************************************************************
000970 COPY HYCPLAN.
000980
000990 01  WS-PLAN-RAW-AREA REDEFINES PLAN-EXTRACT-RECORD
001000                                 PIC X(147).
001010
001020******************************************************************
001030*                    READ ONLY CONSTANTS                         *
001040******************************************************************
001050 01  READ-ONLY-WORK-AREA.
001060     05  DEFAULT-TOLERANCE-CONST    PIC S9(3)V9(3) VALUE +0.010.
001070     05  MSG01-IO-ERROR             PIC X(19)
001080                             VALUE 'I/O ERROR ON FILE -'.
001090
001100 01  SWITCH-AREA.
001110     05  END-OF-FILE-INDICATOR      PIC X(01).
001120         88  END-OF-FILE               VALUE 'Y'.
001130
001140 01  IO-STATUS-AREA.
001150     05  WS-PLANIN-STATUS           PIC X(02).
001160         88  PLANIN-OK                 VALUE '00'.
001170     05  WS-PLANXTR-STATUS          PIC X(02).
001180         88  PLANXTR-OK                VALUE '00'.
001190
001200 01  VARIABLE-WORK-AREA.
001210     05  WS-KEYWORD                 PIC X(30).
001220     05  WS-KEYWORD-SPLIT REDEFINES WS-KEYWORD.
001230         10  WS-KEYWORD-PREFIX      PIC X(10).
001240         10  WS-KEYWORD-SUFFIX      PIC X(20).
001250     05  WS-VALUE                   PIC X(60).
001260     05  WS-TOKEN-1                 PIC X(20).
001270     05  WS-EXT                     PIC X(03).
001280     05  WS-EXT-ALT REDEFINES WS-EXT.
001290         10  WS-EXT-LETTER          PIC X(01).
001300         10  WS-EXT-NUMBER          PIC 9(02).
001310     05  WS-VALUE-LEN               PIC S9(4) COMP.
001320     05  WS-ENC-INDEX               PIC S9(1) COMP-3.
001330     05  WS-DEC-OUT                 PIC S9(4)V9(3) COMP-3.
001340
001350 01  WS-WORK-COUNTERS.
001360     05  WS-LINES-READ-CNTR         PIC S9(7) COMP-3 VALUE +0.
001370
001380     05  FILLER PIC X(32)
001390         VALUE 'HYPLNEXT WORKING STORAGE ENDS  '.
001400 EJECT
001410 LINKAGE SECTION.
001420 EJECT
001430 PROCEDURE DIVISION.
001440******************************************************************
001450*                         MAINLINE LOGIC                         *
001460******************************************************************
001470 1-CONTROL-PROCESS.
001480     PERFORM 100-INITIALIZATION
001490         THRU 100-INITIALIZATION-EXIT.
001500     PERFORM 110-OPEN-FILES
001510         THRU 110-OPEN-FILES-EXIT.
001520     PERFORM 200-MAIN-PROCESS
001530         THRU 200-MAIN-PROCESS-EXIT
001540         UNTIL END-OF-FILE.
001550     PERFORM 800-DERIVE-FLOODWAY
001560         THRU 800-DERIVE-FLOODWAY-EXIT.
001570     PERFORM 900-WRITE-EXTRACT
001580         THRU 900-WRITE-EXTRACT-EXIT.
001590     PERFORM 990-CLOSE-FILES
001600         THRU 990-CLOSE-FILES-EXIT.
001610     GOBACK.
001620 EJECT
001630 100-INITIALIZATION.
001640     INITIALIZE PLAN-EXTRACT-RECORD.
001650     MOVE 1 TO PL-FRICTION-METH.
001660     MOVE DEFAULT-TOLERANCE-CONST TO PL-FLOW-TOL PL-WS-TOL.
001670     SET END-OF-FILE TO FALSE.
001680     MOVE ZERO TO WS-LINES-READ-CNTR.
001690 100-INITIALIZATION-EXIT.
001700     EXIT.
001710 EJECT
001720 110-OPEN-FILES.
001730     OPEN INPUT PLAN-FILE.
001740     IF NOT PLANIN-OK
001750         DISPLAY MSG01-IO-ERROR ' PLANIN ' WS-PLANIN-STATUS
001760         GO TO EOJ99-ABEND
001770     END-IF.
001780     OPEN OUTPUT PLAN-EXTRACT-FILE.
001790     IF NOT PLANXTR-OK
001800         DISPLAY MSG01-IO-ERROR ' PLANXTR ' WS-PLANXTR-STATUS
001810         GO TO EOJ99-ABEND
001820     END-IF.
001830 110-OPEN-FILES-EXIT.
001840     EXIT.
001850 EJECT
001860 200-MAIN-PROCESS.
001870     PERFORM 210-READ-NEXT-LINE
001880         THRU 210-READ-NEXT-LINE-EXIT.
001890     IF NOT END-OF-FILE
001900         PERFORM 220-CLASSIFY-LINE
001910             THRU 220-CLASSIFY-LINE-EXIT
001920     END-IF.
001930 200-MAIN-PROCESS-EXIT.
001940     EXIT.
001950 EJECT
001960 210-READ-NEXT-LINE.
001970     READ PLAN-FILE
001980         AT END
001990             SET END-OF-FILE TO TRUE
002000     END-READ.
002010     IF NOT END-OF-FILE
002020         ADD 1 TO WS-LINES-READ-CNTR
002030     END-IF.
002040 210-READ-NEXT-LINE-EXIT.
002050     EXIT.
002060 EJECT
002070******************************************************************
002080*                CLASSIFY / DISPATCH A PLAN LINE                 *
002090******************************************************************
002100 220-CLASSIFY-LINE.
002110     EVALUATE TRUE
002120         WHEN PLAN-FILE-LINE (1:16) = 'Subcritical Flow'
002130             MOVE 'Subcritical  ' TO PL-FLOW-REGIME
002140         WHEN PLAN-FILE-LINE (1:18) = 'Supercritical Flow'
002150             MOVE 'Supercritical' TO PL-FLOW-REGIME
002160         WHEN PLAN-FILE-LINE (1:10) = 'Mixed Flow'
002170             MOVE 'Mixed        ' TO PL-FLOW-REGIME
002180         WHEN OTHER
002190             PERFORM 230-KEYWORD-LINE
002200                 THRU 230-KEYWORD-LINE-EXIT
002210     END-EVALUATE.
002220 220-CLASSIFY-LINE-EXIT.
002230     EXIT.
002240 EJECT
002250 230-KEYWORD-LINE.
002260     MOVE SPACES TO WS-KEYWORD WS-VALUE.
002270     UNSTRING PLAN-FILE-LINE DELIMITED BY '='
002280         INTO WS-KEYWORD WS-VALUE
002290     END-UNSTRING.
002300     EVALUATE TRUE
002310         WHEN WS-KEYWORD-PREFIX (1:10) = 'Plan Title'
002320             MOVE WS-VALUE (1:60) TO PL-TITLE
002330         WHEN WS-KEYWORD (1:9)  = 'Plan Type'
002340             MOVE WS-VALUE (1:1)  TO PL-TYPE
002350         WHEN WS-KEYWORD-PREFIX (1:9) = 'Geom File'
002360             PERFORM 240-LAST-3-CHARS
002370                 THRU 240-LAST-3-CHARS-EXIT
002380             MOVE WS-EXT TO PL-GEOM-FILE
002390         WHEN WS-KEYWORD (1:9)  = 'Flow File'
002400             PERFORM 240-LAST-3-CHARS
002410                 THRU 240-LAST-3-CHARS-EXIT
002420             MOVE WS-EXT TO PL-FLOW-FILE
002430         WHEN WS-KEYWORD (1:14) = 'Flow Tolerance'
002440             CALL 'HYNUMCNV' USING WS-VALUE WS-DEC-OUT
002450             MOVE WS-DEC-OUT TO PL-FLOW-TOL
002460         WHEN WS-KEYWORD (1:12) = 'Wl Tolerance'
002470             CALL 'HYNUMCNV' USING WS-VALUE WS-DEC-OUT
002480             MOVE WS-DEC-OUT TO PL-WS-TOL
002490         WHEN WS-KEYWORD (1:21) = 'Friction Slope Method'
002500             MOVE WS-VALUE (1:1) TO PL-FRICTION-METH
002510         WHEN WS-KEYWORD (1:14) = 'Encroach Param'
002520             PERFORM 250-ENCROACH-PARAM
002530                 THRU 250-ENCROACH-PARAM-EXIT
002540         WHEN WS-KEYWORD (1:15) = 'Encroach Method'
002550             MOVE WS-VALUE (1:1) TO PL-ENC-METHOD
002560         WHEN WS-KEYWORD (1:13) = 'Encroach Val '
002570             PERFORM 260-ENCROACH-VAL
002580                 THRU 260-ENCROACH-VAL-EXIT
002590         WHEN OTHER
002600             CONTINUE
002610     END-EVALUATE.
002620 230-KEYWORD-LINE-EXIT.
002630     EXIT.
002640 EJECT
002650 240-LAST-3-CHARS.
002660     MOVE ZERO TO WS-VALUE-LEN.
002670     INSPECT WS-VALUE TALLYING WS-VALUE-LEN
002680         FOR CHARACTERS BEFORE INITIAL SPACE.
002690     MOVE SPACES TO WS-EXT.
002700     IF WS-VALUE-LEN > 2
002710         MOVE WS-VALUE (WS-VALUE-LEN - 2 : 3) TO WS-EXT
002720         IF WS-EXT-NUMBER = ZERO
002730             DISPLAY 'HYPLNEXT - UNUSUAL FILE EXTENSION: '
002740                     WS-EXT
002750         END-IF
002760     END-IF.
002770 240-LAST-3-CHARS-EXIT.
002780     EXIT.
002790 EJECT
002800******************************************************************
002810*      ENCROACH PARAM=<V1>,<V2>,...  ENABLED WHEN V1 NOT ZERO    *
002820******************************************************************
002830 250-ENCROACH-PARAM.
002840     MOVE SPACES TO WS-TOKEN-1.
002850     UNSTRING WS-VALUE DELIMITED BY ',' INTO WS-TOKEN-1
002860     END-UNSTRING.
002870     CALL 'HYNUMCNV' USING WS-TOKEN-1 WS-DEC-OUT.
002880     IF WS-DEC-OUT NOT = ZERO
002890         MOVE 'Y' TO PL-ENC-ENABLED
002900     ELSE
002910         MOVE 'N' TO PL-ENC-ENABLED
002920     END-IF.
002930 250-ENCROACH-PARAM-EXIT.
002940     EXIT.
002950 EJECT
002960******************************************************************
002970*              ENCROACH VAL <N>=<VALUE>, N = 1 THRU 4            *
002980******************************************************************
002990 260-ENCROACH-VAL.
003000     MOVE 0 TO WS-ENC-INDEX.
003010     IF WS-KEYWORD (14:1) NUMERIC
003020         MOVE WS-KEYWORD (14:1) TO WS-ENC-INDEX
003030     END-IF.
003040     IF WS-ENC-INDEX > 0 AND WS-ENC-INDEX < 5
003050         CALL 'HYNUMCNV' USING WS-VALUE WS-DEC-OUT
003060         MOVE WS-DEC-OUT TO PL-ENC-VAL (WS-ENC-INDEX)
003070     END-IF.
003080 260-ENCROACH-VAL-EXIT.
003090     EXIT.
003100 EJECT
003110******************************************************************
003120*      DERIVE FLOODWAY FLAG / TARGET SURCHARGE AT END OF FILE    *
003130******************************************************************
003140 800-DERIVE-FLOODWAY.
003150     MOVE 'N' TO PL-IS-FLOODWAY.
003160     MOVE 'N' TO PL-TARGET-SURCHARGE-SET.
003170     MOVE ZERO TO PL-TARGET-SURCHARGE.
003180     IF PL-ENC-ENABLED = 'Y'
003190         IF PL-ENC-METHOD = 4 OR PL-ENC-METHOD = 5
003200             MOVE 'Y' TO PL-IS-FLOODWAY
003210             MOVE PL-ENC-VAL (1) TO PL-TARGET-SURCHARGE
003220             MOVE 'Y' TO PL-TARGET-SURCHARGE-SET
003230         END-IF
003240     END-IF.
003250 800-DERIVE-FLOODWAY-EXIT.
003260     EXIT.
003270 EJECT
003280 900-WRITE-EXTRACT.
003290     WRITE PLAN-EXTRACT-FILE-REC FROM PLAN-EXTRACT-RECORD.
003300     IF NOT PLANXTR-OK
003310         DISPLAY MSG01-IO-ERROR ' PLANXTR ' WS-PLANXTR-STATUS
003320         GO TO EOJ99-ABEND
003330     END-IF.
003340 900-WRITE-EXTRACT-EXIT.
003350     EXIT.
003360 EJECT
003370 990-CLOSE-FILES.
003380     CLOSE PLAN-FILE PLAN-EXTRACT-FILE.
003390     DISPLAY 'HYPLNEXT LINES READ:     ' WS-LINES-READ-CNTR.
003400     GO TO EOJ9999-EXIT.
003410 990-CLOSE-FILES-EXIT.
003420     EXIT.
003430 EOJ99-ABEND.
003440     DISPLAY 'HYPLNEXT ABENDING DUE TO I/O ERROR'.
003450     CALL 'HYABEND'.
003460 EOJ9999-EXIT.
003470     EXIT.
