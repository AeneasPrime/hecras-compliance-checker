000100*****************************************************************
000110*                                                               *
000120*    HYCRSLT  --  RULE EVALUATION RESULT DETAIL AREA           *
000130*    DETAIL RECORDS OF HYRSXTR (RF-RECORD-TYPE = 'D') -- ONE    *
000140*    PER RULE EVALUATION, WRITTEN BY HYRULEVL, READ BY          *
000150*    HYCMPRPT FOR THE DETAILED RESULTS / RECOMMENDATIONS        *
000160*    SECTIONS.                                                  *
000170*                                                               *
000180*    89-09-15  RSK   ORIGINAL LAYOUT                            *
000190*    98-01-20  DJH   RS-CITATION WIDENED X(40) TO X(60) TO HOLD *
000200*                    FULL CFR CITATIONS (REQ 5601)              *
000210*****************************************************************
000220     10  RS-RULE-ID                  PIC X(14).
000230     10  RS-RULE-NAME                PIC X(50).
000240     10  RS-STATUS                   PIC X(08).
000250         88  RS-STATUS-PASS             VALUE 'PASS    '.
000260         88  RS-STATUS-FAIL             VALUE 'FAIL    '.
000270         88  RS-STATUS-WARNING          VALUE 'WARNING '.
000280         88  RS-STATUS-SKIPPED          VALUE 'SKIPPED '.
000290     10  RS-SEVERITY                 PIC X(07).
000300     10  RS-ACTUAL                   PIC X(30).
000310     10  RS-EXPECTED                 PIC X(30).
000320     10  RS-LOCATION                 PIC X(20).
000330     10  RS-MESSAGE                  PIC X(80).
000340     10  RS-CITATION                 PIC X(60).
