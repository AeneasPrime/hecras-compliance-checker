000100*****************************************************************
000110*                                                               *
000120*    HYCFLOW  --  PARSED STEADY FLOW EXTRACT RECORD (SINGLETON) *
000130*    WRITTEN BY HYFLOEXT, CONSUMED BY HYRULEVL (EVENT- / BC-    *
000140*    RULES).                                                    *
000150*                                                               *
000160*    89-08-21  RSK   ORIGINAL LAYOUT, LOC TABLE OCCURS 25       *
000170*    93-02-08  RSK   LOC TABLE EXPANDED OCCURS 25 TO OCCURS 50, *
000180*                    BC TABLE ADDED OCCURS 40 (REQ 4919)        *
000190*****************************************************************
000200 01  FLOW-EXTRACT-RECORD.
000210     05  FL-IS-STEADY                PIC X(01).
000220         88  FL-STEADY-FLOW-FILE        VALUE 'Y'.
000230     05  FL-PROFILE-COUNT            PIC 9(02).
000240     05  FL-PROFILE-NAME-TABLE.
000250         10  FL-PROFILE-NAME         PIC X(16) OCCURS 20 TIMES.
000260     05  FL-LOC-COUNT                PIC 9(02).
000270     05  FL-LOC-TABLE OCCURS 50 TIMES
000280                      INDEXED BY FL-LOC-IDX.
000290         10  FL-LOC-RIVER            PIC X(16).
000300         10  FL-LOC-REACH            PIC X(16).
000310         10  FL-LOC-STATION          PIC S9(7)V9(2).
000320         10  FL-LOC-FLOW-TABLE OCCURS 20 TIMES
000330                           INDEXED BY FL-FLOW-IDX.
000340             15  FL-LOC-FLOW         PIC S9(7)V9(1).
000350     05  FL-BC-COUNT                 PIC 9(02).
000360     05  FL-BC-TABLE OCCURS 40 TIMES
000370                     INDEXED BY FL-BC-IDX.
000380         10  FL-BC-RIVER             PIC X(16).
000390         10  FL-BC-REACH             PIC X(16).
000400         10  FL-BC-PROFILE           PIC 9(02).
000410         10  FL-BC-UP-TYPE           PIC 9(01).
000420         10  FL-BC-DN-TYPE           PIC 9(01).
000430         10  FL-BC-DN-SLOPE          PIC S9(1)V9(5).
000440         10  FL-BC-UP-SLOPE          PIC S9(1)V9(5).
000450         10  FL-BC-DN-KNOWN-WS       PIC S9(7)V9(2).
000460         10  FL-BC-UP-KNOWN-WS       PIC S9(7)V9(2).
000470     05  FILLER                      PIC X(30).
