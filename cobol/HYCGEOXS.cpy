000100*****************************************************************
000110*                                                               *
000120*    HYCGEOXS  --  PARSED CROSS SECTION EXTRACT RECORD          *
000130*    ONE RECORD PER CROSS SECTION -- WRITTEN BY HYGEOEXT,       *
000140*    CONSUMED BY HYRULEVL (MANNING'S N / COEFFICIENT RULES).    *
000150*                                                               *
000160*    89-06-14  RSK   ORIGINAL LAYOUT, MANN TABLE OCCURS 10      *
000170*    92-11-03  RSK   MANN TABLE EXPANDED OCCURS 10 TO OCCURS 20 *
000180*                    (LONG REACHES, REQ 4802)                   *
000190*    98-01-20  DJH   ADDED DERIVED ROUGHNESS ZONE FIELDS AND    *
000200*                    PRESENT-FLAGS SO HYRULEVL NO LONGER HAS TO *
000210*                    RE-WALK THE MANN TABLE (REQ 5601 - Y2K     *
000220*                    CLEANUP PASS)                              *
000230*****************************************************************
000240 01  XSECT-EXTRACT-RECORD.
000250     05  XS-RIVER                    PIC X(16).
000260     05  XS-REACH                    PIC X(16).
000270     05  XS-STATION                  PIC S9(7)V9(2).
000280     05  XS-REACH-LENGTHS.
000290         10  XS-LEN-LEFT             PIC S9(6)V9(2).
000300         10  XS-LEN-CHAN             PIC S9(6)V9(2).
000310         10  XS-LEN-RIGHT            PIC S9(6)V9(2).
000320     05  XS-MANN-COUNT               PIC 9(02).
000330     05  XS-MANN-TABLE OCCURS 20 TIMES
000340                       INDEXED BY XS-MANN-IDX.
000350         10  XS-MANN-N               PIC S9(1)V9(3).
000360         10  XS-MANN-STA             PIC S9(7)V9(2).
000370     05  XS-BANK-LEFT                PIC S9(7)V9(2).
000380     05  XS-BANK-RIGHT               PIC S9(7)V9(2).
000390     05  XS-BANK-SET                 PIC X(01).
000400         88  XS-BANK-STATIONS-SET       VALUE 'Y'.
000410     05  XS-EXPANSION                PIC S9(1)V9(3).
000420     05  XS-CONTRACTION              PIC S9(1)V9(3).
000430     05  XS-ZONE-VALUES.
000440         10  XS-N-LEFT               PIC S9(1)V9(3).
000450         10  XS-N-LEFT-SET           PIC X(01).
000460             88  XS-N-LEFT-PRESENT      VALUE 'Y'.
000470         10  XS-N-CHAN               PIC S9(1)V9(3).
000480         10  XS-N-CHAN-SET           PIC X(01).
000490             88  XS-N-CHAN-PRESENT      VALUE 'Y'.
000500         10  XS-N-RIGHT              PIC S9(1)V9(3).
000510         10  XS-N-RIGHT-SET          PIC X(01).
000520             88  XS-N-RIGHT-PRESENT     VALUE 'Y'.
000530     05  FILLER                      PIC X(30).
