000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYRULEVL.
000120 AUTHOR.      R L KELLER.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 09/1989.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  FIFTH STEP OF THE HEC-RAS COMPLIANCE FILEPASS.  READS THE     *
000210*  PROJECT, PLAN, FLOW, CROSS SECTION AND BRIDGE EXTRACTS        *
000220*  WRITTEN BY THE EARLIER STEPS AND EVALUATES EACH AGAINST THE   *
000230*  COMPILED-IN FEDERAL (FEMA) RULE CATALOG, PLUS A STATE OVERLAY *
000240*  CATALOG WHEN A STATE CODE IS PUNCHED ON THE CONTROL CARD.     *
000250*  ONE RESULT RECORD IS WRITTEN PER EVALUATION, PLUS A LEADING   *
000260*  HEADER RECORD CARRYING THE RUN TOTALS, FOR CONSUMPTION BY     *
000270*  THE REPORT STEP (HYCMPRPT).                                   *
000280*                                                                *
000290*J    JCL..                                                      *
000300*                                                                *
000310* //HYRULEVL EXEC PGM=HYRULEVL                                   *
000320* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000330* //SYSOUT   DD SYSOUT=*                                         *
000340* //PROJXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.PROJXTR                *
000350* //PLANXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.PLANXTR                *
000360* //FLOWXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.FLOWXTR                *
000370* //XSECXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.XSECXTR                *
000380* //BRDGXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.BRDGXTR                *
000390* //STATECTL DD *                                                *
000400*    TX                                                          *
000410* //RESLTTMP DD DSN=&&RESLTTMP,UNIT=SYSDA,                       *
000420* //            SPACE=(TRK,(5,5),RLSE),                          *
000430* //            DCB=(RECFM=FB,LRECL=300,BLKSIZE=0)                *
000440* //HYRSXTR  DD DSN=HYCOMP.MODEL.HYRSXTR,                        *
000450* //            DISP=(,CATLG,CATLG),                             *
000460* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),                *
000470* //            DCB=(RECFM=FB,LRECL=300,BLKSIZE=0)                *
000480* //*                                                            *
000490*                                                                *
000500*P    ENTRY PARAMETERS..                                         *
000510*     STATECTL - ONE 80 BYTE CONTROL CARD, COLS 1-10 CARRY THE   *
000520*                OPTIONAL STATE SELECTOR (TX, TEXAS, ME, MAINE). *
000530*                A BLANK OR MISSING CARD MEANS FEDERAL RULES     *
000540*                ONLY.  CODE MUST BE PUNCHED UPPER CASE.         *
000550*                                                                *
000560*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000570*     I/O ERROR ON FILES                                         *
000580*                                                                *
000590*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000600*                                                                *
000610*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000620*                                                                *
000630*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000640*     WS-CATALOG-TABLE  -- COMPILED-IN FEDERAL/STATE RULE ROWS   *
000650*                                                                *
000660******************************************************************
000670*                       CHANGE LOG                               *
000680******************************************************************
000690* 89-09-15  RSK   ORIGINAL PROGRAM (FEDERAL RULES ONLY)        RQ4471
000700* 91-04-02  RSK   BRIDGE LOW CHORD RULE ADDED, PIER WIDTH      RQ4712
000710*                 INTERPOLATION AT LOW CHORD ELEVATION
000720* 94-05-19  RSK   TEXAS AND MAINE STATE OVERLAY CATALOGS       RQ5033
000730*                 ADDED, STATECTL CONTROL CARD INTRODUCED
000740* 94-06-02  RSK   TX-FW-001 SUPERSEDES FEMA-FW-001 WHEN THE    RQ5033
000750*                 STATE CODE IS TX (ZERO-RISE ORDINANCE)
000760* 98-02-11  DJH   HEADER RECORD NOW WRITTEN FIRST VIA TWO-PASS RQ5601
000770*                 TEMP FILE SO REPORT STEP NEEDS NO LOOKAHEAD
000780*                 (Y2K CLEANUP PASS)
000790* 03-11-04  RSK   FLOWXTR/XSECXTR/BRDGXTR FD RECORDS WIDENED   RQ6301
000800*                 TO MATCH THE UPSTREAM STEPS' LRECL FIX --
000810*                 THESE WERE 299 BYTES AND SILENTLY TRUNCATING
000820*                 THE BC TABLE, THE ZONE VALUES AND THE BRIDGE
000830*                 PIER/DERIVED FIELDS ON EVERY READ.
000840* 03-12-18  RSK   STATE CODE OFF THE CONTROL CARD IS NOW       RQ6344
000850*                 UPCASED BEFORE THE TX/ME COMPARE -- A CARD
000860*                 PUNCHED LOWER OR MIXED CASE WAS FALLING
000870*                 THROUGH TO "NO STATE SELECTED" AND LOSING
000880*                 THE WHOLE OVERLAY.
000890******************************************************************
000900 ENVIRONMENT DIVISION.
000910 CONFIGURATION SECTION.
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960     SELECT PROJECT-EXTRACT-FILE ASSIGN TO PROJXTR
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS IS WS-PROJXTR-STATUS.
000990
001000     SELECT PLAN-EXTRACT-FILE ASSIGN TO PLANXTR
001010         ORGANIZATION IS SEQUENTIAL
001020         FILE STATUS IS WS-PLANXTR-STATUS.
001030
001040     SELECT FLOW-EXTRACT-FILE ASSIGN TO FLOWXTR
001050         ORGANIZATION IS SEQUENTIAL
001060         FILE STATUS IS WS-FLOWXTR-STATUS.
001070
001080     SELECT XSECT-EXTRACT-FILE ASSIGN TO XSECXTR
001090         ORGANIZATION IS SEQUENTIAL
001100         FILE STATUS IS WS-XSECXTR-STATUS.
001110
001120     SELECT BRIDGE-EXTRACT-FILE ASSIGN TO BRDGXTR
001130         ORGANIZATION IS SEQUENTIAL
001140         FILE STATUS IS WS-BRDGXTR-STATUS.
001150
001160     SELECT CONTROL-CARD-FILE ASSIGN TO STATECTL
001170         ORGANIZATION IS LINE SEQUENTIAL
001180         FILE STATUS IS WS-STATECTL-STATUS.
001190
001200     SELECT RESULT-TEMP-FILE ASSIGN TO RESLTTMP
001210         ORGANIZATION IS SEQUENTIAL
001220         FILE STATUS IS WS-RESLTTMP-STATUS.
001230
001240     SELECT RESULT-EXTRACT-FILE ASSIGN TO HYRSXTR
001250         ORGANIZATION IS SEQUENTIAL
001260         FILE STATUS IS WS-HYRSXTR-STATUS.
001270
001280 DATA DIVISION.
001290 FILE SECTION.
001300 FD  PROJECT-EXTRACT-FILE
001310     RECORDING MODE IS F
001320     BLOCK CONTAINS 0 RECORDS.
001330 01  PROJECT-EXTRACT-FILE-REC           PIC X(299).
001340
001350 FD  PLAN-EXTRACT-FILE
001360     RECORDING MODE IS F
001370     BLOCK CONTAINS 0 RECORDS.
001380 01  PLAN-EXTRACT-FILE-REC              PIC X(299).
001390
001400 FD  FLOW-EXTRACT-FILE
001410     RECORDING MODE IS F
001420     BLOCK CONTAINS 0 RECORDS.
001430 01  FLOW-EXTRACT-FILE-REC              PIC X(13047).
001440
001450 FD  XSECT-EXTRACT-FILE
001460     RECORDING MODE IS F
001470     BLOCK CONTAINS 0 RECORDS.
001480 01  XSECT-EXTRACT-FILE-REC             PIC X(399).
001490
001500 FD  BRIDGE-EXTRACT-FILE
001510     RECORDING MODE IS F
001520     BLOCK CONTAINS 0 RECORDS.
001530 01  BRIDGE-EXTRACT-FILE-REC            PIC X(5872).
001540
001550 FD  CONTROL-CARD-FILE
001560     RECORDING MODE IS F.
001570 01  CONTROL-CARD-LINE                  PIC X(80).
001580
001590 FD  RESULT-TEMP-FILE
001600     RECORDING MODE IS F
001610     BLOCK CONTAINS 0 RECORDS.
001620 01  RESULT-TEMP-FILE-REC                PIC X(300).
001630
001640 FD  RESULT-EXTRACT-FILE
001650     RECORDING MODE IS F
001660     BLOCK CONTAINS 0 RECORDS.
001670 01  RESULT-EXTRACT-FILE-REC             PIC X(300).
001680
001690 WORKING-STORAGE SECTION.
001700 01  FILLER PIC X(32)
001710     VALUE 'HYRULEVL WORKING STORAGE BEGINS'.
001720******************************************************************
001730*                    RECORD AREAS                                *
001740******************************************************************
001750 COPY HYCPROJ.
001760
001770 COPY HYCPLAN.
001780
001790 COPY HYCFLOW.
001800
001810 COPY HYCGEOXS.
001820
001830 COPY HYCGEOBR.
001840
001850 01  RESULT-RECORD-AREA.
001860     05  RF-RECORD-TYPE              PIC X(01).
001870         88  RF-TYPE-HEADER             VALUE 'H'.
001880         88  RF-TYPE-DETAIL             VALUE 'D'.
001890     05  RF-HEADER-BODY.
001900         COPY HYCRHDR.
001910
001920 01  RESULT-DETAIL-AREA REDEFINES RESULT-RECORD-AREA.
001930     05  FILLER                      PIC X(01).
001940     05  RF-DETAIL-BODY.
001950         COPY HYCRSLT.
001960
001970******************************************************************
001980*                    RULE CATALOG TABLE                          *
001990******************************************************************
002000 01  WS-CATALOG-AREA.
002010     05  WS-CATALOG-TABLE OCCURS 12 TIMES.
002020         COPY HYCATLG.
002030     05  FILLER                      PIC X(04) VALUE SPACES.
002040
002050******************************************************************
002060*                    READ ONLY CONSTANTS                         *
002070******************************************************************
002080 01  READ-ONLY-WORK-AREA.
002090     05  MSG01-IO-ERROR              PIC X(19)
002100                             VALUE 'I/O ERROR ON FILE -'.
002110
002120 01  SWITCH-AREA.
002130     05  STATE-SELECTED              PIC X(04).
002140         88  STATE-IS-TEXAS             VALUE 'TX  '.
002150         88  STATE-IS-MAINE              VALUE 'ME  '.
002160         88  STATE-IS-NONE               VALUE '    '.
002170     05  PROJECT-LOADED-SW           PIC X(01).
002180         88  PROJECT-LOADED              VALUE 'Y'.
002190     05  PLAN-LOADED-SW              PIC X(01).
002200         88  PLAN-LOADED                 VALUE 'Y'.
002210     05  FLOW-LOADED-SW              PIC X(01).
002220         88  FLOW-LOADED                 VALUE 'Y'.
002230     05  XS-EOF-INDICATOR            PIC X(01).
002240         88  XS-EOF                      VALUE 'Y'.
002250     05  BR-EOF-INDICATOR            PIC X(01).
002260         88  BR-EOF                      VALUE 'Y'.
002270     05  TEMP-EOF-INDICATOR          PIC X(01).
002280         88  TEMP-EOF                    VALUE 'Y'.
002290     05  PROFILE-MATCH-INDICATOR     PIC X(01).
002300         88  PROFILE-MATCHED             VALUE 'Y'.
002310     05  PIER-BRACKET-INDICATOR      PIC X(01).
002320         88  PIER-BRACKET-FOUND          VALUE 'Y'.
002330     05  RULE-ARITH-ERROR-INDICATOR PIC X(01).
002340         88  RULE-ARITH-ERROR            VALUE 'Y'.
002350
002360 01  IO-STATUS-AREA.
002370     05  WS-PROJXTR-STATUS           PIC X(02).
002380         88  PROJXTR-OK                  VALUE '00'.
002390     05  WS-PLANXTR-STATUS           PIC X(02).
002400         88  PLANXTR-OK                  VALUE '00'.
002410     05  WS-FLOWXTR-STATUS           PIC X(02).
002420         88  FLOWXTR-OK                  VALUE '00'.
002430     05  WS-XSECXTR-STATUS           PIC X(02).
002440         88  XSECXTR-OK                  VALUE '00'.
002450     05  WS-BRDGXTR-STATUS           PIC X(02).
002460         88  BRDGXTR-OK                  VALUE '00'.
002470     05  WS-STATECTL-STATUS          PIC X(02).
002480         88  STATECTL-OK                 VALUE '00'.
002490     05  WS-RESLTTMP-STATUS          PIC X(02).
002500         88  RESLTTMP-OK                 VALUE '00'.
002510     05  WS-HYRSXTR-STATUS           PIC X(02).
002520         88  HYRSXTR-OK                  VALUE '00'.
002530
002540 01  WS-CONTROL-CARD-AREA.
002550     05  WS-CTL-STATE-CODE           PIC X(10).
002560     05  FILLER                      PIC X(70).
002570
002580 01  WS-CONTROL-CARD-ALT REDEFINES WS-CONTROL-CARD-AREA.
002590     05  WS-CTL-RAW                  PIC X(80).
002600
002610 01  WS-RUN-DATE-RAW                 PIC 9(06).
002620
002630 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-RAW.
002640     05  WS-RUN-YY                   PIC 9(02).
002650     05  WS-RUN-MM                   PIC 9(02).
002660     05  WS-RUN-DD                   PIC 9(02).
002670
002680 01  VARIABLE-WORK-AREA.
002690     05  WS-CUR-CAT-IDX              PIC S9(03) COMP.
002700     05  WS-XS-COUNT-THIS-PASS       PIC S9(05) COMP.
002710     05  WS-BR-COUNT-THIS-PASS       PIC S9(05) COMP.
002720     05  WS-PROFILE-SCAN-IDX         PIC S9(03) COMP.
002730     05  WS-LIST-PTR                 PIC S9(03) COMP.
002740     05  WS-RANGE-VALUE              PIC S9(4)V9(3) COMP-3.
002750     05  WS-EDIT-VALUE               PIC -(4)9.999.
002760     05  WS-EDIT-MIN                 PIC -(4)9.999.
002770     05  WS-EDIT-MAX                 PIC -(4)9.999.
002780     05  WS-EDIT-STA                 PIC -(6)9.99.
002790     05  WS-XS-LOCATION              PIC X(20).
002800     05  WS-PROFILE-UPPER            PIC X(16).
002810     05  WS-CTL-STATE-UPPER          PIC X(10).
002820     05  WS-PROFILE-LIST             PIC X(80).
002830     05  WS-PIER-TOTAL-WIDTH         PIC S9(6)V9(2) COMP-3.
002840     05  WS-PIER-INTERP-WIDTH        PIC S9(4)V9(2) COMP-3.
002850     05  WS-PIER-TOTAL-EDIT          PIC -(4)9.99.
002860
002870 01  WS-WORK-COUNTERS.
002880     05  WS-CNT-PASS                 PIC S9(05) COMP-3 VALUE +0.
002890     05  WS-CNT-FAIL                 PIC S9(05) COMP-3 VALUE +0.
002900     05  WS-CNT-WARNING              PIC S9(05) COMP-3 VALUE +0.
002910     05  WS-CNT-SKIPPED              PIC S9(05) COMP-3 VALUE +0.
002920     05  WS-CNT-TOTAL                PIC S9(05) COMP-3 VALUE +0.
002930
002940     05  FILLER PIC X(32)
002950         VALUE 'HYRULEVL WORKING STORAGE ENDS  '.
002960 EJECT
002970 LINKAGE SECTION.
002980 EJECT
002990 PROCEDURE DIVISION.
003000******************************************************************
003010*                         MAINLINE LOGIC                         *
003020******************************************************************
003030 1-CONTROL-PROCESS.
003040     PERFORM 100-INITIALIZATION
003050         THRU 100-INITIALIZATION-EXIT.
003060     PERFORM 110-OPEN-FILES
003070         THRU 110-OPEN-FILES-EXIT.
003080     PERFORM 120-READ-CONTROL-CARD
003090         THRU 120-READ-CONTROL-CARD-EXIT.
003100     PERFORM 130-LOAD-CATALOG
003110         THRU 130-LOAD-CATALOG-EXIT.
003120     PERFORM 140-LOAD-SINGLETONS
003130         THRU 140-LOAD-SINGLETONS-EXIT.
003140     PERFORM 200-EVALUATE-ALL-RULES
003150         THRU 200-EVALUATE-ALL-RULES-EXIT.
003160     PERFORM 900-BUILD-OUTPUT-FILE
003170         THRU 900-BUILD-OUTPUT-FILE-EXIT.
003180     GO TO EOJ9999-EXIT.
003190 EJECT
003200 100-INITIALIZATION.
003210     SET STATE-IS-NONE TO TRUE.
003220     SET PROJECT-LOADED TO FALSE.
003230     SET PLAN-LOADED TO FALSE.
003240     SET FLOW-LOADED TO FALSE.
003250     MOVE ZERO TO WS-CNT-PASS WS-CNT-FAIL WS-CNT-WARNING
003260                  WS-CNT-SKIPPED WS-CNT-TOTAL.
003270     ACCEPT WS-RUN-DATE-RAW FROM DATE.
003280 100-INITIALIZATION-EXIT.
003290     EXIT.
003300 EJECT
003310 110-OPEN-FILES.
003320     OPEN INPUT PROJECT-EXTRACT-FILE.
003330     IF NOT PROJXTR-OK
003340         DISPLAY MSG01-IO-ERROR ' PROJXTR ' WS-PROJXTR-STATUS
003350         GO TO EOJ99-ABEND
003360     END-IF.
003370     OPEN INPUT PLAN-EXTRACT-FILE.
003380     IF NOT PLANXTR-OK
003390         DISPLAY MSG01-IO-ERROR ' PLANXTR ' WS-PLANXTR-STATUS
003400         GO TO EOJ99-ABEND
003410     END-IF.
003420     OPEN INPUT FLOW-EXTRACT-FILE.
003430     IF NOT FLOWXTR-OK
003440         DISPLAY MSG01-IO-ERROR ' FLOWXTR ' WS-FLOWXTR-STATUS
003450         GO TO EOJ99-ABEND
003460     END-IF.
003470     OPEN INPUT CONTROL-CARD-FILE.
003480     IF NOT STATECTL-OK
003490         DISPLAY MSG01-IO-ERROR ' STATECTL ' WS-STATECTL-STATUS
003500         GO TO EOJ99-ABEND
003510     END-IF.
003520     OPEN OUTPUT RESULT-TEMP-FILE.
003530     IF NOT RESLTTMP-OK
003540         DISPLAY MSG01-IO-ERROR ' RESLTTMP ' WS-RESLTTMP-STATUS
003550         GO TO EOJ99-ABEND
003560     END-IF.
003570 110-OPEN-FILES-EXIT.
003580     EXIT.
003590 EJECT
003600 120-READ-CONTROL-CARD.
003610     MOVE SPACES TO WS-CONTROL-CARD-AREA.
003620     READ CONTROL-CARD-FILE
003630         AT END
003640             CONTINUE
003650         NOT AT END
003660             MOVE CONTROL-CARD-LINE TO WS-CTL-RAW
003670     END-READ.
003680     CLOSE CONTROL-CARD-FILE.
003690* 03-12-18 RSK -- FOLD TO UPPER BEFORE THE COMPARE (RQ6344).
003700     MOVE WS-CTL-STATE-CODE TO WS-CTL-STATE-UPPER.
003710     INSPECT WS-CTL-STATE-UPPER CONVERTING
003720         'abcdefghijklmnopqrstuvwxyz'
003730         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003740     IF WS-CTL-STATE-UPPER (1:2) = 'TX'
003750        OR WS-CTL-STATE-UPPER (1:5) = 'TEXAS'
003760         MOVE 'TX  ' TO STATE-SELECTED
003770     ELSE
003780         IF WS-CTL-STATE-UPPER (1:2) = 'ME'
003790            OR WS-CTL-STATE-UPPER (1:5) = 'MAINE'
003800             MOVE 'ME  ' TO STATE-SELECTED
003810         END-IF
003820     END-IF.
003830 120-READ-CONTROL-CARD-EXIT.
003840     EXIT.
003850 EJECT
003860******************************************************************
003870*  130-LOAD-CATALOG BUILDS THE COMPILED-IN FEDERAL/STATE RULE    *
003880*  TABLE.  ROWS 1-8 ARE THE FEMA BASELINE, ROWS 9-10 ARE THE     *
003890*  TEXAS OVERLAY AND ROWS 11-12 ARE THE MAINE OVERLAY.  THE      *
003900*  TABLE IS BUILT REGARDLESS OF THE CONTROL CARD -- 210-EVAL-    *
003910*  SCALAR-RULES DECIDES WHICH ROWS ARE ACTUALLY EXERCISED.       *
003920******************************************************************
003930 130-LOAD-CATALOG.
003940     MOVE 'FEMA-MANN-001 ' TO RL-ID (1).
003950     MOVE 'CHANNEL MANNINGS ROUGHNESS COEFFICIENT'
003960                           TO RL-NAME (1).
003970     MOVE 'WARNING'        TO RL-SEVERITY (1).
003980     MOVE 'RANGE  '        TO RL-CHECK-TYPE (1).
003990     MOVE 'CHANNEL N PER CROSS SECTION'
004000                           TO RL-APPLIES-TO (1).
004010     MOVE 0.025            TO RL-MIN (1).
004020     MOVE 0.100            TO RL-MAX (1).
004030     MOVE SPACES           TO RL-EXPECTED (1).
004040     MOVE '44 CFR 65.6(A)(2) - MANNINGS N VERIFICATION'
004050                           TO RL-CITATION (1).
004060     MOVE 'FEMA '          TO RL-SOURCE (1).
004070
004080     MOVE 'FEMA-MANN-002 ' TO RL-ID (2).
004090     MOVE 'OVERBANK MANNINGS ROUGHNESS COEFFICIENT'
004100                           TO RL-NAME (2).
004110     MOVE 'WARNING'        TO RL-SEVERITY (2).
004120     MOVE 'RANGE  '        TO RL-CHECK-TYPE (2).
004130     MOVE 'OVERBANK N PER CROSS SECTION'
004140                           TO RL-APPLIES-TO (2).
004150     MOVE 0.030            TO RL-MIN (2).
004160     MOVE 0.200            TO RL-MAX (2).
004170     MOVE SPACES           TO RL-EXPECTED (2).
004180     MOVE '44 CFR 65.6(A)(2) - MANNINGS N VERIFICATION'
004190                           TO RL-CITATION (2).
004200     MOVE 'FEMA '          TO RL-SOURCE (2).
004210
004220     MOVE 'FEMA-COEF-001 ' TO RL-ID (3).
004230     MOVE 'CONTRACTION COEFFICIENT'
004240                           TO RL-NAME (3).
004250     MOVE 'WARNING'        TO RL-SEVERITY (3).
004260     MOVE 'RANGE  '        TO RL-CHECK-TYPE (3).
004270     MOVE 'CONTRACTION COEF PER XS'
004280                           TO RL-APPLIES-TO (3).
004290     MOVE 0.100            TO RL-MIN (3).
004300     MOVE 0.600            TO RL-MAX (3).
004310     MOVE SPACES           TO RL-EXPECTED (3).
004320     MOVE 'HEC-RAS HYDRAULIC REFERENCE MANUAL, CHAPTER 5'
004330                           TO RL-CITATION (3).
004340     MOVE 'FEMA '          TO RL-SOURCE (3).
004350
004360     MOVE 'FEMA-COEF-002 ' TO RL-ID (4).
004370     MOVE 'EXPANSION COEFFICIENT'
004380                           TO RL-NAME (4).
004390     MOVE 'WARNING'        TO RL-SEVERITY (4).
004400     MOVE 'RANGE  '        TO RL-CHECK-TYPE (4).
004410     MOVE 'EXPANSION COEF PER XS'
004420                           TO RL-APPLIES-TO (4).
004430     MOVE 0.300            TO RL-MIN (4).
004440     MOVE 0.800            TO RL-MAX (4).
004450     MOVE SPACES           TO RL-EXPECTED (4).
004460     MOVE 'HEC-RAS HYDRAULIC REFERENCE MANUAL, CHAPTER 5'
004470                           TO RL-CITATION (4).
004480     MOVE 'FEMA '          TO RL-SOURCE (4).
004490
004500     MOVE 'FEMA-FW-001   ' TO RL-ID (5).
004510     MOVE 'FLOODWAY SURCHARGE LIMIT'
004520                           TO RL-NAME (5).
004530     MOVE 'ERROR  '        TO RL-SEVERITY (5).
004540     MOVE 'RANGE  '        TO RL-CHECK-TYPE (5).
004550     MOVE 'PLAN TARGET SURCHARGE'
004560                           TO RL-APPLIES-TO (5).
004570     MOVE 0.000            TO RL-MIN (5).
004580     MOVE 1.000            TO RL-MAX (5).
004590     MOVE SPACES           TO RL-EXPECTED (5).
004600     MOVE '44 CFR 60.3(D)(3) - ONE FOOT SURCHARGE LIMIT'
004610                           TO RL-CITATION (5).
004620     MOVE 'FEMA '          TO RL-SOURCE (5).
004630
004640     MOVE 'FEMA-EVENT-001' TO RL-ID (6).
004650     MOVE 'BASE FLOOD EVENT PROFILE REQUIRED'
004660                           TO RL-NAME (6).
004670     MOVE 'ERROR  '        TO RL-SEVERITY (6).
004680     MOVE 'CUSTOM '        TO RL-CHECK-TYPE (6).
004690     MOVE 'FLOW PROFILE NAMES'
004700                           TO RL-APPLIES-TO (6).
004710     MOVE ZERO             TO RL-MIN (6) RL-MAX (6).
004720     MOVE '100YR REQUIRED  ' TO RL-EXPECTED (6).
004730     MOVE '44 CFR 59.1 - BASE FLOOD DEFINITION'
004740                           TO RL-CITATION (6).
004750     MOVE 'FEMA '          TO RL-SOURCE (6).
004760
004770     MOVE 'FEMA-BC-001   ' TO RL-ID (7).
004780     MOVE 'BOUNDARY CONDITIONS DEFINED'
004790                           TO RL-NAME (7).
004800     MOVE 'ERROR  '        TO RL-SEVERITY (7).
004810     MOVE 'CUSTOM '        TO RL-CHECK-TYPE (7).
004820     MOVE 'BOUNDARY CONDITIONS'
004830                           TO RL-APPLIES-TO (7).
004840     MOVE ZERO             TO RL-MIN (7) RL-MAX (7).
004850     MOVE '1 OR MORE BC    ' TO RL-EXPECTED (7).
004860     MOVE 'HEC-RAS HYDRAULIC REFERENCE MANUAL, CHAPTER 3'
004870                           TO RL-CITATION (7).
004880     MOVE 'FEMA '          TO RL-SOURCE (7).
004890
004900     MOVE 'FEMA-BRG-001  ' TO RL-ID (8).
004910     MOVE 'BRIDGE LOW CHORD DATA PRESENT'
004920                           TO RL-NAME (8).
004930     MOVE 'WARNING'        TO RL-SEVERITY (8).
004940     MOVE 'EXISTS '        TO RL-CHECK-TYPE (8).
004950     MOVE 'BRIDGE MIN LOW CHORD'
004960                           TO RL-APPLIES-TO (8).
004970     MOVE ZERO             TO RL-MIN (8) RL-MAX (8).
004980     MOVE 'PRESENT         ' TO RL-EXPECTED (8).
004990     MOVE '44 CFR 65.6(A)(6) - BRIDGE AND CULVERT DATA'
005000                           TO RL-CITATION (8).
005010     MOVE 'FEMA '          TO RL-SOURCE (8).
005020
005030     MOVE 'TX-FW-001     ' TO RL-ID (9).
005040     MOVE 'ZERO-RISE FLOODWAY (TEXAS)'
005050                           TO RL-NAME (9).
005060     MOVE 'ERROR  '        TO RL-SEVERITY (9).
005070     MOVE 'RANGE  '        TO RL-CHECK-TYPE (9).
005080     MOVE 'PLAN TARGET SURCHARGE'
005090                           TO RL-APPLIES-TO (9).
005100     MOVE 0.000            TO RL-MIN (9).
005110     MOVE 0.000            TO RL-MAX (9).
005120     MOVE SPACES           TO RL-EXPECTED (9).
005130     MOVE 'TWDB / LOCAL ZERO-RISE FLOODWAY ORDINANCE'
005140                           TO RL-CITATION (9).
005150     MOVE 'TX   '          TO RL-SOURCE (9).
005160
005170     MOVE 'TX-EVENT-001  ' TO RL-ID (10).
005180     MOVE '500-YEAR EVENT PROFILE REQUIRED (TEXAS)'
005190                           TO RL-NAME (10).
005200     MOVE 'ERROR  '        TO RL-SEVERITY (10).
005210     MOVE 'CUSTOM '        TO RL-CHECK-TYPE (10).
005220     MOVE 'FLOW PROFILE NAMES'
005230                           TO RL-APPLIES-TO (10).
005240     MOVE ZERO             TO RL-MIN (10) RL-MAX (10).
005250     MOVE '500YR REQUIRED  ' TO RL-EXPECTED (10).
005260     MOVE 'TEXAS LOCAL FLOODPLAIN ORDINANCE'
005270                           TO RL-CITATION (10).
005280     MOVE 'TX   '          TO RL-SOURCE (10).
005290
005300     MOVE 'ME-FW-001     ' TO RL-ID (11).
005310     MOVE 'FLOODWAY SURCHARGE LIMIT (MAINE)'
005320                           TO RL-NAME (11).
005330     MOVE 'ERROR  '        TO RL-SEVERITY (11).
005340     MOVE 'RANGE  '        TO RL-CHECK-TYPE (11).
005350     MOVE 'PLAN TARGET SURCHARGE'
005360                           TO RL-APPLIES-TO (11).
005370     MOVE 0.000            TO RL-MIN (11).
005380     MOVE 0.500            TO RL-MAX (11).
005390     MOVE SPACES           TO RL-EXPECTED (11).
005400     MOVE 'ME DEP CHAPTER 500 FLOODPLAIN MANAGEMENT RULE'
005410                           TO RL-CITATION (11).
005420     MOVE 'ME   '          TO RL-SOURCE (11).
005430
005440     MOVE 'ME-FB-001     ' TO RL-ID (12).
005450     MOVE 'FREEBOARD MANUAL REVIEW (MAINE)'
005460                           TO RL-NAME (12).
005470     MOVE 'INFO   '        TO RL-SEVERITY (12).
005480     MOVE 'CUSTOM '        TO RL-CHECK-TYPE (12).
005490     MOVE 'FREEBOARD'      TO RL-APPLIES-TO (12).
005500     MOVE ZERO             TO RL-MIN (12) RL-MAX (12).
005510     MOVE 'MANUAL REVIEW   ' TO RL-EXPECTED (12).
005520     MOVE 'ME DEP LOCAL FREEBOARD ORDINANCE'
005530                           TO RL-CITATION (12).
005540     MOVE 'ME   '          TO RL-SOURCE (12).
005550 130-LOAD-CATALOG-EXIT.
005560     EXIT.
005570 EJECT
005580 140-LOAD-SINGLETONS.
005590     READ PROJECT-EXTRACT-FILE
005600         AT END
005610             CONTINUE
005620         NOT AT END
005630             MOVE PROJECT-EXTRACT-FILE-REC
005640                                 TO PROJECT-EXTRACT-RECORD
005650             SET PROJECT-LOADED TO TRUE
005660     END-READ.
005670     READ PLAN-EXTRACT-FILE
005680         AT END
005690             CONTINUE
005700         NOT AT END
005710             MOVE PLAN-EXTRACT-FILE-REC TO PLAN-EXTRACT-RECORD
005720             SET PLAN-LOADED TO TRUE
005730     END-READ.
005740     READ FLOW-EXTRACT-FILE
005750         AT END
005760             CONTINUE
005770         NOT AT END
005780             MOVE FLOW-EXTRACT-FILE-REC TO FLOW-EXTRACT-RECORD
005790             SET FLOW-LOADED TO TRUE
005800     END-READ.
005810     CLOSE PROJECT-EXTRACT-FILE PLAN-EXTRACT-FILE
005820           FLOW-EXTRACT-FILE.
005830 140-LOAD-SINGLETONS-EXIT.
005840     EXIT.
005850 EJECT
005860 200-EVALUATE-ALL-RULES.
005870     PERFORM 210-EVAL-SCALAR-RULES
005880         THRU 210-EVAL-SCALAR-RULES-EXIT.
005890     PERFORM 220-EVAL-XS-RULES
005900         THRU 220-EVAL-XS-RULES-EXIT.
005910     PERFORM 230-EVAL-BR-RULES
005920         THRU 230-EVAL-BR-RULES-EXIT.
005930 200-EVALUATE-ALL-RULES-EXIT.
005940     EXIT.
005950 EJECT
005960******************************************************************
005970*  210-EVAL-SCALAR-RULES HANDLES THE PROJECT/PLAN/FLOW LEVEL     *
005980*  RULES.  TX-FW-001 SUPERSEDES FEMA-FW-001 WHEN THE STATE CODE  *
005990*  IS TX -- ONLY ONE OF THE TWO SURCHARGE RULES IS EVER FIRED.   *
006000*  MAINE ADDS ITS OWN SURCHARGE LIMIT AND FREEBOARD REVIEW ON    *
006010*  TOP OF THE FEDERAL SET RATHER THAN SUPERSEDING IT.            *
006020******************************************************************
006030 210-EVAL-SCALAR-RULES.
006040     IF STATE-IS-TEXAS
006050         MOVE 9 TO WS-CUR-CAT-IDX
006060     ELSE
006070         MOVE 5 TO WS-CUR-CAT-IDX
006080     END-IF.
006090     PERFORM 660-RULE-SURCHARGE THRU 660-RULE-SURCHARGE-EXIT.
006100     IF STATE-IS-MAINE
006110         MOVE 11 TO WS-CUR-CAT-IDX
006120         PERFORM 660-RULE-SURCHARGE THRU 660-RULE-SURCHARGE-EXIT
006130     END-IF.
006140     MOVE 6 TO WS-CUR-CAT-IDX.
006150     PERFORM 670-RULE-EVENT-FEMA THRU 670-RULE-EVENT-FEMA-EXIT.
006160     IF STATE-IS-TEXAS
006170         MOVE 10 TO WS-CUR-CAT-IDX
006180         PERFORM 675-RULE-EVENT-TX THRU 675-RULE-EVENT-TX-EXIT
006190     END-IF.
006200     MOVE 7 TO WS-CUR-CAT-IDX.
006210     PERFORM 690-RULE-BC THRU 690-RULE-BC-EXIT.
006220     IF STATE-IS-MAINE
006230         MOVE 12 TO WS-CUR-CAT-IDX
006240         PERFORM 695-RULE-FB-ME THRU 695-RULE-FB-ME-EXIT
006250     END-IF.
006260 210-EVAL-SCALAR-RULES-EXIT.
006270     EXIT.
006280 EJECT
006290 220-EVAL-XS-RULES.
006300     OPEN INPUT XSECT-EXTRACT-FILE.
006310     IF NOT XSECXTR-OK
006320         DISPLAY MSG01-IO-ERROR ' XSECXTR ' WS-XSECXTR-STATUS
006330         GO TO EOJ99-ABEND
006340     END-IF.
006350     MOVE ZERO TO WS-XS-COUNT-THIS-PASS.
006360     SET XS-EOF TO FALSE.
006370     PERFORM 221-XS-PASS-BODY
006380         THRU 221-XS-PASS-BODY-EXIT
006390         UNTIL XS-EOF.
006400     CLOSE XSECT-EXTRACT-FILE.
006410     IF WS-XS-COUNT-THIS-PASS = 0
006420         MOVE SPACES TO RS-LOCATION
006430         MOVE 1 TO WS-CUR-CAT-IDX
006440         PERFORM 750-EMIT-SKIPPED-SCALAR
006450             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
006460         MOVE 2 TO WS-CUR-CAT-IDX
006470         PERFORM 750-EMIT-SKIPPED-SCALAR
006480             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
006490         MOVE 3 TO WS-CUR-CAT-IDX
006500         PERFORM 750-EMIT-SKIPPED-SCALAR
006510             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
006520         MOVE 4 TO WS-CUR-CAT-IDX
006530         PERFORM 750-EMIT-SKIPPED-SCALAR
006540             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
006550     END-IF.
006560 220-EVAL-XS-RULES-EXIT.
006570     EXIT.
006580 EJECT
006590 221-XS-PASS-BODY.
006600     READ XSECT-EXTRACT-FILE INTO XSECT-EXTRACT-RECORD
006610         AT END
006620             SET XS-EOF TO TRUE
006630     END-READ.
006640     IF NOT XS-EOF
006650         ADD 1 TO WS-XS-COUNT-THIS-PASS
006660         PERFORM 222-BUILD-XS-LOCATION
006670             THRU 222-BUILD-XS-LOCATION-EXIT
006680         MOVE 1 TO WS-CUR-CAT-IDX
006690         PERFORM 700-RULE-CHANNEL-N
006700             THRU 700-RULE-CHANNEL-N-EXIT
006710         MOVE 2 TO WS-CUR-CAT-IDX
006720         PERFORM 710-RULE-OVERBANK-N
006730             THRU 710-RULE-OVERBANK-N-EXIT
006740         MOVE 3 TO WS-CUR-CAT-IDX
006750         PERFORM 720-RULE-CONTRACTION
006760             THRU 720-RULE-CONTRACTION-EXIT
006770         MOVE 4 TO WS-CUR-CAT-IDX
006780         PERFORM 730-RULE-EXPANSION
006790             THRU 730-RULE-EXPANSION-EXIT
006800     END-IF.
006810 221-XS-PASS-BODY-EXIT.
006820     EXIT.
006830 EJECT
006840 222-BUILD-XS-LOCATION.
006850     MOVE XS-STATION TO WS-EDIT-STA.
006860     MOVE SPACES TO WS-XS-LOCATION.
006870     STRING 'RS ' WS-EDIT-STA
006880         DELIMITED BY SIZE INTO WS-XS-LOCATION.
006890 222-BUILD-XS-LOCATION-EXIT.
006900     EXIT.
006910 EJECT
006920 230-EVAL-BR-RULES.
006930     OPEN INPUT BRIDGE-EXTRACT-FILE.
006940     IF NOT BRDGXTR-OK
006950         DISPLAY MSG01-IO-ERROR ' BRDGXTR ' WS-BRDGXTR-STATUS
006960         GO TO EOJ99-ABEND
006970     END-IF.
006980     MOVE ZERO TO WS-BR-COUNT-THIS-PASS.
006990     SET BR-EOF TO FALSE.
007000     MOVE 8 TO WS-CUR-CAT-IDX.
007010     PERFORM 231-BR-PASS-BODY
007020         THRU 231-BR-PASS-BODY-EXIT
007030         UNTIL BR-EOF.
007040     CLOSE BRIDGE-EXTRACT-FILE.
007050     IF WS-BR-COUNT-THIS-PASS = 0
007060         MOVE SPACES TO RS-LOCATION
007070         PERFORM 750-EMIT-SKIPPED-SCALAR
007080             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
007090     END-IF.
007100 230-EVAL-BR-RULES-EXIT.
007110     EXIT.
007120 EJECT
007130 231-BR-PASS-BODY.
007140     READ BRIDGE-EXTRACT-FILE INTO BRIDGE-EXTRACT-RECORD
007150         AT END
007160             SET BR-EOF TO TRUE
007170     END-READ.
007180     IF NOT BR-EOF
007190         ADD 1 TO WS-BR-COUNT-THIS-PASS
007200         PERFORM 740-RULE-BRIDGE-CHORD
007210             THRU 740-RULE-BRIDGE-CHORD-EXIT
007220     END-IF.
007230 231-BR-PASS-BODY-EXIT.
007240     EXIT.
007250 EJECT
007260******************************************************************
007270*  660-RULE-SURCHARGE IS SHARED BY FEMA-FW-001, TX-FW-001 AND    *
007280*  ME-FW-001 -- THE CATALOG ROW ADDRESSED BY WS-CUR-CAT-IDX      *
007290*  SUPPLIES THE BOUNDS, SEVERITY AND CITATION IN EACH CASE.      *
007300******************************************************************
007310 660-RULE-SURCHARGE.
007320     MOVE SPACES TO RS-LOCATION.
007330     IF NOT PLAN-LOADED
007340         PERFORM 750-EMIT-SKIPPED-SCALAR
007350             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
007360     ELSE
007370         IF NOT PL-TARGET-SURCHARGE-PRESENT
007380             PERFORM 751-EMIT-SKIPPED-VALUE
007390                 THRU 751-EMIT-SKIPPED-VALUE-EXIT
007400         ELSE
007410             MOVE PL-TARGET-SURCHARGE TO WS-RANGE-VALUE
007420             PERFORM 760-CHECK-RANGE
007430                 THRU 760-CHECK-RANGE-EXIT
007440             PERFORM 900-WRITE-DETAIL
007450                 THRU 900-WRITE-DETAIL-EXIT
007460         END-IF
007470     END-IF.
007480 660-RULE-SURCHARGE-EXIT.
007490     EXIT.
007500 EJECT
007510 670-RULE-EVENT-FEMA.
007520     MOVE SPACES TO RS-LOCATION.
007530     IF NOT FLOW-LOADED OR FL-PROFILE-COUNT = 0
007540         PERFORM 750-EMIT-SKIPPED-SCALAR
007550             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
007560     ELSE
007570         SET PROFILE-MATCHED TO FALSE
007580         PERFORM 671-SCAN-FEMA-PROFILES
007590             THRU 671-SCAN-FEMA-PROFILES-EXIT
007600             VARYING WS-PROFILE-SCAN-IDX FROM 1 BY 1
007610             UNTIL WS-PROFILE-SCAN-IDX > FL-PROFILE-COUNT
007620                OR PROFILE-MATCHED
007630         MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID
007640         MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME
007650         MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
007660         MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION
007670         MOVE '100YR/100-YR/1%ANNUAL' TO RS-EXPECTED
007680         IF PROFILE-MATCHED
007690             MOVE 'PASS    ' TO RS-STATUS
007700             MOVE 'Required profile present' TO RS-MESSAGE
007710             MOVE 'present' TO RS-ACTUAL
007720         ELSE
007730             MOVE 'FAIL    ' TO RS-STATUS
007740             PERFORM 672-LIST-PROFILES
007750                 THRU 672-LIST-PROFILES-EXIT
007760             MOVE SPACES TO RS-MESSAGE
007770             STRING 'Profiles present: ' WS-PROFILE-LIST
007780                 DELIMITED BY SIZE INTO RS-MESSAGE
007790             MOVE WS-PROFILE-LIST TO RS-ACTUAL
007800         END-IF
007810         PERFORM 900-WRITE-DETAIL
007820             THRU 900-WRITE-DETAIL-EXIT
007830     END-IF.
007840 670-RULE-EVENT-FEMA-EXIT.
007850     EXIT.
007860 EJECT
007870 671-SCAN-FEMA-PROFILES.
007880     MOVE FL-PROFILE-NAME (WS-PROFILE-SCAN-IDX)
007890                                 TO WS-PROFILE-UPPER.
007900     INSPECT WS-PROFILE-UPPER CONVERTING
007910         'abcdefghijklmnopqrstuvwxyz'
007920         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007930     IF WS-PROFILE-UPPER = '100YR'
007940        OR WS-PROFILE-UPPER = '100-YR'
007950        OR WS-PROFILE-UPPER = '1% ANNUAL CHANCE'
007960         SET PROFILE-MATCHED TO TRUE
007970     END-IF.
007980 671-SCAN-FEMA-PROFILES-EXIT.
007990     EXIT.
008000 EJECT
008010 672-LIST-PROFILES.
008020     MOVE SPACES TO WS-PROFILE-LIST.
008030     MOVE 1 TO WS-LIST-PTR.
008040     PERFORM 673-APPEND-ONE-PROFILE
008050         THRU 673-APPEND-ONE-PROFILE-EXIT
008060         VARYING WS-PROFILE-SCAN-IDX FROM 1 BY 1
008070         UNTIL WS-PROFILE-SCAN-IDX > FL-PROFILE-COUNT
008080            OR WS-LIST-PTR > 70
008090 672-LIST-PROFILES-EXIT.
008100     EXIT.
008110 EJECT
008120 673-APPEND-ONE-PROFILE.
008130     IF WS-PROFILE-SCAN-IDX > 1
008140         STRING ', ' DELIMITED BY SIZE
008150             INTO WS-PROFILE-LIST WITH POINTER WS-LIST-PTR
008160     END-IF.
008170     STRING FL-PROFILE-NAME (WS-PROFILE-SCAN-IDX)
008180             DELIMITED BY SPACE
008190         INTO WS-PROFILE-LIST WITH POINTER WS-LIST-PTR.
008200 673-APPEND-ONE-PROFILE-EXIT.
008210     EXIT.
008220 EJECT
008230 675-RULE-EVENT-TX.
008240     MOVE SPACES TO RS-LOCATION.
008250     IF NOT FLOW-LOADED OR FL-PROFILE-COUNT = 0
008260         PERFORM 750-EMIT-SKIPPED-SCALAR
008270             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
008280     ELSE
008290         SET PROFILE-MATCHED TO FALSE
008300         PERFORM 676-SCAN-TX-PROFILES
008310             THRU 676-SCAN-TX-PROFILES-EXIT
008320             VARYING WS-PROFILE-SCAN-IDX FROM 1 BY 1
008330             UNTIL WS-PROFILE-SCAN-IDX > FL-PROFILE-COUNT
008340                OR PROFILE-MATCHED
008350         MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID
008360         MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME
008370         MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
008380         MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION
008390         MOVE '500YR/500-YR' TO RS-EXPECTED
008400         IF PROFILE-MATCHED
008410             MOVE 'PASS    ' TO RS-STATUS
008420             MOVE 'Required profile present' TO RS-MESSAGE
008430             MOVE 'present' TO RS-ACTUAL
008440         ELSE
008450             MOVE 'FAIL    ' TO RS-STATUS
008460             PERFORM 672-LIST-PROFILES
008470                 THRU 672-LIST-PROFILES-EXIT
008480             MOVE SPACES TO RS-MESSAGE
008490             STRING 'Profiles present: ' WS-PROFILE-LIST
008500                 DELIMITED BY SIZE INTO RS-MESSAGE
008510             MOVE WS-PROFILE-LIST TO RS-ACTUAL
008520         END-IF
008530         PERFORM 900-WRITE-DETAIL
008540             THRU 900-WRITE-DETAIL-EXIT
008550     END-IF.
008560 675-RULE-EVENT-TX-EXIT.
008570     EXIT.
008580 EJECT
008590 676-SCAN-TX-PROFILES.
008600     MOVE FL-PROFILE-NAME (WS-PROFILE-SCAN-IDX)
008610                                 TO WS-PROFILE-UPPER.
008620     INSPECT WS-PROFILE-UPPER CONVERTING
008630         'abcdefghijklmnopqrstuvwxyz'
008640         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008650     IF WS-PROFILE-UPPER = '500YR'
008660        OR WS-PROFILE-UPPER = '500-YR'
008670         SET PROFILE-MATCHED TO TRUE
008680     END-IF.
008690 676-SCAN-TX-PROFILES-EXIT.
008700     EXIT.
008710 EJECT
008720 690-RULE-BC.
008730     MOVE SPACES TO RS-LOCATION.
008740     IF NOT FLOW-LOADED
008750         PERFORM 750-EMIT-SKIPPED-SCALAR
008760             THRU 750-EMIT-SKIPPED-SCALAR-EXIT
008770     ELSE
008780         MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID
008790         MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME
008800         MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
008810         MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION
008820         MOVE '>= 1 BOUNDARY COND' TO RS-EXPECTED
008830         MOVE FL-BC-COUNT TO WS-EDIT-VALUE
008840         MOVE WS-EDIT-VALUE TO RS-ACTUAL
008850         IF FL-BC-COUNT >= 1
008860             MOVE 'PASS    ' TO RS-STATUS
008870             MOVE 'Boundary conditions are defined'
008880                                       TO RS-MESSAGE
008890         ELSE
008900             MOVE 'FAIL    ' TO RS-STATUS
008910             MOVE 'No boundary conditions are defined'
008920                                       TO RS-MESSAGE
008930         END-IF
008940         PERFORM 900-WRITE-DETAIL
008950             THRU 900-WRITE-DETAIL-EXIT
008960     END-IF.
008970 690-RULE-BC-EXIT.
008980     EXIT.
008990 EJECT
009000 695-RULE-FB-ME.
009010     MOVE SPACES TO RS-LOCATION.
009020     MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID.
009030     MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME.
009040     MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY.
009050     MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION.
009060     MOVE 'flagged for review' TO RS-ACTUAL.
009070     MOVE 'manual verification' TO RS-EXPECTED.
009080     MOVE 'PASS    ' TO RS-STATUS.
009090     MOVE 'Verify the applicable Maine local freeboard ordinance.'
009100         TO RS-MESSAGE.
009110     PERFORM 900-WRITE-DETAIL
009120         THRU 900-WRITE-DETAIL-EXIT.
009130 695-RULE-FB-ME-EXIT.
009140     EXIT.
009150 EJECT
009160 700-RULE-CHANNEL-N.
009170     IF NOT XS-N-CHAN-PRESENT
009180         MOVE WS-XS-LOCATION TO RS-LOCATION
009190         PERFORM 751-EMIT-SKIPPED-VALUE
009200             THRU 751-EMIT-SKIPPED-VALUE-EXIT
009210     ELSE
009220         MOVE XS-N-CHAN TO WS-RANGE-VALUE
009230         PERFORM 760-CHECK-RANGE
009240             THRU 760-CHECK-RANGE-EXIT
009250         MOVE WS-XS-LOCATION TO RS-LOCATION
009260         PERFORM 900-WRITE-DETAIL
009270             THRU 900-WRITE-DETAIL-EXIT
009280     END-IF.
009290 700-RULE-CHANNEL-N-EXIT.
009300     EXIT.
009310 EJECT
009320******************************************************************
009330*  710-RULE-OVERBANK-N PRODUCES UP TO TWO EVALUATIONS PER        *
009340*  CROSS SECTION -- ONE FOR THE LEFT OVERBANK AND ONE FOR THE    *
009350*  RIGHT OVERBANK, EACH ONLY WHEN THAT ZONE VALUE IS PRESENT.    *
009360******************************************************************
009370 710-RULE-OVERBANK-N.
009380     IF XS-N-LEFT-PRESENT
009390         MOVE XS-N-LEFT TO WS-RANGE-VALUE
009400         PERFORM 760-CHECK-RANGE
009410             THRU 760-CHECK-RANGE-EXIT
009420         MOVE SPACES TO RS-LOCATION
009430         STRING WS-XS-LOCATION DELIMITED BY SPACE
009440                ' LOB' DELIMITED BY SIZE
009450             INTO RS-LOCATION
009460         PERFORM 900-WRITE-DETAIL
009470             THRU 900-WRITE-DETAIL-EXIT
009480     END-IF.
009490     IF XS-N-RIGHT-PRESENT
009500         MOVE XS-N-RIGHT TO WS-RANGE-VALUE
009510         PERFORM 760-CHECK-RANGE
009520             THRU 760-CHECK-RANGE-EXIT
009530         MOVE SPACES TO RS-LOCATION
009540         STRING WS-XS-LOCATION DELIMITED BY SPACE
009550                ' ROB' DELIMITED BY SIZE
009560             INTO RS-LOCATION
009570         PERFORM 900-WRITE-DETAIL
009580             THRU 900-WRITE-DETAIL-EXIT
009590     END-IF.
009600 710-RULE-OVERBANK-N-EXIT.
009610     EXIT.
009620 EJECT
009630 720-RULE-CONTRACTION.
009640     MOVE XS-CONTRACTION TO WS-RANGE-VALUE.
009650     PERFORM 760-CHECK-RANGE THRU 760-CHECK-RANGE-EXIT.
009660     MOVE WS-XS-LOCATION TO RS-LOCATION.
009670     PERFORM 900-WRITE-DETAIL THRU 900-WRITE-DETAIL-EXIT.
009680 720-RULE-CONTRACTION-EXIT.
009690     EXIT.
009700 EJECT
009710 730-RULE-EXPANSION.
009720     MOVE XS-EXPANSION TO WS-RANGE-VALUE.
009730     PERFORM 760-CHECK-RANGE THRU 760-CHECK-RANGE-EXIT.
009740     MOVE WS-XS-LOCATION TO RS-LOCATION.
009750     PERFORM 900-WRITE-DETAIL THRU 900-WRITE-DETAIL-EXIT.
009760 730-RULE-EXPANSION-EXIT.
009770     EXIT.
009780 EJECT
009790******************************************************************
009800*  740-RULE-BRIDGE-CHORD IS THE EXISTS CHECK ON MIN LOW CHORD.   *
009810*  WHEN THE VALUE IS PRESENT THE MESSAGE IS SUPPLEMENTED WITH    *
009820*  THE TOTAL PIER WIDTH INTERPOLATED AT THE LOW CHORD ELEVATION  *
009830*  (SEE 745-COMPUTE-PIER-WIDTH-TOTAL).                           *
009840******************************************************************
009850 740-RULE-BRIDGE-CHORD.
009860     MOVE BR-STATION TO WS-EDIT-STA.
009870     MOVE SPACES TO WS-XS-LOCATION.
009880     STRING 'RS ' WS-EDIT-STA
009890         DELIMITED BY SIZE INTO WS-XS-LOCATION.
009900     IF NOT BR-MIN-LOW-CHORD-PRESENT
009910         MOVE WS-XS-LOCATION TO RS-LOCATION
009920         PERFORM 751-EMIT-SKIPPED-VALUE
009930             THRU 751-EMIT-SKIPPED-VALUE-EXIT
009940     ELSE
009945         MOVE WS-XS-LOCATION TO RS-LOCATION
009950         PERFORM 745-COMPUTE-PIER-WIDTH-TOTAL
009955             THRU 745-COMPUTE-PIER-WIDTH-TOTAL-EXIT
009960         IF RULE-ARITH-ERROR
009962* 03-12-18 RSK -- BAD PIER-ELEVATION BRACKET (RQ6344) --      RQ6344
009964*                SKIP THE RULE RATHER THAN REPORT A
009966*                MEANINGLESS PIER WIDTH.
009968             PERFORM 752-EMIT-SKIPPED-ERROR
009970                 THRU 752-EMIT-SKIPPED-ERROR-EXIT
009972         ELSE
009980             MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID
009985             MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME
009990             MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
009995             MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION
010000             MOVE 'present' TO RS-EXPECTED
010010             MOVE 'PASS    ' TO RS-STATUS
010020             MOVE BR-MIN-LOW-CHORD TO WS-EDIT-VALUE
010030             MOVE SPACES TO RS-MESSAGE
010040             STRING 'Low chord ' WS-EDIT-VALUE
010050                    '; total pier width at low chord '
010060                    WS-PIER-TOTAL-EDIT ' ft'
010070                 DELIMITED BY SIZE INTO RS-MESSAGE
010080             MOVE WS-EDIT-VALUE TO RS-ACTUAL
010090             PERFORM 900-WRITE-DETAIL
010100                 THRU 900-WRITE-DETAIL-EXIT
010110         END-IF
010120     END-IF.
010140 740-RULE-BRIDGE-CHORD-EXIT.
010150     EXIT.
010160 EJECT
010170 745-COMPUTE-PIER-WIDTH-TOTAL.
010180     MOVE ZERO TO WS-PIER-TOTAL-WIDTH.
010190     SET RULE-ARITH-ERROR TO FALSE.
010200     IF BR-PIER-COUNT > 0
010210         PERFORM 746-ADD-ONE-PIER-WIDTH
010220             THRU 746-ADD-ONE-PIER-WIDTH-EXIT
010230             VARYING BR-PIER-IDX FROM 1 BY 1
010240             UNTIL BR-PIER-IDX > BR-PIER-COUNT
010250     END-IF.
010260     MOVE WS-PIER-TOTAL-WIDTH TO WS-PIER-TOTAL-EDIT.
010270 745-COMPUTE-PIER-WIDTH-TOTAL-EXIT.
010280     EXIT.
010290 EJECT
010300 746-ADD-ONE-PIER-WIDTH.
010310     PERFORM 747-INTERP-PIER-WIDTH
010320         THRU 747-INTERP-PIER-WIDTH-EXIT.
010330     ADD WS-PIER-INTERP-WIDTH TO WS-PIER-TOTAL-WIDTH.
010340 746-ADD-ONE-PIER-WIDTH-EXIT.
010350     EXIT.
010360 EJECT
010370******************************************************************
010380*  747-INTERP-PIER-WIDTH LINEARLY INTERPOLATES THE PIER WIDTH    *
010390*  AT THE BRIDGE MIN LOW CHORD ELEVATION FOR THE CURRENT PIER    *
010400*  (BR-PIER-IDX).  AN ELEVATION BELOW THE FIRST TABLE POINT OR   *
010410*  ABOVE THE LAST TABLE POINT IS CLAMPED TO THAT END POINT.      *
010420******************************************************************
010430 747-INTERP-PIER-WIDTH.
010440     MOVE ZERO TO WS-PIER-INTERP-WIDTH.
010450     IF BR-PIER-ELEV-COUNT (BR-PIER-IDX) > 0
010460         SET BR-PELEV-IDX TO 1
010470         IF BR-MIN-LOW-CHORD <= BR-PIER-ELEV (BR-PIER-IDX
010480                                               BR-PELEV-IDX)
010490             MOVE BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX)
010500                 TO WS-PIER-INTERP-WIDTH
010510         ELSE
010520             SET BR-PELEV-IDX
010530                 TO BR-PIER-ELEV-COUNT (BR-PIER-IDX)
010540             IF BR-MIN-LOW-CHORD >= BR-PIER-ELEV (BR-PIER-IDX
010550                                                   BR-PELEV-IDX)
010560                 MOVE BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX)
010570                     TO WS-PIER-INTERP-WIDTH
010580             ELSE
010590                 SET PIER-BRACKET-FOUND TO FALSE
010600                 PERFORM 748-FIND-BRACKET
010610                     THRU 748-FIND-BRACKET-EXIT
010620                     VARYING BR-PELEV-IDX FROM 2 BY 1
010630                     UNTIL BR-PELEV-IDX >
010640                           BR-PIER-ELEV-COUNT (BR-PIER-IDX)
010650                        OR PIER-BRACKET-FOUND
010660             END-IF
010670         END-IF
010680     END-IF.
010690 747-INTERP-PIER-WIDTH-EXIT.
010700     EXIT.
010710 EJECT
010720 748-FIND-BRACKET.
010730     IF BR-MIN-LOW-CHORD <= BR-PIER-ELEV (BR-PIER-IDX
010740                                           BR-PELEV-IDX)
010750* 03-12-18 RSK -- ON SIZE ERROR TRAPS A ZERO-SPAN BRACKET     RQ6344
010760*                (TWO ELEVATION TABLE POINTS PUNCHED EQUAL)
010770*                SO A BAD GEOMETRY RECORD SKIPS THE RULE
010780*                INSTEAD OF ABENDING ON THE DIVIDE.
010790         COMPUTE WS-PIER-INTERP-WIDTH ROUNDED =
010800             BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX - 1) +
010810             (BR-MIN-LOW-CHORD -
010820                BR-PIER-ELEV (BR-PIER-IDX BR-PELEV-IDX - 1)) /
010830             (BR-PIER-ELEV (BR-PIER-IDX BR-PELEV-IDX) -
010840                BR-PIER-ELEV (BR-PIER-IDX BR-PELEV-IDX - 1)) *
010850             (BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX) -
010860                BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX - 1))
010870             ON SIZE ERROR
010880                 SET RULE-ARITH-ERROR TO TRUE
010890         END-COMPUTE
010900         SET PIER-BRACKET-FOUND TO TRUE
010910     END-IF.
010920 748-FIND-BRACKET-EXIT.
010930     EXIT.
010940 EJECT
010950******************************************************************
010960*  750/751/752 EMIT THE THREE FLAVORS OF SKIPPED RESULT -- 750   *
010970*  WHEN THE WHOLE TARGET COLLECTION IS ABSENT (E.G. NO PLAN      *
010980*  RECORD, NO CROSS SECTIONS AT ALL), 751 WHEN A COLLECTION      *
010990*  EXISTS BUT ONE PARTICULAR VALUE ON IT IS MISSING, AND 752     *
011000*  WHEN THE RULE'S OWN ARITHMETIC BLEW UP PARTWAY THROUGH        *
011010*  (RQ6344 -- SEE 748-FIND-BRACKET).                             *
011020******************************************************************
011030 750-EMIT-SKIPPED-SCALAR.
011040     MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID.
011050     MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME.
011060     MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY.
011070     MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION.
011080     MOVE SPACES TO RS-ACTUAL RS-EXPECTED.
011090     MOVE 'SKIPPED ' TO RS-STATUS.
011100     MOVE 'Data not available' TO RS-MESSAGE.
011110     PERFORM 900-WRITE-DETAIL THRU 900-WRITE-DETAIL-EXIT.
011120 750-EMIT-SKIPPED-SCALAR-EXIT.
011130     EXIT.
011140 EJECT
011150 751-EMIT-SKIPPED-VALUE.
011160     MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID.
011170     MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME.
011180     MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY.
011190     MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION.
011200     MOVE SPACES TO RS-ACTUAL RS-EXPECTED.
011210     MOVE 'SKIPPED ' TO RS-STATUS.
011220     MOVE 'Value is None' TO RS-MESSAGE.
011230     PERFORM 900-WRITE-DETAIL THRU 900-WRITE-DETAIL-EXIT.
011240 751-EMIT-SKIPPED-VALUE-EXIT.
011250     EXIT.
011260 EJECT
011270* 03-12-18 RSK -- NEW PARAGRAPH FOR THE GENERIC ARITHMETIC-      RQ6344
011280*                 FAILURE SKIPPED FLAVOR.
011290 752-EMIT-SKIPPED-ERROR.
011300     MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID.
011310     MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME.
011320     MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY.
011330     MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION.
011340     MOVE SPACES TO RS-ACTUAL RS-EXPECTED.
011350     MOVE 'SKIPPED ' TO RS-STATUS.
011360     MOVE 'Internal error evaluating rule.' TO RS-MESSAGE.
011370     PERFORM 900-WRITE-DETAIL THRU 900-WRITE-DETAIL-EXIT.
011380 752-EMIT-SKIPPED-ERROR-EXIT.
011390     EXIT.
011400 EJECT
011410******************************************************************
011420*  760-CHECK-RANGE IS THE SHARED RANGE-CHECK BODY.  ON ENTRY     *
011430*  WS-CUR-CAT-IDX ADDRESSES THE CATALOG ROW AND WS-RANGE-VALUE   *
011440*  HOLDS THE MODEL VALUE TO TEST.  RS-LOCATION IS LEFT FOR THE   *
011450*  CALLER TO SET.                                                *
011460******************************************************************
011470 760-CHECK-RANGE.
011480     MOVE RL-ID (WS-CUR-CAT-IDX) TO RS-RULE-ID.
011490     MOVE RL-NAME (WS-CUR-CAT-IDX) TO RS-RULE-NAME.
011500     MOVE RL-CITATION (WS-CUR-CAT-IDX) TO RS-CITATION.
011510     MOVE WS-RANGE-VALUE TO WS-EDIT-VALUE.
011520     MOVE RL-MIN (WS-CUR-CAT-IDX) TO WS-EDIT-MIN.
011530     MOVE RL-MAX (WS-CUR-CAT-IDX) TO WS-EDIT-MAX.
011540     MOVE WS-EDIT-VALUE TO RS-ACTUAL.
011550     MOVE SPACES TO RS-EXPECTED.
011560     STRING WS-EDIT-MIN ' - ' WS-EDIT-MAX
011570         DELIMITED BY SIZE INTO RS-EXPECTED.
011580     MOVE SPACES TO RS-MESSAGE.
011590     IF WS-RANGE-VALUE >= RL-MIN (WS-CUR-CAT-IDX)
011600        AND WS-RANGE-VALUE <= RL-MAX (WS-CUR-CAT-IDX)
011610         MOVE 'PASS    ' TO RS-STATUS
011620         MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
011630         STRING 'Value ' WS-EDIT-VALUE
011640                ' is within range [' WS-EDIT-MIN ', '
011650                WS-EDIT-MAX '].'
011660             DELIMITED BY SIZE INTO RS-MESSAGE
011670     ELSE
011680         IF RL-SEVERITY-WARNING (WS-CUR-CAT-IDX)
011690             MOVE 'WARNING ' TO RS-STATUS
011700         ELSE
011710             MOVE 'FAIL    ' TO RS-STATUS
011720         END-IF
011730         MOVE RL-SEVERITY (WS-CUR-CAT-IDX) TO RS-SEVERITY
011740         STRING 'Value ' WS-EDIT-VALUE
011750                ' is outside range [' WS-EDIT-MIN ', '
011760                WS-EDIT-MAX '].'
011770             DELIMITED BY SIZE INTO RS-MESSAGE
011780     END-IF.
011790 760-CHECK-RANGE-EXIT.
011800     EXIT.
011810 EJECT
011820 900-WRITE-DETAIL.
011830     MOVE 'D' TO RF-RECORD-TYPE.
011840     WRITE RESULT-TEMP-FILE-REC FROM RESULT-RECORD-AREA.
011850     IF NOT RESLTTMP-OK
011860         DISPLAY MSG01-IO-ERROR ' RESLTTMP ' WS-RESLTTMP-STATUS
011870         GO TO EOJ99-ABEND
011880     END-IF.
011890     ADD 1 TO WS-CNT-TOTAL.
011900     EVALUATE TRUE
011910         WHEN RS-STATUS-PASS
011920             ADD 1 TO WS-CNT-PASS
011930         WHEN RS-STATUS-FAIL
011940             ADD 1 TO WS-CNT-FAIL
011950         WHEN RS-STATUS-WARNING
011960             ADD 1 TO WS-CNT-WARNING
011970         WHEN RS-STATUS-SKIPPED
011980             ADD 1 TO WS-CNT-SKIPPED
011990     END-EVALUATE.
012000 900-WRITE-DETAIL-EXIT.
012010     EXIT.
012020 EJECT
012030******************************************************************
012040*  900-BUILD-OUTPUT-FILE CLOSES THE SCRATCH DETAIL FILE, WRITES  *
012050*  THE HEADER RECORD TO HYRSXTR FIRST (NOW THAT THE TOTALS ARE   *
012060*  KNOWN) AND THEN COPIES THE SCRATCH DETAIL RECORDS BEHIND IT.  *
012070******************************************************************
012080 900-BUILD-OUTPUT-FILE.
012090     CLOSE RESULT-TEMP-FILE.
012100     OPEN OUTPUT RESULT-EXTRACT-FILE.
012110     IF NOT HYRSXTR-OK
012120         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
012130         GO TO EOJ99-ABEND
012140     END-IF.
012150     PERFORM 910-WRITE-HEADER-RECORD
012160         THRU 910-WRITE-HEADER-RECORD-EXIT.
012170     OPEN INPUT RESULT-TEMP-FILE.
012180     IF NOT RESLTTMP-OK
012190         DISPLAY MSG01-IO-ERROR ' RESLTTMP ' WS-RESLTTMP-STATUS
012200         GO TO EOJ99-ABEND
012210     END-IF.
012220     SET TEMP-EOF TO FALSE.
012230     PERFORM 920-COPY-DETAIL-BODY
012240         THRU 920-COPY-DETAIL-BODY-EXIT
012250         UNTIL TEMP-EOF.
012260     CLOSE RESULT-TEMP-FILE RESULT-EXTRACT-FILE.
012270     DISPLAY 'HYRULEVL EVALUATIONS TOTAL: ' WS-CNT-TOTAL.
012280     DISPLAY 'HYRULEVL PASS/FAIL/WARN/SKIP: '
012290              WS-CNT-PASS ' ' WS-CNT-FAIL ' '
012300              WS-CNT-WARNING ' ' WS-CNT-SKIPPED.
012310 900-BUILD-OUTPUT-FILE-EXIT.
012320     EXIT.
012330 EJECT
012340 910-WRITE-HEADER-RECORD.
012350     MOVE 'H' TO RF-RECORD-TYPE.
012360     MOVE PJ-TITLE TO RH-MODEL-NAME.
012370     MOVE SPACES TO RH-RUN-DATE.
012380     STRING WS-RUN-MM '/' WS-RUN-DD '/' WS-RUN-YY
012390         DELIMITED BY SIZE INTO RH-RUN-DATE.
012400     MOVE 'FEMA      ' TO RH-FEDERAL-RULESET.
012410     IF STATE-IS-TEXAS
012420         MOVE 'TEXAS     ' TO RH-STATE-RULESET
012430     ELSE
012440         IF STATE-IS-MAINE
012450             MOVE 'MAINE     ' TO RH-STATE-RULESET
012460         ELSE
012470             MOVE 'NONE      ' TO RH-STATE-RULESET
012480         END-IF
012490     END-IF.
012500     MOVE WS-CNT-PASS TO RH-COUNT-PASS.
012510     MOVE WS-CNT-FAIL TO RH-COUNT-FAIL.
012520     MOVE WS-CNT-WARNING TO RH-COUNT-WARNING.
012530     MOVE WS-CNT-SKIPPED TO RH-COUNT-SKIPPED.
012540     MOVE WS-CNT-TOTAL TO RH-COUNT-TOTAL.
012550     WRITE RESULT-EXTRACT-FILE-REC FROM RESULT-RECORD-AREA.
012560     IF NOT HYRSXTR-OK
012570         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
012580         GO TO EOJ99-ABEND
012590     END-IF.
012600 910-WRITE-HEADER-RECORD-EXIT.
012610     EXIT.
012620 EJECT
012630 920-COPY-DETAIL-BODY.
012640     READ RESULT-TEMP-FILE
012650         AT END
012660             SET TEMP-EOF TO TRUE
012670     END-READ.
012680     IF NOT TEMP-EOF
012690         WRITE RESULT-EXTRACT-FILE-REC FROM RESULT-TEMP-FILE-REC
012700         IF NOT HYRSXTR-OK
012710             DISPLAY MSG01-IO-ERROR ' HYRSXTR '
012720                     WS-HYRSXTR-STATUS
012730             GO TO EOJ99-ABEND
012740         END-IF
012750     END-IF.
012760 920-COPY-DETAIL-BODY-EXIT.
012770     EXIT.
012780 EJECT
012790 EOJ99-ABEND.
012800     DISPLAY 'HYRULEVL ABENDING DUE TO I/O ERROR'.
012810     CALL 'HYABEND'.
012820 EOJ9999-EXIT.
012830     EXIT.
