000100*****************************************************************
000110*                                                               *
000120*    HYCRHDR  --  RESULTS FILE HEADER AREA                     *
000130*    FIRST RECORD OF HYRSXTR (RF-RECORD-TYPE = 'H') -- CARRIES  *
000140*    THE REPORT HEADER AND EXECUTIVE SUMMARY COUNTERS FROM      *
000150*    HYRULEVL FORWARD TO HYCMPRPT.                              *
000160*                                                               *
000170*    98-01-20  DJH   ORIGINAL LAYOUT (REQ 5601)                 *
000180*****************************************************************
000190     10  RH-MODEL-NAME               PIC X(40).
000200     10  RH-RUN-DATE                 PIC X(10).
000210     10  RH-FEDERAL-RULESET          PIC X(10).
000220     10  RH-STATE-RULESET            PIC X(10).
000230     10  RH-COUNT-PASS               PIC 9(05).
000240     10  RH-COUNT-FAIL               PIC 9(05).
000250     10  RH-COUNT-WARNING            PIC 9(05).
000260     10  RH-COUNT-SKIPPED            PIC 9(05).
000270     10  RH-COUNT-TOTAL              PIC 9(05).
000280     10  FILLER                      PIC X(204).
