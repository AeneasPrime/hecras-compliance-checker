000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYPRJEXT.
000120 AUTHOR.      R L KELLER.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 03/1989.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  FIRST STEP OF THE HEC-RAS COMPLIANCE FILEPASS.  READS THE     *
000210*  MODEL PROJECT MANIFEST (KEYWORD TEXT FILE) AND EXTRACTS THE   *
000220*  PROJECT TITLE, UNIT SYSTEM, CURRENT PLAN, REFERENCED GEOM /   *
000230*  PLAN / STEADY FLOW FILE EXTENSIONS AND THE DEFAULT EXPANSION/ *
000240*  CONTRACTION COEFFICIENTS ONTO A ONE-RECORD EXTRACT CONSUMED   *
000250*  BY THE RULES ENGINE STEP (HYRULEVL).                          *
000260*                                                                *
000270*J    JCL..                                                      *
000280*                                                                *
000290* //HYPRJEXT EXEC PGM=HYPRJEXT                                   *
000300* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000310* //SYSOUT   DD SYSOUT=*                                         *
000320* //PROJIN   DD DISP=SHR,DSN=HYCOMP.MODEL.PROJECT                *
000330* //PROJXTR  DD DSN=HYCOMP.MODEL.PROJXTR,                        *
000340* //            DISP=(,CATLG,CATLG),                             *
000350* //            UNIT=SYSDA,SPACE=(TRK,(1,1),RLSE),                *
000360* //            DCB=(RECFM=FB,LRECL=299,BLKSIZE=0)                *
000370* //SYSIPT   DD DUMMY                                            *
000380* //*                                                            *
000390*                                                                *
000400*P    ENTRY PARAMETERS..                                         *
000410*     NONE.                                                      *
000420*                                                                *
000430*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000440*     I/O ERROR ON FILES                                         *
000450*                                                                *
000460*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000470*                                                                *
000480*     HYNUMCNV ---- ASCII DECIMAL TOKEN TO DISPLAY CONVERSION    *
000490*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000500*                                                                *
000510*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000520*     NONE.                                                      *
000530*                                                                *
000540******************************************************************
000550*                       CHANGE LOG                               *
000560******************************************************************
000570* 89-03-14  RSK   ORIGINAL PROGRAM - TITLE/UNITS/PLAN ONLY        RQ4471  
000580* 89-11-02  RSK   ADDED GEOM/PLAN/STEADY FILE EXTENSION TABLES    RQ4471  
000590* 91-01-30  RSK   ADDED UNSTEADY FILE KEYWORD, APPENDS INTO       RQ4471  
000600*                 STEADY EXTENSION TABLE PER HEC-RAS CONVENTION
000610* 92-06-19  RSK   DEFAULT EXP/CONTR NOW DEFAULTED BEFORE SCAN     RQ4802  
000620*                 (0.300 / 0.100) WHEN KEYWORD ABSENT
000630* 94-05-19  RSK   BEGIN/END DESCRIPTION BLOCK NOW SKIPPED         RQ5033  
000640*                 INSTEAD OF MIS-PARSED AS KEYWORD LINES
000650* 98-01-20  DJH   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS     RQ5601  
000660*                 PROGRAM, NO CHANGE REQUIRED
000670* 99-08-04  DJH   SI METRIC BARE LINE NOW RECOGNISED IN           RQ5680  
000680*                 ADDITION TO SI UNITS (VENDOR FORMAT CHANGE)
000690* 03-02-11  TLM   EXTENSION TABLES BOUNDS-CHECKED AT 10           RQ6102  
000700*                 ENTRIES TO MATCH REVISED HYCPROJ LAYOUT
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT PROJECT-FILE ASSIGN TO PROJIN
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-PROJIN-STATUS.
000810
000820     SELECT PROJECT-EXTRACT-FILE ASSIGN TO PROJXTR
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS WS-PROJXTR-STATUS.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  PROJECT-FILE
000890     RECORDING MODE IS F.
000900 01  PROJECT-FILE-LINE              PIC X(256).
000910
000920 FD  PROJECT-EXTRACT-FILE
000930     RECORDING MODE IS F
000940     BLOCK CONTAINS 0 RECORDS.
000950 01  PROJECT-EXTRACT-FILE-REC       PIC X(299).
000960
000970******************************************************************
000980*    WORKING-STORAGE SECTION                                     *
000990******************************************************************
001000 WORKING-STORAGE SECTION.
001010 01  FILLER PIC X(32)
001020     VALUE 'HYPRJEXT WORKING STORAGE BEGINS'.
001030******************************************************************
001040*                    RECORD AREAS                                *
001050******************************************************************
001060 COPY HYCPROJ.
001070
001080 01  WS-PROJECT-RAW-AREA REDEFINES PROJECT-EXTRACT-RECORD
001090                                 PIC X(200).
001100
001110******************************************************************
001120*                    READ ONLY CONSTANTS                         *
001130******************************************************************
001140 01  READ-ONLY-WORK-AREA.
001150     05  DEFAULT-EXPANSION-CONST    PIC S9(1)V9(3) VALUE +0.300.
001160     05  DEFAULT-CONTRACTION-CONST  PIC S9(1)V9(3) VALUE +0.100.
001170     05  MSG01-IO-ERROR             PIC X(19)
001180                             VALUE 'I/O ERROR ON FILE -'.
001190
001200******************************************************************
001210*                    SWITCHES                                    *
001220******************************************************************
001230 01  SWITCH-AREA.
001240     05  END-OF-FILE-INDICATOR      PIC X(01).
001250         88  END-OF-FILE               VALUE 'Y'.
001260     05  IN-DESCRIPTION-INDICATOR   PIC X(01).
001270         88  IN-DESCRIPTION-BLOCK       VALUE 'Y'.
001280     05  CONTINUE-PROCESSING-IND    PIC X(01).
001290         88  CONTINUE-PROCESSING       VALUE 'Y'.
001300
001310******************************************************************
001320*                    I-O STATUS AREAS                             *
001330******************************************************************
001340 01  IO-STATUS-AREA.
001350     05  WS-PROJIN-STATUS           PIC X(02).
001360         88  PROJIN-OK                 VALUE '00'.
001370         88  PROJIN-EOF                VALUE '10'.
001380     05  WS-PROJXTR-STATUS          PIC X(02).
001390         88  PROJXTR-OK                VALUE '00'.
001400
001410******************************************************************
001420*                    VARIABLE WORK AREAS                         *
001430******************************************************************
001440 01  VARIABLE-WORK-AREA.
001450     05  WS-KEYWORD                 PIC X(30).
001460     05  WS-KEYWORD-SPLIT REDEFINES WS-KEYWORD.
001470         10  WS-KEYWORD-PREFIX      PIC X(10).
001480         10  WS-KEYWORD-SUFFIX      PIC X(20).
001490     05  WS-VALUE                   PIC X(60).
001500     05  WS-TOKEN-1                 PIC X(20).
001510     05  WS-TOKEN-2                 PIC X(20).
001520     05  WS-EXT                     PIC X(03).
001530     05  WS-EXT-ALT REDEFINES WS-EXT.
001540         10  WS-EXT-LETTER          PIC X(01).
001550         10  WS-EXT-NUMBER          PIC 9(02).
001560     05  WS-VALUE-LEN               PIC S9(4) COMP.
001570     05  WS-EQUAL-POS               PIC S9(4) COMP.
001580     05  WS-COMMA-POS               PIC S9(4) COMP.
001590     05  WS-DEC-OUT                 PIC S9(4)V9(3) COMP-3.
001600
001610* COUNTERS
001620 01  WS-WORK-COUNTERS.
001630     05  WS-LINES-READ-CNTR         PIC S9(7) COMP-3 VALUE +0.
001640
001650     05  FILLER PIC X(32)
001660         VALUE 'HYPRJEXT WORKING STORAGE ENDS  '.
001670 EJECT
001680 LINKAGE SECTION.
001690 EJECT
001700******************************************************************
001710*                        PROCEDURE DIVISION                      *
001720******************************************************************
001730 PROCEDURE DIVISION.
001740******************************************************************
001750*                         MAINLINE LOGIC                         *
001760******************************************************************
001770 1-CONTROL-PROCESS.
001780     PERFORM 100-INITIALIZATION
001790         THRU 100-INITIALIZATION-EXIT.
001800     PERFORM 110-OPEN-FILES
001810         THRU 110-OPEN-FILES-EXIT.
001820     PERFORM 200-MAIN-PROCESS
001830         THRU 200-MAIN-PROCESS-EXIT
001840         UNTIL END-OF-FILE.
001850     PERFORM 900-WRITE-EXTRACT
001860         THRU 900-WRITE-EXTRACT-EXIT.
001870     PERFORM 990-CLOSE-FILES
001880         THRU 990-CLOSE-FILES-EXIT.
001890     GOBACK.
001900 EJECT
001910******************************************************************
001920*                        INITIALIZATION                          *
001930******************************************************************
001940 100-INITIALIZATION.
001950     INITIALIZE PROJECT-EXTRACT-RECORD.
001960     MOVE DEFAULT-EXPANSION-CONST   TO PJ-DEF-EXPANSION.
001970     MOVE DEFAULT-CONTRACTION-CONST TO PJ-DEF-CONTRACTION.
001980     MOVE 'ENGLISH   '               TO PJ-UNITS.
001990     SET CONTINUE-PROCESSING TO TRUE.
002000     MOVE SPACE TO END-OF-FILE-INDICATOR.
002010     MOVE 'N' TO IN-DESCRIPTION-INDICATOR.
002020     MOVE ZERO TO WS-LINES-READ-CNTR.
002030 100-INITIALIZATION-EXIT.
002040     EXIT.
002050 EJECT
002060******************************************************************
002070*                        OPEN ALL FILES                          *
002080******************************************************************
002090 110-OPEN-FILES.
002100     OPEN INPUT PROJECT-FILE.
002110     IF NOT PROJIN-OK
002120         DISPLAY MSG01-IO-ERROR ' PROJIN ' WS-PROJIN-STATUS
002130         GO TO EOJ99-ABEND
002140     END-IF.
002150     OPEN OUTPUT PROJECT-EXTRACT-FILE.
002160     IF NOT PROJXTR-OK
002170         DISPLAY MSG01-IO-ERROR ' PROJXTR ' WS-PROJXTR-STATUS
002180         GO TO EOJ99-ABEND
002190     END-IF.
002200 110-OPEN-FILES-EXIT.
002210     EXIT.
002220 EJECT
002230******************************************************************
002240*                          MAIN PROCESS                          *
002250******************************************************************
002260 200-MAIN-PROCESS.
002270     PERFORM 210-READ-NEXT-LINE
002280         THRU 210-READ-NEXT-LINE-EXIT.
002290     IF NOT END-OF-FILE
002300         PERFORM 220-CLASSIFY-LINE
002310             THRU 220-CLASSIFY-LINE-EXIT
002320     END-IF.
002330 200-MAIN-PROCESS-EXIT.
002340     EXIT.
002350 EJECT
002360 210-READ-NEXT-LINE.
002370     READ PROJECT-FILE
002380         AT END
002390             SET END-OF-FILE TO TRUE
002400     END-READ.
002410     IF NOT END-OF-FILE
002420         ADD 1 TO WS-LINES-READ-CNTR
002430     END-IF.
002440 210-READ-NEXT-LINE-EXIT.
002450     EXIT.
002460 EJECT
002470******************************************************************
002480*                    CLASSIFY / DISPATCH A LINE                  *
002490******************************************************************
002500 220-CLASSIFY-LINE.
002510     IF IN-DESCRIPTION-BLOCK
002520         IF PROJECT-FILE-LINE (1:16) = 'END DESCRIPTION:'
002530             MOVE 'N' TO IN-DESCRIPTION-INDICATOR
002540         END-IF
002550     ELSE
002560         IF PROJECT-FILE-LINE (1:18) = 'BEGIN DESCRIPTION:'
002570             MOVE 'Y' TO IN-DESCRIPTION-INDICATOR
002580         ELSE
002590             IF PROJECT-FILE-LINE (1:13) = 'English Units'
002600                 MOVE 'ENGLISH   ' TO PJ-UNITS
002610             ELSE
002620                 IF PROJECT-FILE-LINE (1:8) = 'SI Units'
002630                      OR PROJECT-FILE-LINE (1:9) = 'SI Metric'
002640                     MOVE 'SI METRIC ' TO PJ-UNITS
002650                 ELSE
002660                     PERFORM 230-KEYWORD-LINE
002670                         THRU 230-KEYWORD-LINE-EXIT
002680                 END-IF
002690             END-IF
002700         END-IF
002710     END-IF.
002720 220-CLASSIFY-LINE-EXIT.
002730     EXIT.
002740 EJECT
002750******************************************************************
002760*                       KEYWORD=VALUE LINE                       *
002770******************************************************************
002780 230-KEYWORD-LINE.
002790     MOVE SPACES TO WS-KEYWORD WS-VALUE.
002800     UNSTRING PROJECT-FILE-LINE DELIMITED BY '='
002810         INTO WS-KEYWORD WS-VALUE
002820     END-UNSTRING.
002830     EVALUATE TRUE
002840         WHEN WS-KEYWORD (1:11) = 'Proj Title '
002850             MOVE WS-VALUE (1:60) TO PJ-TITLE
002860         WHEN WS-KEYWORD (1:12) = 'Current Plan'
002870             MOVE WS-VALUE (1:3)  TO PJ-CURRENT-PLAN
002880         WHEN WS-KEYWORD-PREFIX (1:9) = 'Geom File'
002890             PERFORM 240-APPEND-EXTENSION
002900                 THRU 240-APPEND-EXTENSION-EXIT
002910             IF PJ-GEOM-COUNT < 10
002920                 ADD 1 TO PJ-GEOM-COUNT
002930                 MOVE WS-EXT TO PJ-GEOM-EXT (PJ-GEOM-COUNT)
002940             END-IF
002950         WHEN WS-KEYWORD (1:9)  = 'Plan File'
002960             PERFORM 240-APPEND-EXTENSION
002970                 THRU 240-APPEND-EXTENSION-EXIT
002980             IF PJ-PLAN-COUNT < 10
002990                 ADD 1 TO PJ-PLAN-COUNT
003000                 MOVE WS-EXT TO PJ-PLAN-EXT (PJ-PLAN-COUNT)
003010             END-IF
003020         WHEN WS-KEYWORD (1:11) = 'Steady File'
003030              OR WS-KEYWORD (1:13) = 'Unsteady File'
003040             PERFORM 240-APPEND-EXTENSION
003050                 THRU 240-APPEND-EXTENSION-EXIT
003060             IF PJ-STEADY-COUNT < 10
003070                 ADD 1 TO PJ-STEADY-COUNT
003080                 MOVE WS-EXT TO PJ-STEADY-EXT (PJ-STEADY-COUNT)
003090             END-IF
003100         WHEN WS-KEYWORD (1:17) = 'Default Exp/Contr'
003110             PERFORM 250-DEFAULT-EXP-CONTR
003120                 THRU 250-DEFAULT-EXP-CONTR-EXIT
003130         WHEN OTHER
003140             CONTINUE
003150     END-EVALUATE.
003160 230-KEYWORD-LINE-EXIT.
003170     EXIT.
003180 EJECT
003190******************************************************************
003200*          EXTRACT LAST 3 CHARACTERS OF THE VALUE TOKEN          *
003210******************************************************************
003220 240-APPEND-EXTENSION.
003230     MOVE ZERO TO WS-VALUE-LEN.
003240     INSPECT WS-VALUE TALLYING WS-VALUE-LEN
003250         FOR CHARACTERS BEFORE INITIAL SPACE.
003260     MOVE SPACES TO WS-EXT.
003270     IF WS-VALUE-LEN > 2
003280         MOVE WS-VALUE (WS-VALUE-LEN - 2 : 3) TO WS-EXT
003290         IF WS-EXT-NUMBER = ZERO
003300             DISPLAY 'HYPRJEXT - UNUSUAL FILE EXTENSION: '
003310                     WS-EXT
003320         END-IF
003330     END-IF.
003340 240-APPEND-EXTENSION-EXIT.
003350     EXIT.
003360 EJECT
003370******************************************************************
003380*          DEFAULT EXP/CONTR=<EXP>,<CONTR>                       *
003390******************************************************************
003400 250-DEFAULT-EXP-CONTR.
003410     MOVE SPACES TO WS-TOKEN-1 WS-TOKEN-2.
003420     UNSTRING WS-VALUE DELIMITED BY ','
003430         INTO WS-TOKEN-1 WS-TOKEN-2
003440     END-UNSTRING.
003450     CALL 'HYNUMCNV' USING WS-TOKEN-1 WS-DEC-OUT.
003460     MOVE WS-DEC-OUT TO PJ-DEF-EXPANSION.
003470     CALL 'HYNUMCNV' USING WS-TOKEN-2 WS-DEC-OUT.
003480     MOVE WS-DEC-OUT TO PJ-DEF-CONTRACTION.
003490 250-DEFAULT-EXP-CONTR-EXIT.
003500     EXIT.
003510 EJECT
003520******************************************************************
003530*                       WRITE THE EXTRACT                        *
003540******************************************************************
003550 900-WRITE-EXTRACT.
003560     WRITE PROJECT-EXTRACT-FILE-REC FROM PROJECT-EXTRACT-RECORD.
003570     IF NOT PROJXTR-OK
003580         DISPLAY MSG01-IO-ERROR ' PROJXTR ' WS-PROJXTR-STATUS
003590         GO TO EOJ99-ABEND
003600     END-IF.
003610 900-WRITE-EXTRACT-EXIT.
003620     EXIT.
003630 EJECT
003640******************************************************************
003650*                          CLOSE FILES                           *
003660******************************************************************
003670 990-CLOSE-FILES.
003680     CLOSE PROJECT-FILE PROJECT-EXTRACT-FILE.
003690     DISPLAY 'HYPRJEXT LINES READ:     ' WS-LINES-READ-CNTR.
003700     GO TO EOJ9999-EXIT.
003710 990-CLOSE-FILES-EXIT.
003720     EXIT.
003730 EOJ99-ABEND.
003740     DISPLAY 'HYPRJEXT ABENDING DUE TO I/O ERROR'.
003750     CALL 'HYABEND'.
003760 EOJ9999-EXIT.
003770     EXIT.
