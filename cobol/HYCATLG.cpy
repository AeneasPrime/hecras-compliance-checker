000100*****************************************************************
000110*                                                               *
000120*    HYCATLG  --  RULE CATALOG ENTRY                           *
000130*    ONE ENTRY PER REGULATORY RULE -- USED AS THE OCCURS TABLE  *
000140*    ENTRY SHAPE FOR THE FEDERAL BASELINE AND STATE OVERLAY     *
000150*    TABLES BUILT IN HYRULEVL WORKING-STORAGE.  THE CATALOG IS  *
000160*    CARRIED AS A COMPILED-IN TABLE, NOT AN EXTERNAL FILE.      *
000170*                                                               *
000180*    89-09-15  RSK   ORIGINAL LAYOUT (FEDERAL RULES ONLY)       *
000190*    94-05-19  RSK   ADDED RL-SOURCE FOR STATE OVERLAY PROJECT  *
000200*                    (REQ 5033)                                 *
000210*****************************************************************
000220     10  RL-ID                       PIC X(14).
000230     10  RL-NAME                     PIC X(50).
000240     10  RL-SEVERITY                 PIC X(07).
000250         88  RL-SEVERITY-ERROR          VALUE 'ERROR  '.
000260         88  RL-SEVERITY-WARNING        VALUE 'WARNING'.
000270         88  RL-SEVERITY-INFO           VALUE 'INFO   '.
000280     10  RL-CHECK-TYPE               PIC X(07).
000290         88  RL-CHECK-RANGE             VALUE 'RANGE  '.
000300         88  RL-CHECK-EXACT             VALUE 'EXACT  '.
000310         88  RL-CHECK-EXISTS            VALUE 'EXISTS '.
000320         88  RL-CHECK-CUSTOM            VALUE 'CUSTOM '.
000330     10  RL-APPLIES-TO               PIC X(30).
000340     10  RL-MIN                      PIC S9(4)V9(3).
000350     10  RL-MAX                      PIC S9(4)V9(3).
000360     10  RL-EXPECTED                 PIC X(16).
000370     10  RL-CITATION                 PIC X(60).
000380     10  RL-SOURCE                   PIC X(05).
