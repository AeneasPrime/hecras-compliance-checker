000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYCMPRPT.
000120 AUTHOR.      D J HARMON.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 01/1998.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  SIXTH AND LAST STEP OF THE HEC-RAS COMPLIANCE FILEPASS.       *
000210*  READS THE RESULT EXTRACT WRITTEN BY HYRULEVL (LEADING HEADER  *
000220*  RECORD FOLLOWED BY ONE DETAIL RECORD PER RULE EVALUATION) AND *
000230*  PRODUCES THE PRINTED COMPLIANCE REPORT -- PAGE HEADER,        *
000240*  EXECUTIVE SUMMARY, CRITICAL FAILURES, DETAILED RESULTS BY     *
000250*  CATEGORY, RECOMMENDATIONS AND A DISCLAIMER TRAILER.  SINCE    *
000260*  THE SHOP HAS NO SORT UTILITY IN THIS JOB STREAM, THE DETAIL   *
000270*  SECTION IS PRODUCED BY RE-READING HYRSXTR ONCE PER FIXED      *
000280*  CATEGORY RATHER THAN SORTING THE FILE INTO CATEGORY ORDER.    *
000290*                                                                *
000300*J    JCL..                                                      *
000310*                                                                *
000320* //HYCMPRPT EXEC PGM=HYCMPRPT                                   *
000330* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000340* //SYSOUT   DD SYSOUT=*                                         *
000350* //HYRSXTR  DD DISP=SHR,DSN=HYCOMP.MODEL.HYRSXTR                *
000360* //HYRPTOUT DD SYSOUT=*,                                        *
000370* //            DCB=(RECFM=FBA,LRECL=174,BLKSIZE=0)              *
000380* //*                                                            *
000390*                                                                *
000400*P    ENTRY PARAMETERS..                                         *
000410*     NONE.  HYRSXTR SUPPLIES THE MODEL NAME, RUN DATE, RULESET  *
000420*     NAMES AND SUMMARY COUNTERS VIA ITS LEADING HEADER RECORD.  *
000430*                                                                *
000440*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000450*     I/O ERROR ON FILES.  MISSING OR NON-HEADER LEADING RECORD  *
000460*     ON HYRSXTR.                                                *
000470*                                                                *
000480*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000490*                                                                *
000500*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000510*                                                                *
000520*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000530*     WS-CATEGORY-TABLE -- FIXED CATEGORY ORDER AND HEADINGS     *
000540*                          FOR THE DETAILED RESULTS SECTION      *
000550*                                                                *
000560******************************************************************
000570*                       CHANGE LOG                               *
000580******************************************************************
000590* 98-01-20  DJH   ORIGINAL PROGRAM (REQ 5601 - Y2K CLEANUP)     RQ5601
000600* 98-01-27  DJH   CATEGORY CONTROL BREAK ORDER CORRECTED TO     RQ5601
000610*                 MATCH THE STANDARDS SECTION SEQUENCE
000620* 98-02-11  DJH   DETAIL LINE WIDENED TO 174 COLUMNS SO FULL    RQ5602
000630*                 CFR CITATIONS NO LONGER TRUNCATE ON PRINT
000640* 99-11-03  RSK   Y2K DATE FORMAT REVIEW -- RH-RUN-DATE ALREADY RQ5890
000650*                 CARRIES MM/DD/YY FROM HYRULEVL, NO CHANGE
000660*                 REQUIRED HERE
000670* 01-06-14  DJH   ADDED COUNT RE-VERIFICATION PASS AT END OF    RQ6042
000680*                 REPORT PER AUDIT FINDING (RECOUNTS DETAIL     RQ6042
000690*                 RECORDS AND COMPARES AGAINST HYRULEVL TOTALS) RQ6042
000700* 03-09-30  RSK   RECOMMENDATIONS SECTION NOW SUPPRESSES THE    RQ6288
000710*                 "NONE" LINE ONLY -- BLANK REPORT COMPLAINT    RQ6288
000720******************************************************************
000730 ENVIRONMENT DIVISION.
000740 CONFIGURATION SECTION.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT RESULT-EXTRACT-FILE ASSIGN TO HYRSXTR
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS IS WS-HYRSXTR-STATUS.
000820
000830     SELECT REPORT-FILE ASSIGN TO HYRPTOUT
000840         ORGANIZATION IS SEQUENTIAL
000850         FILE STATUS IS WS-HYRPTOUT-STATUS.
000860
000870 DATA DIVISION.
000880 FILE SECTION.
000890 FD  RESULT-EXTRACT-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS.
000920 01  RESULT-EXTRACT-FILE-REC             PIC X(300).
000930
000940 FD  REPORT-FILE
000950     RECORDING MODE IS F
000960     BLOCK CONTAINS 0 RECORDS.
000970 01  REPORT-LINE-REC.
000980     05  RPT-CTL                     PIC X(01).
000990     05  RPT-TEXT                    PIC X(173).
001000
001010 WORKING-STORAGE SECTION.
001020 01  FILLER PIC X(32)
001030     VALUE 'HYCMPRPT WORKING STORAGE BEGINS'.
001040******************************************************************
001050*                    RECORD AREAS                                *
001060******************************************************************
001070 01  RESULT-RECORD-AREA.
001080     05  RF-RECORD-TYPE              PIC X(01).
001090         88  RF-TYPE-HEADER             VALUE 'H'.
001100         88  RF-TYPE-DETAIL             VALUE 'D'.
001110     05  RF-HEADER-BODY.
001120         COPY HYCRHDR.
001130
001140 01  RESULT-DETAIL-AREA REDEFINES RESULT-RECORD-AREA.
001150     05  FILLER                      PIC X(01).
001160     05  RF-DETAIL-BODY.
001170         COPY HYCRSLT.
001180
001190******************************************************************
001200*  WS-HEADER-SAVE-AREA HOLDS THE HEADER RECORD FIELDS ACROSS THE *
001210*  MANY LATER RE-READS OF HYRSXTR (WHICH REUSE RESULT-RECORD-    *
001220*  AREA FOR DETAIL RECORDS).  THE RH- PREFIX IS RENAMED TO WH-   *
001230*  ON THE COPY SO THE TWO COPIES OF HYCRHDR DO NOT COLLIDE.      *
001240******************************************************************
001250 01  WS-HEADER-SAVE-AREA.
001260     COPY HYCRHDR REPLACING ==RH-== BY ==WH-==.
001270
001280 01  WS-HEADER-RAW REDEFINES WS-HEADER-SAVE-AREA
001290                                 PIC X(299).
001300
001310******************************************************************
001320*                    CATEGORY DRIVER TABLE                       *
001330******************************************************************
001340 01  WS-CATEGORY-AREA.
001350     05  WS-CATEGORY-TABLE OCCURS 8 TIMES.
001360         10  CT-CODE                 PIC X(05).
001370         10  CT-HEADING              PIC X(40).
001380     05  FILLER                      PIC X(04) VALUE SPACES.
001390
001400******************************************************************
001410*                    PRINT LINE WORK AREA                        *
001420******************************************************************
001430 01  WS-PRINT-LINE-AREA.
001440     05  WS-GENERAL-LINE             PIC X(173).
001450
001460 01  WS-DETAIL-LINE-AREA REDEFINES WS-PRINT-LINE-AREA.
001470     05  DL-STATUS                   PIC X(08).
001480     05  FILLER                      PIC X(01).
001490     05  DL-RULE-NAME                PIC X(40).
001500     05  FILLER                      PIC X(01).
001510     05  DL-LOCATION                 PIC X(20).
001520     05  FILLER                      PIC X(01).
001530     05  DL-MODEL-VALUE              PIC X(20).
001540     05  FILLER                      PIC X(01).
001550     05  DL-REQUIRED                 PIC X(20).
001560     05  FILLER                      PIC X(01).
001570     05  DL-CITATION                 PIC X(60).
001580
001590 01  READ-ONLY-WORK-AREA.
001600     05  MSG01-IO-ERROR              PIC X(19)
001610                             VALUE 'I/O ERROR ON FILE -'.
001620
001630 01  SWITCH-AREA.
001640     05  WS-FILE-EOF-SW              PIC X(01).
001650         88  FILE-AT-EOF                 VALUE 'Y'.
001660
001670 01  IO-STATUS-AREA.
001680     05  WS-HYRSXTR-STATUS           PIC X(02).
001690         88  HYRSXTR-OK                  VALUE '00'.
001700     05  WS-HYRPTOUT-STATUS          PIC X(02).
001710         88  HYRPTOUT-OK                 VALUE '00'.
001720
001730 01  VARIABLE-WORK-AREA.
001740     05  WS-CAT-IDX                  PIC S9(03) COMP.
001750     05  WS-CAT-TOK1                 PIC X(10).
001760     05  WS-CAT-TOK2                 PIC X(10).
001770     05  WS-CAT-TOK3                 PIC X(10).
001780     05  WS-CUR-RULE-CAT             PIC X(05).
001790     05  WS-CRIT-FAIL-COUNT          PIC S9(05) COMP.
001800     05  WS-CAT-MATCH-COUNT          PIC S9(05) COMP.
001810     05  WS-RECOMMEND-COUNT          PIC S9(05) COMP.
001820     05  WS-VFY-PASS                 PIC S9(05) COMP-3 VALUE +0.
001830     05  WS-VFY-FAIL                 PIC S9(05) COMP-3 VALUE +0.
001840     05  WS-VFY-WARNING              PIC S9(05) COMP-3 VALUE +0.
001850     05  WS-VFY-SKIPPED              PIC S9(05) COMP-3 VALUE +0.
001860     05  WS-VFY-TOTAL                PIC S9(05) COMP-3 VALUE +0.
001870     05  WS-EDIT-CNT                 PIC ZZZZ9.
001880     05  WS-CARRIAGE-CTL             PIC X(01).
001890     05  WS-VERDICT-TEXT             PIC X(60).
001900
001910     05  FILLER PIC X(32)
001920         VALUE 'HYCMPRPT WORKING STORAGE ENDS  '.
001930 EJECT
001940 LINKAGE SECTION.
001950 EJECT
001960 PROCEDURE DIVISION.
001970******************************************************************
001980*                         MAINLINE LOGIC                         *
001990******************************************************************
002000 1-CONTROL-PROCESS.
002010     PERFORM 100-INITIALIZATION
002020         THRU 100-INITIALIZATION-EXIT.
002030     PERFORM 110-OPEN-REPORT-FILE
002040         THRU 110-OPEN-REPORT-FILE-EXIT.
002050     PERFORM 120-LOAD-CATEGORY-TABLE
002060         THRU 120-LOAD-CATEGORY-TABLE-EXIT.
002070     PERFORM 200-READ-HEADER-RECORD
002080         THRU 200-READ-HEADER-RECORD-EXIT.
002090     PERFORM 300-PRINT-PAGE-HEADER
002100         THRU 300-PRINT-PAGE-HEADER-EXIT.
002110     PERFORM 310-PRINT-EXEC-SUMMARY
002120         THRU 310-PRINT-EXEC-SUMMARY-EXIT.
002130     PERFORM 400-CRITICAL-FAILURES-SECTION
002140         THRU 400-CRITICAL-FAILURES-SECTION-EXIT.
002150     PERFORM 500-DETAILED-RESULTS-SECTION
002160         THRU 500-DETAILED-RESULTS-SECTION-EXIT.
002170     PERFORM 600-RECOMMENDATIONS-SECTION
002180         THRU 600-RECOMMENDATIONS-SECTION-EXIT.
002190     PERFORM 700-DISCLAIMER-SECTION
002200         THRU 700-DISCLAIMER-SECTION-EXIT.
002210     PERFORM 800-VERIFY-COUNTS-SECTION
002220         THRU 800-VERIFY-COUNTS-SECTION-EXIT.
002230     PERFORM 900-CLOSE-REPORT-FILE
002240         THRU 900-CLOSE-REPORT-FILE-EXIT.
002250     GO TO EOJ9999-EXIT.
002260 EJECT
002270 100-INITIALIZATION.
002280     SET FILE-AT-EOF TO FALSE.
002290     MOVE ZERO TO WS-CRIT-FAIL-COUNT WS-CAT-MATCH-COUNT
002300                  WS-RECOMMEND-COUNT.
002310     MOVE ZERO TO WS-VFY-PASS WS-VFY-FAIL WS-VFY-WARNING
002320                  WS-VFY-SKIPPED WS-VFY-TOTAL.
002330 100-INITIALIZATION-EXIT.
002340     EXIT.
002350 EJECT
002360 110-OPEN-REPORT-FILE.
002370     OPEN OUTPUT REPORT-FILE.
002380     IF NOT HYRPTOUT-OK
002390         DISPLAY MSG01-IO-ERROR ' HYRPTOUT ' WS-HYRPTOUT-STATUS
002400         GO TO EOJ99-ABEND
002410     END-IF.
002420 110-OPEN-REPORT-FILE-EXIT.
002430     EXIT.
002440 EJECT
002450******************************************************************
002460*  120-LOAD-CATEGORY-TABLE BUILDS THE FIXED CATEGORY ORDER USED  *
002470*  BY THE DETAILED RESULTS SECTION.  THE CODE IN EACH ROW IS     *
002480*  MATCHED AGAINST THE SECOND HYPHEN-SEPARATED TOKEN OF A RULE   *
002490*  ID BY 520-DERIVE-CATEGORY.                                    *
002500******************************************************************
002510 120-LOAD-CATEGORY-TABLE.
002520     MOVE 'MANN '            TO CT-CODE (1).
002530     MOVE "MANNING'S N"      TO CT-HEADING (1).
002540     MOVE 'COEF '            TO CT-CODE (2).
002550     MOVE 'EXPANSION / CONTRACTION COEFFICIENTS'
002560                             TO CT-HEADING (2).
002570     MOVE 'FW   '            TO CT-CODE (3).
002580     MOVE 'FLOODWAY / SURCHARGE' TO CT-HEADING (3).
002590     MOVE 'EVENT'            TO CT-CODE (4).
002600     MOVE 'REQUIRED FLOOD EVENTS' TO CT-HEADING (4).
002610     MOVE 'BRG  '            TO CT-CODE (5).
002620     MOVE 'BRIDGE / CULVERT' TO CT-HEADING (5).
002630     MOVE 'BC   '            TO CT-CODE (6).
002640     MOVE 'BOUNDARY CONDITIONS' TO CT-HEADING (6).
002650     MOVE 'FB   '            TO CT-CODE (7).
002660     MOVE 'FREEBOARD'        TO CT-HEADING (7).
002670     MOVE 'OTHR '            TO CT-CODE (8).
002680     MOVE 'OTHER'            TO CT-HEADING (8).
002690 120-LOAD-CATEGORY-TABLE-EXIT.
002700     EXIT.
002710 EJECT
002720 200-READ-HEADER-RECORD.
002730     OPEN INPUT RESULT-EXTRACT-FILE.
002740     IF NOT HYRSXTR-OK
002750         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
002760         GO TO EOJ99-ABEND
002770     END-IF.
002780     READ RESULT-EXTRACT-FILE INTO RESULT-RECORD-AREA
002790         AT END
002800             DISPLAY 'HYCMPRPT - HYRSXTR IS EMPTY'
002810             GO TO EOJ99-ABEND
002820     END-READ.
002830     IF NOT RF-TYPE-HEADER
002840         DISPLAY 'HYCMPRPT - LEADING RECORD OF HYRSXTR '
002850                 'IS NOT A HEADER RECORD'
002860         GO TO EOJ99-ABEND
002870     END-IF.
002880     MOVE RH-MODEL-NAME       TO WH-MODEL-NAME.
002890     MOVE RH-RUN-DATE         TO WH-RUN-DATE.
002900     MOVE RH-FEDERAL-RULESET  TO WH-FEDERAL-RULESET.
002910     MOVE RH-STATE-RULESET    TO WH-STATE-RULESET.
002920     MOVE RH-COUNT-PASS       TO WH-COUNT-PASS.
002930     MOVE RH-COUNT-FAIL       TO WH-COUNT-FAIL.
002940     MOVE RH-COUNT-WARNING    TO WH-COUNT-WARNING.
002950     MOVE RH-COUNT-SKIPPED    TO WH-COUNT-SKIPPED.
002960     MOVE RH-COUNT-TOTAL      TO WH-COUNT-TOTAL.
002970     CLOSE RESULT-EXTRACT-FILE.
002980 200-READ-HEADER-RECORD-EXIT.
002990     EXIT.
003000 EJECT
003010 300-PRINT-PAGE-HEADER.
003020     MOVE '1' TO WS-CARRIAGE-CTL.
003030     MOVE SPACES TO WS-PRINT-LINE-AREA.
003040     STRING 'HEC-RAS COMPLIANCE REPORT'
003050         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003060     PERFORM 950-WRITE-REPORT-LINE
003070         THRU 950-WRITE-REPORT-LINE-EXIT.
003080
003090     MOVE ' ' TO WS-CARRIAGE-CTL.
003100     MOVE SPACES TO WS-PRINT-LINE-AREA.
003110     STRING 'MODEL FILE: ' WH-MODEL-NAME
003120         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003130     PERFORM 950-WRITE-REPORT-LINE
003140         THRU 950-WRITE-REPORT-LINE-EXIT.
003150
003160     MOVE SPACES TO WS-PRINT-LINE-AREA.
003170     STRING 'RUN DATE: ' WH-RUN-DATE
003180         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003190     PERFORM 950-WRITE-REPORT-LINE
003200         THRU 950-WRITE-REPORT-LINE-EXIT.
003210
003220     MOVE SPACES TO WS-PRINT-LINE-AREA.
003230     STRING 'FEDERAL RULES: ' WH-FEDERAL-RULESET
003240         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003250     PERFORM 950-WRITE-REPORT-LINE
003260         THRU 950-WRITE-REPORT-LINE-EXIT.
003270
003280     MOVE SPACES TO WS-PRINT-LINE-AREA.
003290     STRING 'STATE RULES: ' WH-STATE-RULESET
003300         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003310     PERFORM 950-WRITE-REPORT-LINE
003320         THRU 950-WRITE-REPORT-LINE-EXIT.
003330 300-PRINT-PAGE-HEADER-EXIT.
003340     EXIT.
003350 EJECT
003360 310-PRINT-EXEC-SUMMARY.
003370     MOVE '0' TO WS-CARRIAGE-CTL.
003380     MOVE SPACES TO WS-PRINT-LINE-AREA.
003390     STRING 'EXECUTIVE SUMMARY'
003400         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003410     PERFORM 950-WRITE-REPORT-LINE
003420         THRU 950-WRITE-REPORT-LINE-EXIT.
003430
003440     MOVE WH-COUNT-PASS TO WS-EDIT-CNT.
003450     MOVE ' ' TO WS-CARRIAGE-CTL.
003460     MOVE SPACES TO WS-PRINT-LINE-AREA.
003470     STRING 'PASS     : ' WS-EDIT-CNT
003480         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003490     PERFORM 950-WRITE-REPORT-LINE
003500         THRU 950-WRITE-REPORT-LINE-EXIT.
003510
003520     MOVE WH-COUNT-FAIL TO WS-EDIT-CNT.
003530     MOVE SPACES TO WS-PRINT-LINE-AREA.
003540     STRING 'FAIL     : ' WS-EDIT-CNT
003550         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003560     PERFORM 950-WRITE-REPORT-LINE
003570         THRU 950-WRITE-REPORT-LINE-EXIT.
003580
003590     MOVE WH-COUNT-WARNING TO WS-EDIT-CNT.
003600     MOVE SPACES TO WS-PRINT-LINE-AREA.
003610     STRING 'WARNING  : ' WS-EDIT-CNT
003620         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003630     PERFORM 950-WRITE-REPORT-LINE
003640         THRU 950-WRITE-REPORT-LINE-EXIT.
003650
003660     MOVE WH-COUNT-SKIPPED TO WS-EDIT-CNT.
003670     MOVE SPACES TO WS-PRINT-LINE-AREA.
003680     STRING 'SKIPPED  : ' WS-EDIT-CNT
003690         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003700     PERFORM 950-WRITE-REPORT-LINE
003710         THRU 950-WRITE-REPORT-LINE-EXIT.
003720
003730     MOVE WH-COUNT-TOTAL TO WS-EDIT-CNT.
003740     MOVE SPACES TO WS-PRINT-LINE-AREA.
003750     STRING 'TOTAL    : ' WS-EDIT-CNT
003760         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003770     PERFORM 950-WRITE-REPORT-LINE
003780         THRU 950-WRITE-REPORT-LINE-EXIT.
003790
003800     PERFORM 320-DETERMINE-VERDICT
003810         THRU 320-DETERMINE-VERDICT-EXIT.
003820     MOVE '0' TO WS-CARRIAGE-CTL.
003830     MOVE SPACES TO WS-PRINT-LINE-AREA.
003840     STRING 'VERDICT: ' WS-VERDICT-TEXT
003850         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
003860     PERFORM 950-WRITE-REPORT-LINE
003870         THRU 950-WRITE-REPORT-LINE-EXIT.
003880 310-PRINT-EXEC-SUMMARY-EXIT.
003890     EXIT.
003900 EJECT
003910 320-DETERMINE-VERDICT.
003920     MOVE SPACES TO WS-VERDICT-TEXT.
003930     IF WH-COUNT-FAIL > 0
003940         MOVE WH-COUNT-FAIL TO WS-EDIT-CNT
003950         STRING WS-EDIT-CNT
003960                ' CRITICAL FAILURE(S) - MODEL DOES NOT COMPLY'
003970             DELIMITED BY SIZE INTO WS-VERDICT-TEXT
003980     ELSE
003990         IF WH-COUNT-WARNING > 0
004000             MOVE WH-COUNT-WARNING TO WS-EDIT-CNT
004010             STRING WS-EDIT-CNT
004020                    ' WARNING(S) - REVIEW RECOMMENDED'
004030                 DELIMITED BY SIZE INTO WS-VERDICT-TEXT
004040         ELSE
004050             MOVE 'ALL CHECKS PASSED' TO WS-VERDICT-TEXT
004060         END-IF
004070     END-IF.
004080 320-DETERMINE-VERDICT-EXIT.
004090     EXIT.
004100 EJECT
004110 400-CRITICAL-FAILURES-SECTION.
004120     MOVE '0' TO WS-CARRIAGE-CTL.
004130     MOVE SPACES TO WS-PRINT-LINE-AREA.
004140     STRING 'CRITICAL FAILURES'
004150         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
004160     PERFORM 950-WRITE-REPORT-LINE
004170         THRU 950-WRITE-REPORT-LINE-EXIT.
004180     MOVE ZERO TO WS-CRIT-FAIL-COUNT.
004190     OPEN INPUT RESULT-EXTRACT-FILE.
004200     IF NOT HYRSXTR-OK
004210         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
004220         GO TO EOJ99-ABEND
004230     END-IF.
004240     SET FILE-AT-EOF TO FALSE.
004250     PERFORM 410-CRIT-FAIL-READ-BODY
004260         THRU 410-CRIT-FAIL-READ-BODY-EXIT
004270         UNTIL FILE-AT-EOF.
004280     CLOSE RESULT-EXTRACT-FILE.
004290     IF WS-CRIT-FAIL-COUNT = 0
004300         MOVE ' ' TO WS-CARRIAGE-CTL
004310         MOVE SPACES TO WS-PRINT-LINE-AREA
004320         STRING 'NO CRITICAL FAILURES.'
004330             DELIMITED BY SIZE INTO WS-GENERAL-LINE
004340         PERFORM 950-WRITE-REPORT-LINE
004350             THRU 950-WRITE-REPORT-LINE-EXIT
004360     END-IF.
004370 400-CRITICAL-FAILURES-SECTION-EXIT.
004380     EXIT.
004390 EJECT
004400 410-CRIT-FAIL-READ-BODY.
004410     READ RESULT-EXTRACT-FILE INTO RESULT-RECORD-AREA
004420         AT END
004430             SET FILE-AT-EOF TO TRUE
004440     END-READ.
004450     IF NOT FILE-AT-EOF
004460         IF RF-TYPE-DETAIL AND RS-STATUS-FAIL
004470             ADD 1 TO WS-CRIT-FAIL-COUNT
004480             PERFORM 411-PRINT-CRIT-FAIL-BLOCK
004490                 THRU 411-PRINT-CRIT-FAIL-BLOCK-EXIT
004500         END-IF
004510     END-IF.
004520 410-CRIT-FAIL-READ-BODY-EXIT.
004530     EXIT.
004540 EJECT
004550 411-PRINT-CRIT-FAIL-BLOCK.
004560     MOVE ' ' TO WS-CARRIAGE-CTL.
004570     MOVE SPACES TO WS-PRINT-LINE-AREA.
004580     STRING RS-RULE-ID ' ' RS-RULE-NAME
004590         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
004600     PERFORM 950-WRITE-REPORT-LINE
004610         THRU 950-WRITE-REPORT-LINE-EXIT.
004620
004630     MOVE SPACES TO WS-PRINT-LINE-AREA.
004640     STRING 'LOCATION: ' RS-LOCATION
004650         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
004660     PERFORM 950-WRITE-REPORT-LINE
004670         THRU 950-WRITE-REPORT-LINE-EXIT.
004680
004690     MOVE SPACES TO WS-PRINT-LINE-AREA.
004700     STRING 'MODEL HAS: ' RS-ACTUAL
004710            '   REQUIRED: ' RS-EXPECTED
004720         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
004730     PERFORM 950-WRITE-REPORT-LINE
004740         THRU 950-WRITE-REPORT-LINE-EXIT.
004750
004760     MOVE SPACES TO WS-PRINT-LINE-AREA.
004770     STRING RS-MESSAGE
004780         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
004790     PERFORM 950-WRITE-REPORT-LINE
004800         THRU 950-WRITE-REPORT-LINE-EXIT.
004810
004820     MOVE ' ' TO WS-CARRIAGE-CTL.
004830     MOVE SPACES TO WS-PRINT-LINE-AREA.
004840     PERFORM 950-WRITE-REPORT-LINE
004850         THRU 950-WRITE-REPORT-LINE-EXIT.
004860 411-PRINT-CRIT-FAIL-BLOCK-EXIT.
004870     EXIT.
004880 EJECT
004890******************************************************************
004900*  500-DETAILED-RESULTS-SECTION PRODUCES THE CONTROL-BREAK-BY-   *
004910*  CATEGORY LISTING WITHOUT A SORT STEP -- HYRSXTR IS RE-OPENED  *
004920*  AND RE-READ ONCE FOR EACH OF THE 8 FIXED CATEGORIES.          *
004930******************************************************************
004940 500-DETAILED-RESULTS-SECTION.
004950     PERFORM 510-CATEGORY-PASS
004960         THRU 510-CATEGORY-PASS-EXIT
004970         VARYING WS-CAT-IDX FROM 1 BY 1
004980         UNTIL WS-CAT-IDX > 8.
004990 500-DETAILED-RESULTS-SECTION-EXIT.
005000     EXIT.
005010 EJECT
005020 510-CATEGORY-PASS.
005030     MOVE '0' TO WS-CARRIAGE-CTL.
005040     MOVE SPACES TO WS-PRINT-LINE-AREA.
005050     STRING CT-HEADING (WS-CAT-IDX)
005060         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
005070     PERFORM 950-WRITE-REPORT-LINE
005080         THRU 950-WRITE-REPORT-LINE-EXIT.
005090
005100     MOVE ' ' TO WS-CARRIAGE-CTL.
005110     MOVE SPACES TO WS-PRINT-LINE-AREA.
005120     MOVE 'STATUS  '        TO DL-STATUS.
005130     MOVE 'RULE NAME'       TO DL-RULE-NAME.
005140     MOVE 'LOCATION'        TO DL-LOCATION.
005150     MOVE 'MODEL VALUE'     TO DL-MODEL-VALUE.
005160     MOVE 'REQUIRED'        TO DL-REQUIRED.
005170     MOVE 'CITATION'        TO DL-CITATION.
005180     PERFORM 950-WRITE-REPORT-LINE
005190         THRU 950-WRITE-REPORT-LINE-EXIT.
005200
005210     MOVE ZERO TO WS-CAT-MATCH-COUNT.
005220     OPEN INPUT RESULT-EXTRACT-FILE.
005230     IF NOT HYRSXTR-OK
005240         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
005250         GO TO EOJ99-ABEND
005260     END-IF.
005270     SET FILE-AT-EOF TO FALSE.
005280     PERFORM 511-CATEGORY-READ-BODY
005290         THRU 511-CATEGORY-READ-BODY-EXIT
005300         UNTIL FILE-AT-EOF.
005310     CLOSE RESULT-EXTRACT-FILE.
005320     IF WS-CAT-MATCH-COUNT = 0
005330         MOVE SPACES TO WS-PRINT-LINE-AREA
005340         STRING '(NO RULES EVALUATED IN THIS CATEGORY)'
005350             DELIMITED BY SIZE INTO WS-GENERAL-LINE
005360         PERFORM 950-WRITE-REPORT-LINE
005370             THRU 950-WRITE-REPORT-LINE-EXIT
005380     END-IF.
005390 510-CATEGORY-PASS-EXIT.
005400     EXIT.
005410 EJECT
005420 511-CATEGORY-READ-BODY.
005430     READ RESULT-EXTRACT-FILE INTO RESULT-RECORD-AREA
005440         AT END
005450             SET FILE-AT-EOF TO TRUE
005460     END-READ.
005470     IF NOT FILE-AT-EOF
005480         IF RF-TYPE-DETAIL
005490             PERFORM 520-DERIVE-CATEGORY
005500                 THRU 520-DERIVE-CATEGORY-EXIT
005510             IF WS-CUR-RULE-CAT = CT-CODE (WS-CAT-IDX)
005520                 ADD 1 TO WS-CAT-MATCH-COUNT
005530                 PERFORM 530-PRINT-DETAIL-LINE
005540                     THRU 530-PRINT-DETAIL-LINE-EXIT
005550             END-IF
005560         END-IF
005570     END-IF.
005580 511-CATEGORY-READ-BODY-EXIT.
005590     EXIT.
005600 EJECT
005610******************************************************************
005620*  520-DERIVE-CATEGORY SPLITS THE RULE ID ON HYPHENS AND CLASSES *
005630*  THE MIDDLE TOKEN AGAINST THE KNOWN CATEGORY TOKENS.  A TOKEN  *
005640*  THAT MATCHES NONE OF THEM FALLS INTO "OTHER".                 *
005650******************************************************************
005660 520-DERIVE-CATEGORY.
005670     MOVE SPACES TO WS-CAT-TOK1 WS-CAT-TOK2 WS-CAT-TOK3.
005680     UNSTRING RS-RULE-ID DELIMITED BY '-'
005690         INTO WS-CAT-TOK1 WS-CAT-TOK2 WS-CAT-TOK3.
005700     EVALUATE TRUE
005710         WHEN WS-CAT-TOK2 (1:4) = 'MANN'
005720             MOVE 'MANN ' TO WS-CUR-RULE-CAT
005730         WHEN WS-CAT-TOK2 (1:4) = 'COEF'
005740             MOVE 'COEF ' TO WS-CUR-RULE-CAT
005750         WHEN WS-CAT-TOK2 (1:2) = 'FW'
005760             MOVE 'FW   ' TO WS-CUR-RULE-CAT
005770         WHEN WS-CAT-TOK2 (1:5) = 'EVENT'
005780             MOVE 'EVENT' TO WS-CUR-RULE-CAT
005790         WHEN WS-CAT-TOK2 (1:3) = 'BRG'
005800             MOVE 'BRG  ' TO WS-CUR-RULE-CAT
005810         WHEN WS-CAT-TOK2 (1:2) = 'BC'
005820             MOVE 'BC   ' TO WS-CUR-RULE-CAT
005830         WHEN WS-CAT-TOK2 (1:2) = 'FB'
005840             MOVE 'FB   ' TO WS-CUR-RULE-CAT
005850         WHEN OTHER
005860             MOVE 'OTHR ' TO WS-CUR-RULE-CAT
005870     END-EVALUATE.
005880 520-DERIVE-CATEGORY-EXIT.
005890     EXIT.
005900 EJECT
005910 530-PRINT-DETAIL-LINE.
005920     MOVE ' ' TO WS-CARRIAGE-CTL.
005930     MOVE SPACES TO WS-PRINT-LINE-AREA.
005940     MOVE RS-STATUS       TO DL-STATUS.
005950     MOVE RS-RULE-NAME    TO DL-RULE-NAME.
005960     MOVE RS-LOCATION     TO DL-LOCATION.
005970     MOVE RS-ACTUAL       TO DL-MODEL-VALUE.
005980     MOVE RS-EXPECTED     TO DL-REQUIRED.
005990     MOVE RS-CITATION     TO DL-CITATION.
006000     PERFORM 950-WRITE-REPORT-LINE
006010         THRU 950-WRITE-REPORT-LINE-EXIT.
006020 530-PRINT-DETAIL-LINE-EXIT.
006030     EXIT.
006040 EJECT
006050 600-RECOMMENDATIONS-SECTION.
006060     MOVE '0' TO WS-CARRIAGE-CTL.
006070     MOVE SPACES TO WS-PRINT-LINE-AREA.
006080     STRING 'RECOMMENDATIONS'
006090         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
006100     PERFORM 950-WRITE-REPORT-LINE
006110         THRU 950-WRITE-REPORT-LINE-EXIT.
006120     MOVE ZERO TO WS-RECOMMEND-COUNT.
006130     OPEN INPUT RESULT-EXTRACT-FILE.
006140     IF NOT HYRSXTR-OK
006150         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
006160         GO TO EOJ99-ABEND
006170     END-IF.
006180     SET FILE-AT-EOF TO FALSE.
006190     PERFORM 610-RECOMMEND-READ-BODY
006200         THRU 610-RECOMMEND-READ-BODY-EXIT
006210         UNTIL FILE-AT-EOF.
006220     CLOSE RESULT-EXTRACT-FILE.
006230     IF WS-RECOMMEND-COUNT = 0
006240         MOVE ' ' TO WS-CARRIAGE-CTL
006250         MOVE SPACES TO WS-PRINT-LINE-AREA
006260         STRING 'NO ITEMS REQUIRE FOLLOW-UP.'
006270             DELIMITED BY SIZE INTO WS-GENERAL-LINE
006280         PERFORM 950-WRITE-REPORT-LINE
006290             THRU 950-WRITE-REPORT-LINE-EXIT
006300     END-IF.
006310 600-RECOMMENDATIONS-SECTION-EXIT.
006320     EXIT.
006330 EJECT
006340 610-RECOMMEND-READ-BODY.
006350     READ RESULT-EXTRACT-FILE INTO RESULT-RECORD-AREA
006360         AT END
006370             SET FILE-AT-EOF TO TRUE
006380     END-READ.
006390     IF NOT FILE-AT-EOF
006400         IF RF-TYPE-DETAIL
006410            AND (RS-STATUS-FAIL OR RS-STATUS-WARNING)
006420             ADD 1 TO WS-RECOMMEND-COUNT
006430             PERFORM 611-PRINT-RECOMMEND-BLOCK
006440                 THRU 611-PRINT-RECOMMEND-BLOCK-EXIT
006450         END-IF
006460     END-IF.
006470 610-RECOMMEND-READ-BODY-EXIT.
006480     EXIT.
006490 EJECT
006500 611-PRINT-RECOMMEND-BLOCK.
006510     MOVE ' ' TO WS-CARRIAGE-CTL.
006520     MOVE SPACES TO WS-PRINT-LINE-AREA.
006530     STRING RS-RULE-ID ' ISSUE: ' RS-MESSAGE
006540         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
006550     PERFORM 950-WRITE-REPORT-LINE
006560         THRU 950-WRITE-REPORT-LINE-EXIT.
006570
006580     MOVE SPACES TO WS-PRINT-LINE-AREA.
006590     STRING 'CITATION: ' RS-CITATION
006600         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
006610     PERFORM 950-WRITE-REPORT-LINE
006620         THRU 950-WRITE-REPORT-LINE-EXIT.
006630
006640     MOVE SPACES TO WS-PRINT-LINE-AREA.
006650     IF RS-STATUS-FAIL
006660         STRING 'ACTION: CORRECT THE VALUE.'
006670             DELIMITED BY SIZE INTO WS-GENERAL-LINE
006680     ELSE
006690         STRING 'ACTION: REVIEW AND JUSTIFY.'
006700             DELIMITED BY SIZE INTO WS-GENERAL-LINE
006710     END-IF.
006720     PERFORM 950-WRITE-REPORT-LINE
006730         THRU 950-WRITE-REPORT-LINE-EXIT.
006740
006750     MOVE ' ' TO WS-CARRIAGE-CTL.
006760     MOVE SPACES TO WS-PRINT-LINE-AREA.
006770     PERFORM 950-WRITE-REPORT-LINE
006780         THRU 950-WRITE-REPORT-LINE-EXIT.
006790 611-PRINT-RECOMMEND-BLOCK-EXIT.
006800     EXIT.
006810 EJECT
006820 700-DISCLAIMER-SECTION.
006830     MOVE '0' TO WS-CARRIAGE-CTL.
006840     MOVE SPACES TO WS-PRINT-LINE-AREA.
006850     STRING 'DISCLAIMER'
006860         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
006870     PERFORM 950-WRITE-REPORT-LINE
006880         THRU 950-WRITE-REPORT-LINE-EXIT.
006890
006900     MOVE ' ' TO WS-CARRIAGE-CTL.
006910     MOVE SPACES TO WS-PRINT-LINE-AREA.
006920     STRING 'THIS REPORT WAS PRODUCED BY AN AUTOMATED RULE '
006930            'CHECK OF THE SUBMITTED HEC-RAS MODEL FILES.'
006940         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
006950     PERFORM 950-WRITE-REPORT-LINE
006960         THRU 950-WRITE-REPORT-LINE-EXIT.
006970
006980     MOVE SPACES TO WS-PRINT-LINE-AREA.
006990     STRING 'IT DOES NOT SUBSTITUTE FOR REVIEW AND SEAL BY A '
007000            'LICENSED PROFESSIONAL ENGINEER.  ALL WARNING AND '
007010         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
007020     PERFORM 950-WRITE-REPORT-LINE
007030         THRU 950-WRITE-REPORT-LINE-EXIT.
007040
007050     MOVE SPACES TO WS-PRINT-LINE-AREA.
007060     STRING 'FAILURE ITEMS ABOVE MUST BE RESOLVED OR JUSTIFIED '
007070            'BY THE ENGINEER OF RECORD PRIOR TO SUBMITTAL.'
007080         DELIMITED BY SIZE INTO WS-GENERAL-LINE.
007090     PERFORM 950-WRITE-REPORT-LINE
007100         THRU 950-WRITE-REPORT-LINE-EXIT.
007110 700-DISCLAIMER-SECTION-EXIT.
007120     EXIT.
007130 EJECT
007140******************************************************************
007150*  800-VERIFY-COUNTS-SECTION RE-COUNTS THE DETAIL RECORDS BY     *
007160*  STATUS AND COMPARES THE RECOUNT AGAINST THE COUNTERS CARRIED  *
007170*  ON THE HEADER RECORD (REQ 6042 AUDIT FINDING).                *
007180******************************************************************
007190 800-VERIFY-COUNTS-SECTION.
007200     MOVE ZERO TO WS-VFY-PASS WS-VFY-FAIL WS-VFY-WARNING
007210                  WS-VFY-SKIPPED WS-VFY-TOTAL.
007220     OPEN INPUT RESULT-EXTRACT-FILE.
007230     IF NOT HYRSXTR-OK
007240         DISPLAY MSG01-IO-ERROR ' HYRSXTR ' WS-HYRSXTR-STATUS
007250         GO TO EOJ99-ABEND
007260     END-IF.
007270     SET FILE-AT-EOF TO FALSE.
007280     PERFORM 810-VERIFY-READ-BODY
007290         THRU 810-VERIFY-READ-BODY-EXIT
007300         UNTIL FILE-AT-EOF.
007310     CLOSE RESULT-EXTRACT-FILE.
007320     MOVE '0' TO WS-CARRIAGE-CTL.
007330     MOVE SPACES TO WS-PRINT-LINE-AREA.
007340     IF WS-VFY-PASS    = WH-COUNT-PASS
007350        AND WS-VFY-FAIL    = WH-COUNT-FAIL
007360        AND WS-VFY-WARNING = WH-COUNT-WARNING
007370        AND WS-VFY-SKIPPED = WH-COUNT-SKIPPED
007380        AND WS-VFY-TOTAL   = WH-COUNT-TOTAL
007390         MOVE WS-VFY-TOTAL TO WS-EDIT-CNT
007400         STRING 'COUNTS VERIFIED - TOTAL EVALUATIONS: '
007410                WS-EDIT-CNT
007420             DELIMITED BY SIZE INTO WS-GENERAL-LINE
007430     ELSE
007440         STRING '*** COUNT MISMATCH - SEE SYSTEMS PROGRAMMER '
007450                '***'
007460             DELIMITED BY SIZE INTO WS-GENERAL-LINE
007470     END-IF.
007480     PERFORM 950-WRITE-REPORT-LINE
007490         THRU 950-WRITE-REPORT-LINE-EXIT.
007500 800-VERIFY-COUNTS-SECTION-EXIT.
007510     EXIT.
007520 EJECT
007530 810-VERIFY-READ-BODY.
007540     READ RESULT-EXTRACT-FILE INTO RESULT-RECORD-AREA
007550         AT END
007560             SET FILE-AT-EOF TO TRUE
007570     END-READ.
007580     IF NOT FILE-AT-EOF
007590         IF RF-TYPE-DETAIL
007600             ADD 1 TO WS-VFY-TOTAL
007610             EVALUATE TRUE
007620                 WHEN RS-STATUS-PASS
007630                     ADD 1 TO WS-VFY-PASS
007640                 WHEN RS-STATUS-FAIL
007650                     ADD 1 TO WS-VFY-FAIL
007660                 WHEN RS-STATUS-WARNING
007670                     ADD 1 TO WS-VFY-WARNING
007680                 WHEN RS-STATUS-SKIPPED
007690                     ADD 1 TO WS-VFY-SKIPPED
007700             END-EVALUATE
007710         END-IF
007720     END-IF.
007730 810-VERIFY-READ-BODY-EXIT.
007740     EXIT.
007750 EJECT
007760 900-CLOSE-REPORT-FILE.
007770     CLOSE REPORT-FILE.
007780 900-CLOSE-REPORT-FILE-EXIT.
007790     EXIT.
007800 EJECT
007810 950-WRITE-REPORT-LINE.
007820     MOVE WS-CARRIAGE-CTL TO RPT-CTL.
007830     MOVE WS-PRINT-LINE-AREA TO RPT-TEXT.
007840     WRITE REPORT-LINE-REC.
007850     IF NOT HYRPTOUT-OK
007860         DISPLAY MSG01-IO-ERROR ' HYRPTOUT ' WS-HYRPTOUT-STATUS
007870         GO TO EOJ99-ABEND
007880     END-IF.
007890 950-WRITE-REPORT-LINE-EXIT.
007900     EXIT.
007910 EJECT
007920 EOJ99-ABEND.
007930     DISPLAY 'HYCMPRPT ABENDING DUE TO I/O ERROR'.
007940     CALL 'HYABEND'.
007950 EOJ9999-EXIT.
007960     EXIT.
