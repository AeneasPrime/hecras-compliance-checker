000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYGEOEXT.
000120 AUTHOR.      R L KELLER.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 06/1989.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  FOURTH STEP OF THE HEC-RAS COMPLIANCE FILEPASS.  READS THE    *
000210*  GEOMETRY FILE AND EXTRACTS ONE RECORD PER CROSS SECTION       *
000220*  (TYPE 1 NODE) AND ONE RECORD PER BRIDGE (TYPE 6 NODE) FOR     *
000230*  CONSUMPTION BY THE RULES STEP (HYRULEVL).  ALL OTHER NODE     *
000240*  TYPES (CULVERT, INLINE STRUCTURE, LATERAL STRUCTURE, ETC.)    *
000250*  ARE READ PAST AND DISCARDED -- THIS SHOP'S COMPLIANCE RULE    *
000260*  SET DOES NOT REACH THEM.                                     *
000270*                                                                *
000280*J    JCL..                                                      *
000290*                                                                *
000300* //HYGEOEXT EXEC PGM=HYGEOEXT                                   *
000310* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000320* //SYSOUT   DD SYSOUT=*                                         *
000330* //GEOMIN   DD DISP=SHR,DSN=HYCOMP.MODEL.GEOM                   *
000340* //XSECXTR  DD DSN=HYCOMP.MODEL.XSECXTR,                        *
000350* //            DISP=(,CATLG,CATLG),                             *
000360* //            UNIT=SYSDA,SPACE=(TRK,(5,5),RLSE),                *
000370* //            DCB=(RECFM=FB,LRECL=399,BLKSIZE=0)                *
000380* //BRDGXTR  DD DSN=HYCOMP.MODEL.BRDGXTR,                        *
000390* //            DISP=(,CATLG,CATLG),                             *
000400* //            UNIT=SYSDA,SPACE=(TRK,(10,10),RLSE),              *
000410* //            DCB=(RECFM=FB,LRECL=5872,BLKSIZE=0)               *
000420* //SYSIPT   DD DUMMY                                            *
000430* //*                                                            *
000440*                                                                *
000450*P    ENTRY PARAMETERS..                                         *
000460*     NONE.                                                      *
000470*                                                                *
000480*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000490*     I/O ERROR ON FILES                                         *
000500*                                                                *
000510*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000520*                                                                *
000530*     HYNUMCNV ---- ASCII DECIMAL TOKEN TO DISPLAY CONVERSION    *
000540*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000550*                                                                *
000560*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000570*     NONE.                                                      *
000580*                                                                *
000590******************************************************************
000600*                       CHANGE LOG                               *
000610******************************************************************
000620* 89-06-05  RSK   ORIGINAL PROGRAM (CROSS SECTIONS ONLY)      RQ4471
000630* 89-11-09  RSK   BRIDGE (TYPE 6) NODE HANDLING ADDED         RQ4530
000640* 92-11-03  RSK   #MANN= SCAN NOW SPANS CONTINUATION LINES,   RQ4802
000650*                 LONG-REACH MODELS WERE TRUNCATING THE TABLE
000660* 93-02-08  RSK   PIER ELEVATION TABLE AND DECK TABLE SCAN    RQ4919
000670*                 EXPANDED FOR MULTI-SPAN CROSSINGS
000680* 98-01-20  DJH   DERIVE ROUGHNESS ZONES / MIN LOW CHORD /    RQ5601
000690*                 OPENING WIDTH HERE INSTEAD OF IN THE RULES
000700*                 STEP (Y2K CLEANUP PASS)
000710* 03-11-04  RSK   XSECXTR/BRDGXTR LRECLS WERE 299 -- SHORTER  RQ6301
000720*                 THAN THE PARSED RECORDS (399 AND 5872 BYTES
000730*                 RESPECTIVELY).  ZONE VALUES, PIER TABLE AND
000740*                 DERIVED BRIDGE FIELDS WERE BEING TRUNCATED
000750*                 ON WRITE.  BOTH LRECLS WIDENED TO TRUE SIZE.
000760******************************************************************
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT GEOM-FILE ASSIGN TO GEOMIN
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-GEOMIN-STATUS.
000860
000870     SELECT XSECT-EXTRACT-FILE ASSIGN TO XSECXTR
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS IS WS-XSECXTR-STATUS.
000900
000910     SELECT BRIDGE-EXTRACT-FILE ASSIGN TO BRDGXTR
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS WS-BRDGXTR-STATUS.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970 FD  GEOM-FILE
000980     RECORDING MODE IS F.
000990 01  GEOM-FILE-LINE                    PIC X(256).
001000
001010 FD  XSECT-EXTRACT-FILE
001020     RECORDING MODE IS F
001030     BLOCK CONTAINS 0 RECORDS.
001040 01  XSECT-EXTRACT-FILE-REC            PIC X(399).
001050
001060 FD  BRIDGE-EXTRACT-FILE
001070     RECORDING MODE IS F
001080     BLOCK CONTAINS 0 RECORDS.
001090 01  BRIDGE-EXTRACT-FILE-REC           PIC X(5872).
001100
001110 WORKING-STORAGE SECTION.
001120 01  FILLER PIC X(32)
001130     VALUE 'HYGEOEXT WORKING STORAGE BEGINS'.
001140******************************************************************
001150*                    RECORD AREAS                                *
001160******************************************************************
001170 COPY HYCGEOXS.
001180
001190 01  WS-XSECT-RAW-AREA REDEFINES XSECT-EXTRACT-RECORD
001200                                 PIC X(399).
001210
001220 COPY HYCGEOBR.
001230
001240******************************************************************
001250*                    READ ONLY CONSTANTS                         *
001260******************************************************************
001270 01  READ-ONLY-WORK-AREA.
001280     05  MSG01-IO-ERROR             PIC X(19)
001290                             VALUE 'I/O ERROR ON FILE -'.
001300     05  KW-RIVER-REACH             PIC X(12)
001310                             VALUE 'River Reach='.
001320     05  KW-TYPE-RM-LEN             PIC X(20)
001330                             VALUE 'Type RM Length L Ch '.
001340
001350 01  SWITCH-AREA.
001360     05  END-OF-FILE-INDICATOR      PIC X(01).
001370         88  END-OF-FILE               VALUE 'Y'.
001380     05  REPROCESS-INDICATOR        PIC X(01).
001390         88  REPROCESS-CURRENT-LINE     VALUE 'Y'.
001400     05  NODE-DONE-INDICATOR        PIC X(01).
001410         88  NODE-BLOCK-IS-DONE         VALUE 'Y'.
001420     05  SCAN-DONE-INDICATOR        PIC X(01).
001430         88  SCAN-IS-DONE               VALUE 'Y'.
001440     05  CHAN-FOUND-INDICATOR       PIC X(01).
001450         88  CHANNEL-N-FOUND            VALUE 'Y'.
001460
001470 01  IO-STATUS-AREA.
001480     05  WS-GEOMIN-STATUS           PIC X(02).
001490         88  GEOMIN-OK                 VALUE '00'.
001500     05  WS-XSECXTR-STATUS          PIC X(02).
001510         88  XSECXTR-OK                VALUE '00'.
001520     05  WS-BRDGXTR-STATUS          PIC X(02).
001530         88  BRDGXTR-OK                VALUE '00'.
001540
001550 01  VARIABLE-WORK-AREA.
001560     05  WS-CUR-RIVER               PIC X(16).
001570     05  WS-CUR-REACH               PIC X(16).
001580     05  WS-NODE-TYPE               PIC S9(3) COMP.
001590     05  WS-KEYWORD                 PIC X(40).
001600     05  WS-KEYWORD-SPLIT REDEFINES WS-KEYWORD.
001610         10  WS-KEYWORD-PREFIX      PIC X(10).
001620         10  WS-KEYWORD-SUFFIX      PIC X(30).
001630     05  WS-VALUE                   PIC X(120).
001640     05  WS-TOKEN-TAB.
001650         10  WS-TOKEN               PIC X(12) OCCURS 20 TIMES
001660                                     INDEXED BY WS-TOKEN-IDX.
001670     05  WS-TOKEN-CNT               PIC S9(3) COMP.
001680     05  WS-NEED-CNT                PIC S9(3) COMP.
001690     05  WS-GOT-CNT                 PIC S9(3) COMP.
001700     05  WS-CUR-PIER-IDX            PIC S9(3) COMP.
001710     05  WS-MIN-LOW-CHORD           PIC S9(7)V9(2) COMP-3.
001720     05  WS-DEC-OUT                 PIC S9(7)V9(3) COMP-3.
001730     05  WS-SUBVAL-1                PIC X(20).
001740     05  WS-SUBVAL-1-SPLIT REDEFINES WS-SUBVAL-1.
001750         10  WS-SUBVAL-1-SIGN       PIC X(01).
001760         10  WS-SUBVAL-1-DIGITS     PIC X(19).
001770     05  WS-SUBVAL-2                PIC X(20).
001780
001790 01  WS-WORK-COUNTERS.
001800     05  WS-XS-WRITTEN-CNTR         PIC S9(5) COMP-3 VALUE +0.
001810     05  WS-BR-WRITTEN-CNTR         PIC S9(5) COMP-3 VALUE +0.
001820     05  WS-LINES-READ-CNTR         PIC S9(7) COMP-3 VALUE +0.
001830
001840     05  FILLER PIC X(32)
001850         VALUE 'HYGEOEXT WORKING STORAGE ENDS  '.
001860 EJECT
001870 LINKAGE SECTION.
001880 EJECT
001890 PROCEDURE DIVISION.
001900******************************************************************
001910*                         MAINLINE LOGIC                         *
001920******************************************************************
001930 1-CONTROL-PROCESS.
001940     PERFORM 100-INITIALIZATION
001950         THRU 100-INITIALIZATION-EXIT.
001960     PERFORM 110-OPEN-FILES
001970         THRU 110-OPEN-FILES-EXIT.
001980     PERFORM 200-MAIN-PROCESS
001990         THRU 200-MAIN-PROCESS-EXIT
002000         UNTIL END-OF-FILE.
002010     PERFORM 990-CLOSE-FILES
002020         THRU 990-CLOSE-FILES-EXIT.
002030     GOBACK.
002040 EJECT
002050 100-INITIALIZATION.
002060     SET END-OF-FILE TO FALSE.
002070     SET REPROCESS-CURRENT-LINE TO FALSE.
002080     MOVE SPACES TO WS-CUR-RIVER WS-CUR-REACH.
002090     MOVE ZERO TO WS-XS-WRITTEN-CNTR
002100                  WS-BR-WRITTEN-CNTR
002110                  WS-LINES-READ-CNTR.
002120 100-INITIALIZATION-EXIT.
002130     EXIT.
002140 EJECT
002150 110-OPEN-FILES.
002160     OPEN INPUT GEOM-FILE.
002170     IF NOT GEOMIN-OK
002180         DISPLAY MSG01-IO-ERROR ' GEOMIN ' WS-GEOMIN-STATUS
002190         GO TO EOJ99-ABEND
002200     END-IF.
002210     OPEN OUTPUT XSECT-EXTRACT-FILE.
002220     IF NOT XSECXTR-OK
002230         DISPLAY MSG01-IO-ERROR ' XSECXTR ' WS-XSECXTR-STATUS
002240         GO TO EOJ99-ABEND
002250     END-IF.
002260     OPEN OUTPUT BRIDGE-EXTRACT-FILE.
002270     IF NOT BRDGXTR-OK
002280         DISPLAY MSG01-IO-ERROR ' BRDGXTR ' WS-BRDGXTR-STATUS
002290         GO TO EOJ99-ABEND
002300     END-IF.
002310 110-OPEN-FILES-EXIT.
002320     EXIT.
002330 EJECT
002340 200-MAIN-PROCESS.
002350     IF REPROCESS-CURRENT-LINE
002360         SET REPROCESS-CURRENT-LINE TO FALSE
002370     ELSE
002380         PERFORM 210-READ-NEXT-LINE
002390             THRU 210-READ-NEXT-LINE-EXIT
002400     END-IF.
002410     IF NOT END-OF-FILE
002420         EVALUATE TRUE
002430             WHEN GEOM-FILE-LINE (1:12) = KW-RIVER-REACH
002440                 PERFORM 215-RIVER-REACH
002450                     THRU 215-RIVER-REACH-EXIT
002460             WHEN GEOM-FILE-LINE (1:20) = KW-TYPE-RM-LEN
002470                 PERFORM 230-START-NODE-BLOCK
002480                     THRU 230-START-NODE-BLOCK-EXIT
002490             WHEN OTHER
002500                 CONTINUE
002510         END-EVALUATE
002520     END-IF.
002530 200-MAIN-PROCESS-EXIT.
002540     EXIT.
002550 EJECT
002560 210-READ-NEXT-LINE.
002570     READ GEOM-FILE
002580         AT END
002590             SET END-OF-FILE TO TRUE
002600     END-READ.
002610     IF NOT END-OF-FILE
002620         ADD 1 TO WS-LINES-READ-CNTR
002630     END-IF.
002640 210-READ-NEXT-LINE-EXIT.
002650     EXIT.
002660 EJECT
002670******************************************************************
002680*      RIVER REACH=<RIVER>,<REACH>  -- SETS CONTEXT CARRIED      *
002690*      FORWARD ONTO EVERY NODE BLOCK UNTIL THE NEXT SUCH LINE.   *
002700******************************************************************
002710 215-RIVER-REACH.
002720     MOVE SPACES TO WS-KEYWORD WS-VALUE.
002730     UNSTRING GEOM-FILE-LINE DELIMITED BY '='
002740         INTO WS-KEYWORD WS-VALUE
002750     END-UNSTRING.
002760     UNSTRING WS-VALUE DELIMITED BY ','
002770         INTO WS-CUR-RIVER WS-CUR-REACH
002780     END-UNSTRING.
002790 215-RIVER-REACH-EXIT.
002800     EXIT.
002810 EJECT
002820******************************************************************
002830*   TYPE RM LENGTH L CH R =<TYPE>,<RM>,<LLEN>,<CLEN>,<RLEN>      *
002840*   STARTS A NEW NODE.  TYPE 1 IS A CROSS SECTION, TYPE 6 IS A   *
002850*   BRIDGE.  ALL OTHER TYPES ARE SKIPPED.                        *
002860******************************************************************
002870 230-START-NODE-BLOCK.
002880     MOVE SPACES TO WS-KEYWORD WS-VALUE.
002890     UNSTRING GEOM-FILE-LINE DELIMITED BY '='
002900         INTO WS-KEYWORD WS-VALUE
002910     END-UNSTRING.
002920     UNSTRING WS-VALUE DELIMITED BY ','
002930         INTO WS-TOKEN (1) WS-TOKEN (2) WS-TOKEN (3)
002940              WS-TOKEN (4) WS-TOKEN (5)
002950     END-UNSTRING.
002960     CALL 'HYNUMCNV' USING WS-TOKEN (1) WS-DEC-OUT.
002970     MOVE WS-DEC-OUT TO WS-NODE-TYPE.
002980     EVALUATE WS-NODE-TYPE
002990         WHEN 1
003000             PERFORM 300-BUILD-XS-BLOCK
003010                 THRU 300-BUILD-XS-BLOCK-EXIT
003020         WHEN 6
003030             PERFORM 400-BUILD-BR-BLOCK
003040                 THRU 400-BUILD-BR-BLOCK-EXIT
003050         WHEN OTHER
003060             PERFORM 500-SKIP-NODE-BLOCK
003070                 THRU 500-SKIP-NODE-BLOCK-EXIT
003080     END-EVALUATE.
003090 230-START-NODE-BLOCK-EXIT.
003100     EXIT.
003110 EJECT
003120******************************************************************
003130*                    CROSS SECTION (TYPE 1) NODE                 *
003140******************************************************************
003150 300-BUILD-XS-BLOCK.
003160     INITIALIZE XSECT-EXTRACT-RECORD.
003170     MOVE WS-CUR-RIVER TO XS-RIVER.
003180     MOVE WS-CUR-REACH TO XS-REACH.
003190     CALL 'HYNUMCNV' USING WS-TOKEN (2) WS-DEC-OUT.
003200     MOVE WS-DEC-OUT TO XS-STATION.
003210     CALL 'HYNUMCNV' USING WS-TOKEN (3) WS-DEC-OUT.
003220     MOVE WS-DEC-OUT TO XS-LEN-LEFT.
003230     CALL 'HYNUMCNV' USING WS-TOKEN (4) WS-DEC-OUT.
003240     MOVE WS-DEC-OUT TO XS-LEN-CHAN.
003250     CALL 'HYNUMCNV' USING WS-TOKEN (5) WS-DEC-OUT.
003260     MOVE WS-DEC-OUT TO XS-LEN-RIGHT.
003270     SET NODE-BLOCK-IS-DONE TO FALSE.
003280     PERFORM 310-XS-BLOCK-LOOP-BODY
003290         THRU 310-XS-BLOCK-LOOP-BODY-EXIT
003300         UNTIL NODE-BLOCK-IS-DONE.
003310     PERFORM 800-DERIVE-XS-ZONES
003320         THRU 800-DERIVE-XS-ZONES-EXIT.
003330     PERFORM 900-WRITE-XS
003340         THRU 900-WRITE-XS-EXIT.
003350 300-BUILD-XS-BLOCK-EXIT.
003360     EXIT.
003370 EJECT
003380 310-XS-BLOCK-LOOP-BODY.
003390     PERFORM 210-READ-NEXT-LINE
003400         THRU 210-READ-NEXT-LINE-EXIT.
003410     IF END-OF-FILE
003420         SET NODE-BLOCK-IS-DONE TO TRUE
003430     ELSE
003440         IF GEOM-FILE-LINE (1:12) = KW-RIVER-REACH
003450          OR GEOM-FILE-LINE (1:20) = KW-TYPE-RM-LEN
003460             SET REPROCESS-CURRENT-LINE TO TRUE
003470             SET NODE-BLOCK-IS-DONE TO TRUE
003480         ELSE
003490             PERFORM 320-XS-SUBLINE
003500                 THRU 320-XS-SUBLINE-EXIT
003510         END-IF
003520     END-IF.
003530 310-XS-BLOCK-LOOP-BODY-EXIT.
003540     EXIT.
003550 EJECT
003560 320-XS-SUBLINE.
003570     MOVE SPACES TO WS-KEYWORD WS-VALUE.
003580     UNSTRING GEOM-FILE-LINE DELIMITED BY '='
003590         INTO WS-KEYWORD WS-VALUE
003600     END-UNSTRING.
003610     EVALUATE TRUE
003620         WHEN WS-KEYWORD-PREFIX (1:6) = '#Mann='
003630          OR WS-KEYWORD (1:5) = '#Mann'
003640             PERFORM 330-SCAN-MANNING
003650                 THRU 330-SCAN-MANNING-EXIT
003660         WHEN WS-KEYWORD-PREFIX (1:8) = 'Bank Sta'
003670             UNSTRING WS-VALUE DELIMITED BY ','
003680                 INTO WS-SUBVAL-1 WS-SUBVAL-2
003690             END-UNSTRING
003700             IF WS-SUBVAL-1-SIGN NOT NUMERIC
003710              AND WS-SUBVAL-1-SIGN NOT = '-'
003720                 DISPLAY 'HYGEOEXT - BANK STATION NOT '
003730                         'NUMERIC: ' WS-SUBVAL-1
003740             END-IF
003750             CALL 'HYNUMCNV' USING WS-SUBVAL-1 WS-DEC-OUT
003760             MOVE WS-DEC-OUT TO XS-BANK-LEFT
003770             CALL 'HYNUMCNV' USING WS-SUBVAL-2 WS-DEC-OUT
003780             MOVE WS-DEC-OUT TO XS-BANK-RIGHT
003790             MOVE 'Y' TO XS-BANK-SET
003800         WHEN WS-KEYWORD-PREFIX (1:8) = 'Exp/Cntr'
003810             UNSTRING WS-VALUE DELIMITED BY ','
003820                 INTO WS-SUBVAL-1 WS-SUBVAL-2
003830             END-UNSTRING
003840             CALL 'HYNUMCNV' USING WS-SUBVAL-1 WS-DEC-OUT
003850             MOVE WS-DEC-OUT TO XS-EXPANSION
003860             CALL 'HYNUMCNV' USING WS-SUBVAL-2 WS-DEC-OUT
003870             MOVE WS-DEC-OUT TO XS-CONTRACTION
003880         WHEN OTHER
003890             CONTINUE
003900     END-EVALUATE.
003910 320-XS-SUBLINE-EXIT.
003920     EXIT.
003930 EJECT
003940******************************************************************
003950*   #MANN=<N> -- N ROWS OF (N-VALUE, START-STATION, UNUSED)      *
003960*   FOLLOW ON ONE OR MORE WHITESPACE-SEPARATED CONTINUATION      *
003970*   LINES.  ONLY THE FIRST TWO OF EACH TRIPLE ARE KEPT.          *
003980******************************************************************
003990 330-SCAN-MANNING.
004000     CALL 'HYNUMCNV' USING WS-VALUE (1:2) WS-DEC-OUT.
004010     MOVE WS-DEC-OUT TO WS-NEED-CNT.
004020     MOVE ZERO TO WS-GOT-CNT.
004030     SET SCAN-IS-DONE TO FALSE.
004040     PERFORM 331-MANNING-SCAN-BODY
004050         THRU 331-MANNING-SCAN-BODY-EXIT
004060         UNTIL SCAN-IS-DONE.
004070     MOVE WS-GOT-CNT TO XS-MANN-COUNT.
004080 330-SCAN-MANNING-EXIT.
004090     EXIT.
004100 EJECT
004110 331-MANNING-SCAN-BODY.
004120     PERFORM 210-READ-NEXT-LINE
004130         THRU 210-READ-NEXT-LINE-EXIT.
004140     IF END-OF-FILE
004150         SET SCAN-IS-DONE TO TRUE
004160     ELSE
004170         PERFORM 340-TOKENIZE-LINE
004180             THRU 340-TOKENIZE-LINE-EXIT
004190         IF WS-TOKEN-CNT = 0
004200          OR (WS-TOKEN (1) (1:1) NOT NUMERIC AND
004210              WS-TOKEN (1) (1:1) NOT = '-')
004220             SET REPROCESS-CURRENT-LINE TO TRUE
004230             SET SCAN-IS-DONE TO TRUE
004240         ELSE
004250             PERFORM 332-STORE-ONE-MANNING-TRIPLET
004260                 THRU 332-STORE-ONE-MANNING-TRIPLET-EXIT
004270                 VARYING WS-TOKEN-IDX FROM 1 BY 3
004280                 UNTIL WS-TOKEN-IDX > WS-TOKEN-CNT
004290                    OR WS-GOT-CNT >= WS-NEED-CNT
004300             IF WS-GOT-CNT >= WS-NEED-CNT
004310                 SET SCAN-IS-DONE TO TRUE
004320             END-IF
004330         END-IF
004340     END-IF.
004350 331-MANNING-SCAN-BODY-EXIT.
004360     EXIT.
004370 EJECT
004380 332-STORE-ONE-MANNING-TRIPLET.
004390     ADD 1 TO WS-GOT-CNT.
004400     SET XS-MANN-IDX TO WS-GOT-CNT.
004410     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX) WS-DEC-OUT.
004420     MOVE WS-DEC-OUT TO XS-MANN-N (XS-MANN-IDX).
004430     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX + 1) WS-DEC-OUT.
004440     MOVE WS-DEC-OUT TO XS-MANN-STA (XS-MANN-IDX).
004450 332-STORE-ONE-MANNING-TRIPLET-EXIT.
004460     EXIT.
004470 EJECT
004480******************************************************************
004490*      SPLIT A CONTINUATION LINE INTO UP TO 20 SPACE TOKENS      *
004500******************************************************************
004510 340-TOKENIZE-LINE.
004520     MOVE SPACES TO WS-TOKEN-TAB.
004530     MOVE ZERO TO WS-TOKEN-CNT.
004540     UNSTRING GEOM-FILE-LINE DELIMITED BY ALL SPACE
004550         INTO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
004560              WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
004570              WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
004580              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
004590              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
004600              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
004610              WS-TOKEN (19) WS-TOKEN (20)
004620         TALLYING IN WS-TOKEN-CNT
004630     END-UNSTRING.
004640 340-TOKENIZE-LINE-EXIT.
004650     EXIT.
004660 EJECT
004670******************************************************************
004680*                       BRIDGE (TYPE 6) NODE                     *
004690******************************************************************
004700 400-BUILD-BR-BLOCK.
004710     INITIALIZE BRIDGE-EXTRACT-RECORD.
004720     MOVE WS-CUR-RIVER TO BR-RIVER.
004730     MOVE WS-CUR-REACH TO BR-REACH.
004740     CALL 'HYNUMCNV' USING WS-TOKEN (2) WS-DEC-OUT.
004750     MOVE WS-DEC-OUT TO BR-STATION.
004760     MOVE ZERO TO WS-CUR-PIER-IDX.
004770     SET NODE-BLOCK-IS-DONE TO FALSE.
004780     PERFORM 410-BR-BLOCK-LOOP-BODY
004790         THRU 410-BR-BLOCK-LOOP-BODY-EXIT
004800         UNTIL NODE-BLOCK-IS-DONE.
004810     PERFORM 810-DERIVE-BR-VALUES
004820         THRU 810-DERIVE-BR-VALUES-EXIT.
004830     PERFORM 900-WRITE-BR
004840         THRU 900-WRITE-BR-EXIT.
004850 400-BUILD-BR-BLOCK-EXIT.
004860     EXIT.
004870 EJECT
004880 410-BR-BLOCK-LOOP-BODY.
004890     PERFORM 210-READ-NEXT-LINE
004900         THRU 210-READ-NEXT-LINE-EXIT.
004910     IF END-OF-FILE
004920         SET NODE-BLOCK-IS-DONE TO TRUE
004930     ELSE
004940         IF GEOM-FILE-LINE (1:12) = KW-RIVER-REACH
004950          OR GEOM-FILE-LINE (1:20) = KW-TYPE-RM-LEN
004960             SET REPROCESS-CURRENT-LINE TO TRUE
004970             SET NODE-BLOCK-IS-DONE TO TRUE
004980         ELSE
004990             PERFORM 420-BR-SUBLINE
005000                 THRU 420-BR-SUBLINE-EXIT
005010         END-IF
005020     END-IF.
005030 410-BR-BLOCK-LOOP-BODY-EXIT.
005040     EXIT.
005050 EJECT
005060 420-BR-SUBLINE.
005070     MOVE SPACES TO WS-KEYWORD WS-VALUE.
005080     UNSTRING GEOM-FILE-LINE DELIMITED BY '='
005090         INTO WS-KEYWORD WS-VALUE
005100     END-UNSTRING.
005110     EVALUATE TRUE
005120         WHEN WS-KEYWORD (1:13) = '#Deck/Roadway'
005130             PERFORM 430-SCAN-DECK
005140                 THRU 430-SCAN-DECK-EXIT
005150         WHEN WS-KEYWORD-PREFIX (1:9) = 'Pier Skew'
005160             ADD 1 TO BR-PIER-COUNT
005170             MOVE BR-PIER-COUNT TO WS-CUR-PIER-IDX
005180         WHEN WS-KEYWORD-PREFIX (1:10) = '#Pier Elev'
005190             PERFORM 440-SCAN-PIER-ELEV
005200                 THRU 440-SCAN-PIER-ELEV-EXIT
005210         WHEN WS-KEYWORD (1:26) = 'US Boundary Condition Sta'
005220             UNSTRING WS-VALUE DELIMITED BY ','
005230                 INTO WS-SUBVAL-1 WS-SUBVAL-2
005240             END-UNSTRING
005250             CALL 'HYNUMCNV' USING WS-SUBVAL-1 WS-DEC-OUT
005260             MOVE WS-DEC-OUT TO BR-US-STA-L
005270             CALL 'HYNUMCNV' USING WS-SUBVAL-2 WS-DEC-OUT
005280             MOVE WS-DEC-OUT TO BR-US-STA-R
005290             MOVE 'Y' TO BR-US-STA-SET
005300         WHEN OTHER
005310             CONTINUE
005320     END-EVALUATE.
005330 420-BR-SUBLINE-EXIT.
005340     EXIT.
005350 EJECT
005360******************************************************************
005370*   #DECK/ROADWAY=<NPTS>,<WIDTH> -- NPTS ROWS OF (STATION,       *
005380*   HIGH CHORD, LOW CHORD) FOLLOW ON CONTINUATION LINES.         *
005390******************************************************************
005400 430-SCAN-DECK.
005410     UNSTRING WS-VALUE DELIMITED BY ','
005420         INTO WS-SUBVAL-1 WS-SUBVAL-2
005430     END-UNSTRING.
005440     CALL 'HYNUMCNV' USING WS-SUBVAL-1 WS-DEC-OUT.
005450     MOVE WS-DEC-OUT TO WS-NEED-CNT.
005460     CALL 'HYNUMCNV' USING WS-SUBVAL-2 WS-DEC-OUT.
005470     MOVE WS-DEC-OUT TO BR-DECK-WIDTH.
005480     MOVE ZERO TO WS-GOT-CNT.
005490     SET SCAN-IS-DONE TO FALSE.
005500     PERFORM 431-DECK-SCAN-BODY
005510         THRU 431-DECK-SCAN-BODY-EXIT
005520         UNTIL SCAN-IS-DONE.
005530     MOVE WS-GOT-CNT TO BR-DECK-COUNT.
005540 430-SCAN-DECK-EXIT.
005550     EXIT.
005560 EJECT
005570 431-DECK-SCAN-BODY.
005580     PERFORM 210-READ-NEXT-LINE
005590         THRU 210-READ-NEXT-LINE-EXIT.
005600     IF END-OF-FILE
005610         SET SCAN-IS-DONE TO TRUE
005620     ELSE
005630         PERFORM 340-TOKENIZE-LINE
005640             THRU 340-TOKENIZE-LINE-EXIT
005650         IF WS-TOKEN-CNT = 0
005660          OR (WS-TOKEN (1) (1:1) NOT NUMERIC AND
005670              WS-TOKEN (1) (1:1) NOT = '-')
005680             SET REPROCESS-CURRENT-LINE TO TRUE
005690             SET SCAN-IS-DONE TO TRUE
005700         ELSE
005710             PERFORM 432-STORE-ONE-DECK-TRIPLET
005720                 THRU 432-STORE-ONE-DECK-TRIPLET-EXIT
005730                 VARYING WS-TOKEN-IDX FROM 1 BY 3
005740                 UNTIL WS-TOKEN-IDX > WS-TOKEN-CNT
005750                    OR WS-GOT-CNT >= WS-NEED-CNT
005760             IF WS-GOT-CNT >= WS-NEED-CNT
005770                 SET SCAN-IS-DONE TO TRUE
005780             END-IF
005790         END-IF
005800     END-IF.
005810 431-DECK-SCAN-BODY-EXIT.
005820     EXIT.
005830 EJECT
005840 432-STORE-ONE-DECK-TRIPLET.
005850     ADD 1 TO WS-GOT-CNT.
005860     SET BR-DECK-IDX TO WS-GOT-CNT.
005870     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX) WS-DEC-OUT.
005880     MOVE WS-DEC-OUT TO BR-DECK-STA (BR-DECK-IDX).
005890     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX + 1) WS-DEC-OUT.
005900     MOVE WS-DEC-OUT TO BR-DECK-HI (BR-DECK-IDX).
005910     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX + 2) WS-DEC-OUT.
005920     MOVE WS-DEC-OUT TO BR-DECK-LO (BR-DECK-IDX).
005930 432-STORE-ONE-DECK-TRIPLET-EXIT.
005940     EXIT.
005950 EJECT
005960******************************************************************
005970*   #PIER ELEV=<NPAIRS> -- APPLIES TO THE PIER MOST RECENTLY     *
005980*   STARTED BY A PIER SKEW= LINE.  NPAIRS ROWS OF (ELEVATION,    *
005990*   WIDTH) FOLLOW ON CONTINUATION LINES.                         *
006000******************************************************************
006010 440-SCAN-PIER-ELEV.
006020     IF WS-CUR-PIER-IDX = ZERO
006030         GO TO 440-SCAN-PIER-ELEV-EXIT
006040     END-IF.
006050     SET BR-PIER-IDX TO WS-CUR-PIER-IDX.
006060     CALL 'HYNUMCNV' USING WS-VALUE (1:2) WS-DEC-OUT.
006070     MOVE WS-DEC-OUT TO WS-NEED-CNT.
006080     MOVE ZERO TO WS-GOT-CNT.
006090     SET SCAN-IS-DONE TO FALSE.
006100     PERFORM 441-PIER-ELEV-SCAN-BODY
006110         THRU 441-PIER-ELEV-SCAN-BODY-EXIT
006120         UNTIL SCAN-IS-DONE.
006130     MOVE WS-GOT-CNT TO BR-PIER-ELEV-COUNT (BR-PIER-IDX).
006140 440-SCAN-PIER-ELEV-EXIT.
006150     EXIT.
006160 EJECT
006170 441-PIER-ELEV-SCAN-BODY.
006180     PERFORM 210-READ-NEXT-LINE
006190         THRU 210-READ-NEXT-LINE-EXIT.
006200     IF END-OF-FILE
006210         SET SCAN-IS-DONE TO TRUE
006220     ELSE
006230         PERFORM 340-TOKENIZE-LINE
006240             THRU 340-TOKENIZE-LINE-EXIT
006250         IF WS-TOKEN-CNT = 0
006260          OR (WS-TOKEN (1) (1:1) NOT NUMERIC AND
006270              WS-TOKEN (1) (1:1) NOT = '-')
006280             SET REPROCESS-CURRENT-LINE TO TRUE
006290             SET SCAN-IS-DONE TO TRUE
006300         ELSE
006310             PERFORM 442-STORE-ONE-PIER-PAIR
006320                 THRU 442-STORE-ONE-PIER-PAIR-EXIT
006330                 VARYING WS-TOKEN-IDX FROM 1 BY 2
006340                 UNTIL WS-TOKEN-IDX > WS-TOKEN-CNT
006350                    OR WS-GOT-CNT >= WS-NEED-CNT
006360             IF WS-GOT-CNT >= WS-NEED-CNT
006370                 SET SCAN-IS-DONE TO TRUE
006380             END-IF
006390         END-IF
006400     END-IF.
006410 441-PIER-ELEV-SCAN-BODY-EXIT.
006420     EXIT.
006430 EJECT
006440 442-STORE-ONE-PIER-PAIR.
006450     ADD 1 TO WS-GOT-CNT.
006460     SET BR-PELEV-IDX TO WS-GOT-CNT.
006470     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX) WS-DEC-OUT.
006480     MOVE WS-DEC-OUT TO BR-PIER-ELEV (BR-PIER-IDX BR-PELEV-IDX).
006490     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX + 1) WS-DEC-OUT.
006500     MOVE WS-DEC-OUT TO BR-PIER-WID (BR-PIER-IDX BR-PELEV-IDX).
006510 442-STORE-ONE-PIER-PAIR-EXIT.
006520     EXIT.
006530 EJECT
006540******************************************************************
006550*      NODE TYPE NOT OF INTEREST -- READ AND DISCARD UNTIL       *
006560*      THE NEXT RIVER REACH= OR TYPE RM LENGTH LINE.             *
006570******************************************************************
006580 500-SKIP-NODE-BLOCK.
006590     SET NODE-BLOCK-IS-DONE TO FALSE.
006600     PERFORM 510-SKIP-BLOCK-BODY
006610         THRU 510-SKIP-BLOCK-BODY-EXIT
006620         UNTIL NODE-BLOCK-IS-DONE.
006630 500-SKIP-NODE-BLOCK-EXIT.
006640     EXIT.
006650 EJECT
006660 510-SKIP-BLOCK-BODY.
006670     PERFORM 210-READ-NEXT-LINE
006680         THRU 210-READ-NEXT-LINE-EXIT.
006690     IF END-OF-FILE
006700         SET NODE-BLOCK-IS-DONE TO TRUE
006710     ELSE
006720         IF GEOM-FILE-LINE (1:12) = KW-RIVER-REACH
006730          OR GEOM-FILE-LINE (1:20) = KW-TYPE-RM-LEN
006740             SET REPROCESS-CURRENT-LINE TO TRUE
006750             SET NODE-BLOCK-IS-DONE TO TRUE
006760         END-IF
006770     END-IF.
006780 510-SKIP-BLOCK-BODY-EXIT.
006790     EXIT.
006800 EJECT
006810******************************************************************
006820*   DERIVE THE THREE ROUGHNESS ZONE VALUES A CROSS SECTION       *
006830*   RESULT NEEDS: LEFT OVERBANK N (FIRST REGION), RIGHT          *
006840*   OVERBANK N (LAST REGION), AND CHANNEL N (FIRST REGION AT     *
006850*   OR PAST THE LEFT BANK STATION, ELSE THE LAST REGION).        *
006860******************************************************************
006870 800-DERIVE-XS-ZONES.
006880     IF XS-MANN-COUNT > 0
006890         SET XS-MANN-IDX TO 1
006900         MOVE XS-MANN-N (XS-MANN-IDX) TO XS-N-LEFT
006910         MOVE 'Y' TO XS-N-LEFT-SET
006920         SET XS-MANN-IDX TO XS-MANN-COUNT
006930         MOVE XS-MANN-N (XS-MANN-IDX) TO XS-N-RIGHT
006940         MOVE 'Y' TO XS-N-RIGHT-SET
006950         IF XS-BANK-STATIONS-SET
006960             SET CHANNEL-N-FOUND TO FALSE
006970             PERFORM 805-FIND-CHANNEL-N
006980                 THRU 805-FIND-CHANNEL-N-EXIT
006990                 VARYING XS-MANN-IDX FROM 1 BY 1
007000                 UNTIL XS-MANN-IDX > XS-MANN-COUNT
007010                    OR CHANNEL-N-FOUND
007020             IF NOT CHANNEL-N-FOUND
007030                 SET XS-MANN-IDX TO XS-MANN-COUNT
007040                 MOVE XS-MANN-N (XS-MANN-IDX) TO XS-N-CHAN
007050                 MOVE 'Y' TO XS-N-CHAN-SET
007060             END-IF
007070         END-IF
007080     END-IF.
007090 800-DERIVE-XS-ZONES-EXIT.
007100     EXIT.
007110 EJECT
007120 805-FIND-CHANNEL-N.
007130     IF XS-MANN-STA (XS-MANN-IDX) >= XS-BANK-LEFT
007140         MOVE XS-MANN-N (XS-MANN-IDX) TO XS-N-CHAN
007150         MOVE 'Y' TO XS-N-CHAN-SET
007160         SET CHANNEL-N-FOUND TO TRUE
007170     END-IF.
007180 805-FIND-CHANNEL-N-EXIT.
007190     EXIT.
007200 EJECT
007210******************************************************************
007220*   DERIVE THE BRIDGE'S MINIMUM LOW CHORD (SMALLEST BR-DECK-LO   *
007230*   ACROSS THE DECK TABLE) AND OPENING WIDTH (ABSOLUTE SPAN OF   *
007240*   THE UPSTREAM BOUNDARY STATIONS).                             *
007250******************************************************************
007260 810-DERIVE-BR-VALUES.
007270     IF BR-DECK-COUNT > 0
007280         SET BR-DECK-IDX TO 1
007290         MOVE BR-DECK-LO (BR-DECK-IDX) TO WS-MIN-LOW-CHORD
007300         PERFORM 815-MIN-LOW-CHORD-STEP
007310             THRU 815-MIN-LOW-CHORD-STEP-EXIT
007320             VARYING BR-DECK-IDX FROM 2 BY 1
007330             UNTIL BR-DECK-IDX > BR-DECK-COUNT
007340         MOVE WS-MIN-LOW-CHORD TO BR-MIN-LOW-CHORD
007350         MOVE 'Y' TO BR-MIN-LOW-CHORD-SET
007360     END-IF.
007370     IF BR-US-STA-PRESENT
007380         IF BR-US-STA-R > BR-US-STA-L
007390             COMPUTE BR-OPENING-WIDTH = BR-US-STA-R - BR-US-STA-L
007400         ELSE
007410             COMPUTE BR-OPENING-WIDTH = BR-US-STA-L - BR-US-STA-R
007420         END-IF
007430         MOVE 'Y' TO BR-OPENING-WIDTH-SET
007440     END-IF.
007450 810-DERIVE-BR-VALUES-EXIT.
007460     EXIT.
007470 EJECT
007480 815-MIN-LOW-CHORD-STEP.
007490     IF BR-DECK-LO (BR-DECK-IDX) < WS-MIN-LOW-CHORD
007500         MOVE BR-DECK-LO (BR-DECK-IDX) TO WS-MIN-LOW-CHORD
007510     END-IF.
007520 815-MIN-LOW-CHORD-STEP-EXIT.
007530     EXIT.
007540 EJECT
007550 900-WRITE-XS.
007560     WRITE XSECT-EXTRACT-FILE-REC FROM XSECT-EXTRACT-RECORD.
007570     IF NOT XSECXTR-OK
007580         DISPLAY MSG01-IO-ERROR ' XSECXTR ' WS-XSECXTR-STATUS
007590         GO TO EOJ99-ABEND
007600     END-IF.
007610     ADD 1 TO WS-XS-WRITTEN-CNTR.
007620 900-WRITE-XS-EXIT.
007630     EXIT.
007640 EJECT
007650 900-WRITE-BR.
007660     WRITE BRIDGE-EXTRACT-FILE-REC FROM BRIDGE-EXTRACT-RECORD.
007670     IF NOT BRDGXTR-OK
007680         DISPLAY MSG01-IO-ERROR ' BRDGXTR ' WS-BRDGXTR-STATUS
007690         GO TO EOJ99-ABEND
007700     END-IF.
007710     ADD 1 TO WS-BR-WRITTEN-CNTR.
007720 900-WRITE-BR-EXIT.
007730     EXIT.
007740 EJECT
007750 990-CLOSE-FILES.
007760     CLOSE GEOM-FILE XSECT-EXTRACT-FILE BRIDGE-EXTRACT-FILE.
007770     DISPLAY 'HYGEOEXT LINES READ:     ' WS-LINES-READ-CNTR.
007780     DISPLAY 'HYGEOEXT XSECTS WRITTEN:  ' WS-XS-WRITTEN-CNTR.
007790     DISPLAY 'HYGEOEXT BRIDGES WRITTEN: ' WS-BR-WRITTEN-CNTR.
007800     GO TO EOJ9999-EXIT.
007810 990-CLOSE-FILES-EXIT.
007820     EXIT.
007830 EOJ99-ABEND.
007840     DISPLAY 'HYGEOEXT ABENDING DUE TO I/O ERROR'.
007850     CALL 'HYABEND'.
007860 EOJ9999-EXIT.
007870     EXIT.
