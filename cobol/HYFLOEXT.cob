000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  HYFLOEXT.
000120 AUTHOR.      R L KELLER.
000130 INSTALLATION. DIV OF WATER RESOURCES - EDP SECTION.
000140 DATE-WRITTEN. 08/1989.
000150 DATE-COMPILED.
000160 SECURITY.    INTERNAL USE ONLY - NOT FOR DISTRIBUTION.
000170******************************************************************
000180*                                                                *
000190*A    ABSTRACT..                                                 *
000200*  THIRD STEP OF THE HEC-RAS COMPLIANCE FILEPASS.  READS THE     *
000210*  STEADY FLOW FILE AND EXTRACTS THE PROFILE NAME TABLE, THE     *
000220*  FLOW-CHANGE LOCATION TABLE (ONE DISCHARGE PER PROFILE AT      *
000230*  EACH LOCATION) AND THE BOUNDARY CONDITION TABLE ONTO A ONE-   *
000240*  RECORD EXTRACT CONSUMED BY THE RULES STEP (HYRULEVL).  AN     *
000250*  UNSTEADY-FLOW FILE IS RECOGNIZED BY ITS "BOUNDARY LOCATION="  *
000260*  LINES -- FOR THOSE FILES ONLY THE BOUNDARY COUNT AND THE      *
000270*  STEADY-FLAG ARE CARRIED FORWARD.                              *
000280*                                                                *
000290*J    JCL..                                                      *
000300*                                                                *
000310* //HYFLOEXT EXEC PGM=HYFLOEXT                                   *
000320* //STEPLIB  DD DISP=SHR,DSN=HYCOMP.LOADLIB                      *
000330* //SYSOUT   DD SYSOUT=*                                         *
000340* //FLOWIN   DD DISP=SHR,DSN=HYCOMP.MODEL.FLOW                   *
000350* //FLOWXTR  DD DSN=HYCOMP.MODEL.FLOWXTR,                        *
000360* //            DISP=(,CATLG,CATLG),                             *
000370* //            UNIT=SYSDA,SPACE=(TRK,(20,20),RLSE),              *
000380* //            DCB=(RECFM=FB,LRECL=13047,BLKSIZE=0)              *
000390* //SYSIPT   DD DUMMY                                            *
000400* //*                                                            *
000410*                                                                *
000420*P    ENTRY PARAMETERS..                                         *
000430*     NONE.                                                      *
000440*                                                                *
000450*E    ERRORS DETECTED BY THIS ELEMENT..                          *
000460*     I/O ERROR ON FILES                                         *
000470*                                                                *
000480*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
000490*                                                                *
000500*     HYNUMCNV ---- ASCII DECIMAL TOKEN TO DISPLAY CONVERSION    *
000510*     HYABEND  ---- FORCE A PROGRAM INTERRUPT                    *
000520*                                                                *
000530*U    USER CONSTANTS AND TABLES REFERENCED..                     *
000540*     NONE.                                                      *
000550*                                                                *
000560******************************************************************
000570*                       CHANGE LOG                               *
000580******************************************************************
000590* 89-08-14  RSK   ORIGINAL PROGRAM                            RQ4471
000600* 93-02-08  RSK   BOUNDARY CONDITION TABLE ADDED, LOC TABLE    RQ4919
000610*                 EXPANDED 25 TO 50 ENTRIES
000620* 96-10-30  RSK   DISCHARGE CONTINUATION LINES NOW ALLOWED TO  RQ5210
000630*                 SPAN MULTIPLE PHYSICAL RECORDS
000640* 98-01-20  DJH   RECOGNIZE UNSTEADY FLOW FILES VIA BOUNDARY   RQ5601
000650*                 LOCATION= LINES (Y2K CLEANUP PASS)
000660* 03-11-04  RSK   FLOWXTR LRECL WAS 299 -- SHORTER THAN THE     RQ6301
000670*                 SINGLETON RECORD (13047 BYTES WITH THE FULL
000680*                 LOC/BC TABLES).  BOUNDARY CONDITION TABLE AND
000690*                 MOST OF THE LOC TABLE WERE BEING TRUNCATED ON
000700*                 WRITE.  LRECL WIDENED TO THE TRUE RECORD SIZE.
000710******************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760 INPUT-OUTPUT SECTION.
000770 FILE-CONTROL.
000780     SELECT FLOW-FILE ASSIGN TO FLOWIN
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-FLOWIN-STATUS.
000810
000820     SELECT FLOW-EXTRACT-FILE ASSIGN TO FLOWXTR
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS WS-FLOWXTR-STATUS.
000850
000860 DATA DIVISION.
000870 FILE SECTION.
000880 FD  FLOW-FILE
000890     RECORDING MODE IS F.
000900 01  FLOW-FILE-LINE                   PIC X(256).
000910
000920 FD  FLOW-EXTRACT-FILE
000930     RECORDING MODE IS F
000940     BLOCK CONTAINS 0 RECORDS.
000950 01  FLOW-EXTRACT-FILE-REC            PIC X(13047).
000960
000970 WORKING-STORAGE SECTION.
000980 01  FILLER PIC X(32)
000990     VALUE 'HYFLOEXT WORKING STORAGE BEGINS'.
001000******************************************************************
001010*                    RECORD AREAS                                *
001020******************************************************************
001030 COPY HYCFLOW.
001040
001050******************************************************************
001060*                    READ ONLY CONSTANTS                         *
001070******************************************************************
001080 01  READ-ONLY-WORK-AREA.
001090     05  MSG01-IO-ERROR             PIC X(19)
001100                             VALUE 'I/O ERROR ON FILE -'.
001110     05  KW-BOUNDARY-FOR            PIC X(28)
001120                    VALUE 'Boundary for River Rch & Pro'.
001130     05  KW-RIVER-RCH-RM            PIC X(15)
001140                    VALUE 'River Rch & RM='.
001150
001160 01  SWITCH-AREA.
001170     05  END-OF-FILE-INDICATOR      PIC X(01).
001180         88  END-OF-FILE               VALUE 'Y'.
001190     05  REPROCESS-INDICATOR        PIC X(01).
001200         88  REPROCESS-CURRENT-LINE     VALUE 'Y'.
001210     05  BLOCK-DONE-INDICATOR       PIC X(01).
001220         88  BLOCK-IS-DONE              VALUE 'Y'.
001230     05  DISCH-DONE-INDICATOR       PIC X(01).
001240         88  DISCHARGE-IS-DONE          VALUE 'Y'.
001250
001260 01  IO-STATUS-AREA.
001270     05  WS-FLOWIN-STATUS           PIC X(02).
001280         88  FLOWIN-OK                 VALUE '00'.
001290     05  WS-FLOWXTR-STATUS          PIC X(02).
001300         88  FLOWXTR-OK                VALUE '00'.
001310
001320 01  VARIABLE-WORK-AREA.
001330     05  WS-KEYWORD                 PIC X(40).
001340     05  WS-KEYWORD-SPLIT REDEFINES WS-KEYWORD.
001350         10  WS-KEYWORD-PREFIX      PIC X(10).
001360         10  WS-KEYWORD-SUFFIX      PIC X(30).
001370     05  WS-VALUE                   PIC X(120).
001380     05  WS-VALUE-SPLIT REDEFINES WS-VALUE.
001390         10  WS-VALUE-HEAD          PIC X(20).
001400         10  WS-VALUE-REST          PIC X(100).
001410     05  WS-TOKEN-TAB.
001420         10  WS-TOKEN               PIC X(12) OCCURS 20 TIMES
001430                                     INDEXED BY WS-TOKEN-IDX.
001440     05  WS-TOKEN-CNT               PIC S9(3) COMP.
001450     05  WS-DISCH-FILLED            PIC S9(3) COMP.
001460     05  WS-DEC-OUT                 PIC S9(7)V9(3) COMP-3.
001470     05  WS-BC-SUBKEY               PIC X(20).
001480     05  WS-BC-SUBKEY-SPLIT REDEFINES WS-BC-SUBKEY.
001490         10  WS-BC-SUBKEY-HALF-1    PIC X(10).
001500         10  WS-BC-SUBKEY-HALF-2    PIC X(10).
001510     05  WS-BC-SUBVAL               PIC X(60).
001520
001530 01  WS-WORK-COUNTERS.
001540     05  WS-LINES-READ-CNTR         PIC S9(7) COMP-3 VALUE +0.
001550
001560     05  FILLER PIC X(32)
001570         VALUE 'HYFLOEXT WORKING STORAGE ENDS  '.
001580 EJECT
001590 LINKAGE SECTION.
001600 EJECT
001610 PROCEDURE DIVISION.
001620******************************************************************
001630*                         MAINLINE LOGIC                         *
001640******************************************************************
001650 1-CONTROL-PROCESS.
001660     PERFORM 100-INITIALIZATION
001670         THRU 100-INITIALIZATION-EXIT.
001680     PERFORM 110-OPEN-FILES
001690         THRU 110-OPEN-FILES-EXIT.
001700     PERFORM 200-MAIN-PROCESS
001710         THRU 200-MAIN-PROCESS-EXIT
001720         UNTIL END-OF-FILE.
001730     PERFORM 900-WRITE-EXTRACT
001740         THRU 900-WRITE-EXTRACT-EXIT.
001750     PERFORM 990-CLOSE-FILES
001760         THRU 990-CLOSE-FILES-EXIT.
001770     GOBACK.
001780 EJECT
001790 100-INITIALIZATION.
001800     INITIALIZE FLOW-EXTRACT-RECORD.
001810     MOVE 'Y' TO FL-IS-STEADY.
001820     SET END-OF-FILE TO FALSE.
001830     SET REPROCESS-CURRENT-LINE TO FALSE.
001840     MOVE ZERO TO WS-LINES-READ-CNTR.
001850 100-INITIALIZATION-EXIT.
001860     EXIT.
001870 EJECT
001880 110-OPEN-FILES.
001890     OPEN INPUT FLOW-FILE.
001900     IF NOT FLOWIN-OK
001910         DISPLAY MSG01-IO-ERROR ' FLOWIN ' WS-FLOWIN-STATUS
001920         GO TO EOJ99-ABEND
001930     END-IF.
001940     OPEN OUTPUT FLOW-EXTRACT-FILE.
001950     IF NOT FLOWXTR-OK
001960         DISPLAY MSG01-IO-ERROR ' FLOWXTR ' WS-FLOWXTR-STATUS
001970         GO TO EOJ99-ABEND
001980     END-IF.
001990 110-OPEN-FILES-EXIT.
002000     EXIT.
002010 EJECT
002020******************************************************************
002030*   ONE PASS OF THE MAIN LOOP -- EITHER READ A FRESH LINE OR,    *
002040*   IF A LOOKAHEAD LINE WAS SAVED BY A NESTED BLOCK SCAN, RE-    *
002050*   PROCESS IT WITHOUT READING.                                 *
002060******************************************************************
002070 200-MAIN-PROCESS.
002080     IF REPROCESS-CURRENT-LINE
002090         SET REPROCESS-CURRENT-LINE TO FALSE
002100     ELSE
002110         PERFORM 210-READ-NEXT-LINE
002120             THRU 210-READ-NEXT-LINE-EXIT
002130     END-IF.
002140     IF NOT END-OF-FILE
002150         PERFORM 220-CLASSIFY-LINE
002160             THRU 220-CLASSIFY-LINE-EXIT
002170     END-IF.
002180 200-MAIN-PROCESS-EXIT.
002190     EXIT.
002200 EJECT
002210 210-READ-NEXT-LINE.
002220     READ FLOW-FILE
002230         AT END
002240             SET END-OF-FILE TO TRUE
002250     END-READ.
002260     IF NOT END-OF-FILE
002270         ADD 1 TO WS-LINES-READ-CNTR
002280     END-IF.
002290 210-READ-NEXT-LINE-EXIT.
002300     EXIT.
002310 EJECT
002320******************************************************************
002330*                CLASSIFY / DISPATCH A FLOW LINE                 *
002340******************************************************************
002350 220-CLASSIFY-LINE.
002360     MOVE SPACES TO WS-KEYWORD WS-VALUE.
002370     UNSTRING FLOW-FILE-LINE DELIMITED BY '='
002380         INTO WS-KEYWORD WS-VALUE
002390     END-UNSTRING.
002400     EVALUATE TRUE
002410         WHEN WS-KEYWORD (1:19) = 'Number of Profiles '
002420             MOVE WS-VALUE-HEAD (1:2) TO FL-PROFILE-COUNT
002430             IF WS-VALUE-REST NOT = SPACES
002440                 DISPLAY 'HYFLOEXT - PROFILE COUNT VALUE TOO '
002450                         'LONG: ' WS-VALUE
002460             END-IF
002470         WHEN WS-KEYWORD (1:13) = 'Profile Names'
002480             PERFORM 230-PROFILE-NAMES
002490                 THRU 230-PROFILE-NAMES-EXIT
002500         WHEN WS-KEYWORD (1:15) = KW-RIVER-RCH-RM
002510             PERFORM 240-LOC-BLOCK
002520                 THRU 240-LOC-BLOCK-EXIT
002530         WHEN WS-KEYWORD (1:28) = KW-BOUNDARY-FOR
002540             PERFORM 250-BC-BLOCK
002550                 THRU 250-BC-BLOCK-EXIT
002560         WHEN WS-KEYWORD (1:17) = 'Boundary Location'
002570             PERFORM 260-UNSTEADY-BC
002580                 THRU 260-UNSTEADY-BC-EXIT
002590         WHEN OTHER
002600             IF WS-KEYWORD-PREFIX NOT = SPACES
002610                 DISPLAY 'HYFLOEXT - UNRECOGNIZED KEYWORD: '
002620                         WS-KEYWORD-PREFIX
002630             END-IF
002640     END-EVALUATE.
002650 220-CLASSIFY-LINE-EXIT.
002660     EXIT.
002670 EJECT
002680******************************************************************
002690*      PROFILE NAMES=<A>,<B>,...  -- COMMA SEPARATED NAME LIST   *
002700******************************************************************
002710 230-PROFILE-NAMES.
002720     UNSTRING WS-VALUE DELIMITED BY ','
002730         INTO FL-PROFILE-NAME (1)  FL-PROFILE-NAME (2)
002740              FL-PROFILE-NAME (3)  FL-PROFILE-NAME (4)
002750              FL-PROFILE-NAME (5)  FL-PROFILE-NAME (6)
002760              FL-PROFILE-NAME (7)  FL-PROFILE-NAME (8)
002770              FL-PROFILE-NAME (9)  FL-PROFILE-NAME (10)
002780              FL-PROFILE-NAME (11) FL-PROFILE-NAME (12)
002790              FL-PROFILE-NAME (13) FL-PROFILE-NAME (14)
002800              FL-PROFILE-NAME (15) FL-PROFILE-NAME (16)
002810              FL-PROFILE-NAME (17) FL-PROFILE-NAME (18)
002820              FL-PROFILE-NAME (19) FL-PROFILE-NAME (20)
002830     END-UNSTRING.
002840 230-PROFILE-NAMES-EXIT.
002850     EXIT.
002860 EJECT
002870******************************************************************
002880*   RIVER RCH & RM=<RIVER>,<REACH>,<STATION>  -- STARTS A NEW    *
002890*   FLOW-CHANGE LOCATION; DISCHARGE TOKENS FOLLOW ON ONE OR      *
002900*   MORE CONTINUATION LINES, ONE PER PROFILE.                    *
002910******************************************************************
002920 240-LOC-BLOCK.
002930     IF FL-LOC-COUNT < 50
002940         ADD 1 TO FL-LOC-COUNT
002950         SET FL-LOC-IDX TO FL-LOC-COUNT
002960         UNSTRING WS-VALUE DELIMITED BY ','
002970             INTO FL-LOC-RIVER (FL-LOC-IDX)
002980                  FL-LOC-REACH (FL-LOC-IDX)
002990                  WS-BC-SUBVAL
003000         END-UNSTRING
003010         CALL 'HYNUMCNV' USING WS-BC-SUBVAL WS-DEC-OUT
003020         MOVE WS-DEC-OUT TO FL-LOC-STATION (FL-LOC-IDX)
003030         MOVE ZERO TO WS-DISCH-FILLED
003040         SET DISCHARGE-IS-DONE TO FALSE
003050         PERFORM 245-DISCHARGE-LOOP-BODY
003060             THRU 245-DISCHARGE-LOOP-BODY-EXIT
003070             UNTIL DISCHARGE-IS-DONE
003080     END-IF.
003090 240-LOC-BLOCK-EXIT.
003100     EXIT.
003110 EJECT
003120******************************************************************
003130*   ONE ITERATION OF THE DISCHARGE CONTINUATION SCAN -- READS    *
003140*   ONE LINE, TOKENIZES IT, AND EITHER STORES DISCHARGES OR      *
003150*   RECOGNIZES THE LINE AS THE NEXT KEYWORD (LOOKAHEAD).         *
003160******************************************************************
003170 245-DISCHARGE-LOOP-BODY.
003180     PERFORM 210-READ-NEXT-LINE
003190         THRU 210-READ-NEXT-LINE-EXIT.
003200     IF END-OF-FILE
003210         SET DISCHARGE-IS-DONE TO TRUE
003220     ELSE
003230         PERFORM 246-TOKENIZE-LINE
003240             THRU 246-TOKENIZE-LINE-EXIT
003250         IF WS-TOKEN-CNT = 0
003260          OR (WS-TOKEN (1) (1:1) NOT NUMERIC AND
003270              WS-TOKEN (1) (1:1) NOT = '-')
003280             SET REPROCESS-CURRENT-LINE TO TRUE
003290             SET DISCHARGE-IS-DONE TO TRUE
003300         ELSE
003310             PERFORM 247-STORE-DISCHARGE-TOKENS
003320                 THRU 247-STORE-DISCHARGE-TOKENS-EXIT
003330             IF WS-DISCH-FILLED >= FL-PROFILE-COUNT
003340                 SET DISCHARGE-IS-DONE TO TRUE
003350             END-IF
003360         END-IF
003370     END-IF.
003380 245-DISCHARGE-LOOP-BODY-EXIT.
003390     EXIT.
003400 EJECT
003410******************************************************************
003420*      SPLIT A CONTINUATION LINE INTO UP TO 20 SPACE TOKENS      *
003430******************************************************************
003440 246-TOKENIZE-LINE.
003450     MOVE SPACES TO WS-TOKEN-TAB.
003460     MOVE ZERO TO WS-TOKEN-CNT.
003470     UNSTRING FLOW-FILE-LINE DELIMITED BY ALL SPACE
003480         INTO WS-TOKEN (1)  WS-TOKEN (2)  WS-TOKEN (3)
003490              WS-TOKEN (4)  WS-TOKEN (5)  WS-TOKEN (6)
003500              WS-TOKEN (7)  WS-TOKEN (8)  WS-TOKEN (9)
003510              WS-TOKEN (10) WS-TOKEN (11) WS-TOKEN (12)
003520              WS-TOKEN (13) WS-TOKEN (14) WS-TOKEN (15)
003530              WS-TOKEN (16) WS-TOKEN (17) WS-TOKEN (18)
003540              WS-TOKEN (19) WS-TOKEN (20)
003550         TALLYING IN WS-TOKEN-CNT
003560     END-UNSTRING.
003570 246-TOKENIZE-LINE-EXIT.
003580     EXIT.
003590 EJECT
003600 247-STORE-DISCHARGE-TOKENS.
003610     PERFORM 248-STORE-ONE-TOKEN
003620         THRU 248-STORE-ONE-TOKEN-EXIT
003630         VARYING WS-TOKEN-IDX FROM 1 BY 1
003640         UNTIL WS-TOKEN-IDX > WS-TOKEN-CNT
003650            OR WS-DISCH-FILLED >= FL-PROFILE-COUNT.
003660 247-STORE-DISCHARGE-TOKENS-EXIT.
003670     EXIT.
003680 EJECT
003690 248-STORE-ONE-TOKEN.
003700     ADD 1 TO WS-DISCH-FILLED.
003710     SET FL-FLOW-IDX TO WS-DISCH-FILLED.
003720     CALL 'HYNUMCNV' USING WS-TOKEN (WS-TOKEN-IDX) WS-DEC-OUT.
003730     MOVE WS-DEC-OUT TO FL-LOC-FLOW (FL-LOC-IDX FL-FLOW-IDX).
003740 248-STORE-ONE-TOKEN-EXIT.
003750     EXIT.
003760 EJECT
003770******************************************************************
003780*   BOUNDARY FOR RIVER RCH & PROF#=<RIVER>,<REACH>,<PROFILE>     *
003790*   STARTS A BOUNDARY CONDITION BLOCK; UP TYPE=, DN TYPE=,       *
003800*   DN SLOPE=, UP SLOPE=, DN KNOWN WS=, UP KNOWN WS= FOLLOW.     *
003810******************************************************************
003820 250-BC-BLOCK.
003830     IF FL-BC-COUNT < 40
003840         ADD 1 TO FL-BC-COUNT
003850         SET FL-BC-IDX TO FL-BC-COUNT
003860         UNSTRING WS-VALUE DELIMITED BY ','
003870             INTO FL-BC-RIVER (FL-BC-IDX)
003880                  FL-BC-REACH (FL-BC-IDX)
003890                  WS-BC-SUBVAL
003900         END-UNSTRING
003910         MOVE WS-BC-SUBVAL (1:2) TO FL-BC-PROFILE (FL-BC-IDX)
003920         SET BLOCK-IS-DONE TO FALSE
003930         PERFORM 251-BC-BLOCK-LOOP-BODY
003940             THRU 251-BC-BLOCK-LOOP-BODY-EXIT
003950             UNTIL BLOCK-IS-DONE
003960     END-IF.
003970 250-BC-BLOCK-EXIT.
003980     EXIT.
003990 EJECT
004000 251-BC-BLOCK-LOOP-BODY.
004010     PERFORM 210-READ-NEXT-LINE
004020         THRU 210-READ-NEXT-LINE-EXIT.
004030     IF END-OF-FILE
004040         SET BLOCK-IS-DONE TO TRUE
004050     ELSE
004060         MOVE SPACES TO WS-BC-SUBKEY WS-BC-SUBVAL
004070         UNSTRING FLOW-FILE-LINE DELIMITED BY '='
004080             INTO WS-BC-SUBKEY WS-BC-SUBVAL
004090         END-UNSTRING
004100         IF WS-BC-SUBKEY (1:28) = KW-BOUNDARY-FOR
004110          OR WS-BC-SUBKEY (1:15) = KW-RIVER-RCH-RM
004120             SET REPROCESS-CURRENT-LINE TO TRUE
004130             SET BLOCK-IS-DONE TO TRUE
004140         ELSE
004150             PERFORM 255-BC-SUBLINE
004160                 THRU 255-BC-SUBLINE-EXIT
004170         END-IF
004180     END-IF.
004190 251-BC-BLOCK-LOOP-BODY-EXIT.
004200     EXIT.
004210 EJECT
004220 255-BC-SUBLINE.
004230     EVALUATE TRUE
004240         WHEN WS-BC-SUBKEY-HALF-1 (1:7) = 'Up Type'
004250             MOVE WS-BC-SUBVAL (1:1) TO FL-BC-UP-TYPE (FL-BC-IDX)
004260         WHEN WS-BC-SUBKEY-HALF-1 (1:7) = 'Dn Type'
004270             MOVE WS-BC-SUBVAL (1:1) TO FL-BC-DN-TYPE (FL-BC-IDX)
004280         WHEN WS-BC-SUBKEY-HALF-1 (1:8) = 'Dn Slope'
004290             CALL 'HYNUMCNV' USING WS-BC-SUBVAL WS-DEC-OUT
004300             MOVE WS-DEC-OUT TO FL-BC-DN-SLOPE (FL-BC-IDX)
004310         WHEN WS-BC-SUBKEY-HALF-1 (1:8) = 'Up Slope'
004320             CALL 'HYNUMCNV' USING WS-BC-SUBVAL WS-DEC-OUT
004330             MOVE WS-DEC-OUT TO FL-BC-UP-SLOPE (FL-BC-IDX)
004340         WHEN WS-BC-SUBKEY (1:11) = 'Dn Known WS'
004350             CALL 'HYNUMCNV' USING WS-BC-SUBVAL WS-DEC-OUT
004360             MOVE WS-DEC-OUT TO FL-BC-DN-KNOWN-WS (FL-BC-IDX)
004370         WHEN WS-BC-SUBKEY (1:11) = 'Up Known WS'
004380             CALL 'HYNUMCNV' USING WS-BC-SUBVAL WS-DEC-OUT
004390             MOVE WS-DEC-OUT TO FL-BC-UP-KNOWN-WS (FL-BC-IDX)
004400         WHEN OTHER
004410             CONTINUE
004420     END-EVALUATE.
004430 255-BC-SUBLINE-EXIT.
004440     EXIT.
004450 EJECT
004460******************************************************************
004470*   BOUNDARY LOCATION= -- PRESENCE MARKS THE FILE AS UNSTEADY.   *
004480*   ONLY THE BLOCK COUNT AND THE STEADY FLAG ARE OF INTEREST.    *
004490******************************************************************
004500 260-UNSTEADY-BC.
004510     MOVE 'N' TO FL-IS-STEADY.
004520     IF FL-BC-COUNT < 40
004530         ADD 1 TO FL-BC-COUNT
004540     END-IF.
004550 260-UNSTEADY-BC-EXIT.
004560     EXIT.
004570 EJECT
004580 900-WRITE-EXTRACT.
004590     WRITE FLOW-EXTRACT-FILE-REC FROM FLOW-EXTRACT-RECORD.
004600     IF NOT FLOWXTR-OK
004610         DISPLAY MSG01-IO-ERROR ' FLOWXTR ' WS-FLOWXTR-STATUS
004620         GO TO EOJ99-ABEND
004630     END-IF.
004640 900-WRITE-EXTRACT-EXIT.
004650     EXIT.
004660 EJECT
004670 990-CLOSE-FILES.
004680     CLOSE FLOW-FILE FLOW-EXTRACT-FILE.
004690     DISPLAY 'HYFLOEXT LINES READ:     ' WS-LINES-READ-CNTR.
004700     GO TO EOJ9999-EXIT.
004710 990-CLOSE-FILES-EXIT.
004720     EXIT.
004730 EOJ99-ABEND.
004740     DISPLAY 'HYFLOEXT ABENDING DUE TO I/O ERROR'.
004750     CALL 'HYABEND'.
004760 EOJ9999-EXIT.
004770     EXIT.
