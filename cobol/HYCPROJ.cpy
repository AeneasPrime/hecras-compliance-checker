000100*****************************************************************
000110*                                                               *
000120*    HYCPROJ  --  PROJECT MANIFEST EXTRACT RECORD               *
000130*    ONE RECORD PER MODEL -- WRITTEN BY HYPRJEXT, READ BY       *
000140*    HYRULEVL FOR TITLE / UNITS / DEFAULT COEFFICIENTS.         *
000150*                                                               *
000160*    89-04-11  RSK   ORIGINAL LAYOUT                            *
000170*    91-01-30  RSK   ADDED PJ-STEADY-EXT TABLE FOR MULTI-PROFILE*
000180*                    STUDIES (REQ 4471)                         *
000190*    97-09-02  DJH   PJ-DEF-EXPANSION/CONTRACTION MOVED AHEAD OF*
000200*                    FILLER SO HYRULEVL COEF-001/002 COULD MOVE *
000210*                    THEM DIRECTLY (REQ 5528)                   *
000220*****************************************************************
000230 01  PROJECT-EXTRACT-RECORD.
000240     05  PJ-TITLE                    PIC X(60).
000250     05  PJ-UNITS                    PIC X(10).
000260     05  PJ-CURRENT-PLAN             PIC X(03).
000270     05  PJ-FILE-COUNTS.
000280         10  PJ-GEOM-COUNT           PIC 9(02).
000290         10  PJ-PLAN-COUNT           PIC 9(02).
000300         10  PJ-STEADY-COUNT         PIC 9(02).
000310     05  PJ-GEOM-EXT-TABLE.
000320         10  PJ-GEOM-EXT             PIC X(03) OCCURS 10 TIMES.
000330     05  PJ-PLAN-EXT-TABLE.
000340         10  PJ-PLAN-EXT             PIC X(03) OCCURS 10 TIMES.
000350     05  PJ-STEADY-EXT-TABLE.
000360         10  PJ-STEADY-EXT           PIC X(03) OCCURS 10 TIMES.
000370     05  PJ-DEF-EXPANSION            PIC S9(1)V9(3).
000380     05  PJ-DEF-CONTRACTION          PIC S9(1)V9(3).
000390     05  FILLER                      PIC X(23).
