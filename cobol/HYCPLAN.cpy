000100*****************************************************************
000110*                                                               *
000120*    HYCPLAN  --  PARSED PLAN EXTRACT RECORD (SINGLETON)        *
000130*    WRITTEN BY HYPLNEXT, CONSUMED BY HYRULEVL (FW- FLOODWAY /  *
000140*    SURCHARGE RULES).                                          *
000150*                                                               *
000160*    89-07-02  RSK   ORIGINAL LAYOUT                            *
000170*    94-05-19  RSK   ADDED PL-ENC-VAL TABLE FOR 4 ENCROACHMENT  *
000180*                    METHOD PARAMETERS (REQ 5033)               *
000190*    98-01-20  DJH   ADDED PL-IS-FLOODWAY / PL-TARGET-SURCHARGE *
000200*                    DERIVED FIELDS (REQ 5601 - Y2K CLEANUP)    *
000210*****************************************************************
000220 01  PLAN-EXTRACT-RECORD.
000230     05  PL-TITLE                    PIC X(60).
000240     05  PL-TYPE                     PIC 9(01).
000250         88  PL-TYPE-STEADY             VALUE 1.
000260         88  PL-TYPE-UNSTEADY           VALUE 2.
000270         88  PL-TYPE-QUASI-UNSTEADY     VALUE 3.
000280     05  PL-FLOW-REGIME              PIC X(13).
000290     05  PL-GEOM-FILE                PIC X(03).
000300     05  PL-FLOW-FILE                PIC X(03).
000310     05  PL-ENC-ENABLED              PIC X(01).
000320         88  PL-ENCROACHMENT-ON         VALUE 'Y'.
000330     05  PL-ENC-METHOD               PIC 9(01).
000340     05  PL-ENC-VAL-TABLE.
000350         10  PL-ENC-VAL              PIC S9(3)V9(3) OCCURS 4 TIMES.
000360     05  PL-FLOW-TOL                 PIC S9(3)V9(3).
000370     05  PL-WS-TOL                   PIC S9(3)V9(3).
000380     05  PL-FRICTION-METH            PIC 9(01).
000390     05  PL-DERIVED-VALUES.
000400         10  PL-IS-FLOODWAY          PIC X(01).
000410             88  PLAN-IS-FLOODWAY       VALUE 'Y'.
000420         10  PL-TARGET-SURCHARGE     PIC S9(3)V9(3).
000430         10  PL-TARGET-SURCHARGE-SET PIC X(01).
000440             88  PL-TARGET-SURCHARGE-PRESENT  VALUE 'Y'.
000450     05  FILLER                      PIC X(20).
