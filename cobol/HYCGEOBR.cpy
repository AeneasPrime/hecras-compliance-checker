000100*****************************************************************
000110*                                                               *
000120*    HYCGEOBR  --  PARSED BRIDGE EXTRACT RECORD                 *
000130*    ONE RECORD PER BRIDGE -- WRITTEN BY HYGEOEXT, CONSUMED BY  *
000140*    HYRULEVL (BRG- LOW CHORD / OPENING WIDTH RULES).           *
000150*                                                               *
000160*    89-06-14  RSK   ORIGINAL LAYOUT, DECK TABLE OCCURS 40      *
000170*    93-02-08  RSK   DECK TABLE EXPANDED OCCURS 40 TO OCCURS 100*
000180*                    (MULTI-SPAN CROSSINGS, REQ 4919)           *
000190*    98-01-20  DJH   ADDED BR-MIN-LOW-CHORD / BR-OPENING-WIDTH  *
000200*                    DERIVED FIELDS (REQ 5601 - Y2K CLEANUP)    *
000210*****************************************************************
000220 01  BRIDGE-EXTRACT-RECORD.
000230     05  BR-RIVER                    PIC X(16).
000240     05  BR-REACH                    PIC X(16).
000250     05  BR-STATION                  PIC S9(7)V9(2).
000260     05  BR-DECK-WIDTH               PIC S9(5)V9(2).
000270     05  BR-DECK-COUNT               PIC 9(03).
000280     05  BR-DECK-TABLE OCCURS 100 TIMES
000290                       INDEXED BY BR-DECK-IDX.
000300         10  BR-DECK-STA             PIC S9(7)V9(2).
000310         10  BR-DECK-HI              PIC S9(7)V9(2).
000320         10  BR-DECK-LO              PIC S9(7)V9(2).
000330     05  BR-PIER-COUNT               PIC 9(02).
000340     05  BR-PIER-TABLE OCCURS 20 TIMES
000350                       INDEXED BY BR-PIER-IDX.
000360         10  BR-PIER-ELEV-COUNT      PIC 9(02).
000370         10  BR-PIER-ELEV-TABLE OCCURS 10 TIMES
000380                           INDEXED BY BR-PELEV-IDX.
000390             15  BR-PIER-ELEV        PIC S9(7)V9(2).
000400             15  BR-PIER-WID         PIC S9(4)V9(2).
000410     05  BR-US-BOUNDARY.
000420         10  BR-US-STA-L             PIC S9(7)V9(2).
000430         10  BR-US-STA-R             PIC S9(7)V9(2).
000440         10  BR-US-STA-SET           PIC X(01).
000450             88  BR-US-STA-PRESENT      VALUE 'Y'.
000460     05  BR-DERIVED-VALUES.
000470         10  BR-MIN-LOW-CHORD        PIC S9(7)V9(2).
000480         10  BR-MIN-LOW-CHORD-SET    PIC X(01).
000490             88  BR-MIN-LOW-CHORD-PRESENT  VALUE 'Y'.
000500         10  BR-OPENING-WIDTH        PIC S9(7)V9(2).
000510         10  BR-OPENING-WIDTH-SET    PIC X(01).
000520             88  BR-OPENING-WIDTH-PRESENT  VALUE 'Y'.
000530     05  FILLER                      PIC X(40).
